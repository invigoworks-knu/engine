000100******************************************************************
000200* PROGRAMA    : BTR1C01                                          *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : SIMULA LA ESTRATEGIA DE QUIEBRE DE VOLATILIDAD   *
000600*             : (COMPRESION DE BANDAS DE BOLLINGER O NATR BAJO,  *
000700*             : SEGUIDA DE RUPTURA DE LA BANDA SUPERIOR CON PICO *
000800*             : DE VOLUMEN) SOBRE LA VELA DE 4 HORAS, RESAMPLEADA*
000900*             : EN TIEMPO DE EJECUCION A PARTIR DE LAS VELAS DE 1*
001000*             : MINUTO DE LA VENTANA DEL FOLD                    *
001100* ARCHIVOS    : AIPREDIC  PREDICC. IA, SOLO ACOTA FECHAS (ENTRADA*
001200*             : OHLCV1MN  VELAS DE 1 MINUTO KRW-ETH (ENTRADA)    *
001300*             : TRADEOUT  BITACORA DE OPERACIONES (SALIDA)       *
001400*             : FOLDOUT   RESUMEN DE RESULTADOS DEL FOLD (SALIDA)*
001500* PROGRAMA(S) : BTRSMP4H  RESAMPLEA 1 MINUTO A VELAS DE 4 HORAS  *
001600*             : BTINDLIB  INDICADORES TECNICOS SOBRE LA SERIE 4H *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    BTR1C01.
002000 AUTHOR.        P. RAMIREZ.
002100 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
002200 DATE-WRITTEN.  14/05/1986.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002500******************************************************************
002600* BITACORA DE CAMBIOS                                            *
002700******************************************************************
002800* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002900*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
003000* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
003100*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
003200* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
003300*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
003400* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003500*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003600* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003700*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003800* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003900*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
004000* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
004100*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
004200* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
004300*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
004400*   MERCADO DE DIVISAS A KRW-ETH                                 *
004500* 18/06/2024  PEDR  TKT-31455  VERSION INICIAL: BACKTEST DE LA   *
004600*   ESTRATEGIA DE QUIEBRE DE VOLATILIDAD (BANDAS DE BOLLINGER    *
004700*   MAS VOLUMEN) SOBRE VELAS DE 4H RESAMPLEADAS DE 1 MINUTO      *
004800* 03/07/2024  PEDR  TKT-31490  SE AGREGA SALIDA POR CHANDELIER-  *
004900*   STOP Y POR CRUCE DE EMA, ADEMAS DEL CIERRE DE PERIODO        *
005000* 22/08/2024  RQTZ  TKT-31602  SE CORRIGE EL REDONDEO DE LAS     *
005100*   COMISIONES: SE COBRA SIEMPRE EL CENTAVO COMPLETO, NUNCA      *
005200*   UNA FRACCION, TANTO EN LA ENTRADA COMO EN LA SALIDA          *
005300* 09/08/2026  RVLA  TKT-31842  SE AGREGA CONTADOR DE ERRORES DE  *
005400*   ESCRITURA (TRADEOUT/FOLDOUT); SI QUEDA ALGUNO PENDIENTE AL   *
005500*   CIERRE, EL PROGRAMA TERMINA CON RETURN-CODE DISTINTO DE CERO *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-DIGITOS IS '0' THRU '9'
006200     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
006300         OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT AIPREDIC ASSIGN TO AIPREDIC
006700         FILE STATUS IS FS-AIPREDIC.
006800     SELECT OHLCV1MN ASSIGN TO OHLCV1MN
006900         FILE STATUS IS FS-OHLCV1MN.
007000     SELECT TRADEOUT ASSIGN TO TRADEOUT
007100         FILE STATUS IS FS-TRADEOUT.
007200     SELECT FOLDOUT  ASSIGN TO FOLDOUT
007300         FILE STATUS IS FS-FOLDOUT.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  AIPREDIC.
007700     COPY BTAIPRD.
007800 FD  OHLCV1MN.
007900     COPY BTOH1MN.
008000 FD  TRADEOUT.
008100     COPY BTTRADE.
008200 FD  FOLDOUT.
008300     COPY BTFLDRS.
008400 WORKING-STORAGE SECTION.
008500     COPY BTFLDCF.
008600*------------------------------------------------------------------*
008700* TARJETA DE PARAMETROS (SYSIN)                                    *
008800* COL 01    : FOLD (1-8)                                           *
008900* COL 02-16 : CAPITAL INICIAL  9(13)V99                            *
009000*------------------------------------------------------------------*
009100 01  WS-PARM-CARD.
009200     05  WS-PARM-TEXTO                PIC X(80).
009300 01  WS-PARM-R REDEFINES WS-PARM-CARD.
009400     05  WS-P-FOLD                    PIC 9(01).
009500     05  WS-P-CAPITAL-INI             PIC 9(13)V99.
009600     05  FILLER                       PIC X(66).
009700 01  WS-CONSTANTES.
009800     05  WS-MERCADO                   PIC X(32) VALUE 'KRW-ETH'.
009900     05  WS-BB-PERIODO                PIC 9(05) COMP VALUE 20.
010000     05  WS-BB-MULT                   PIC S9(03)V9(04)
010100         VALUE 2.0000.
010200     05  WS-EMA-PERIODO               PIC 9(05) COMP VALUE 20.
010300     05  WS-ATR-PERIODO               PIC 9(05) COMP VALUE 14.
010400     05  WS-ATR-MULT                  PIC S9(03)V9(04)
010500         VALUE 4.0000.
010600     05  WS-VOL-PERIODO               PIC 9(05) COMP VALUE 20.
010700     05  WS-VOL-MULT                  PIC S9(03)V9(04)
010800         VALUE 2.5000.
010900     05  WS-SQZ-VENTANA               PIC 9(05) COMP VALUE 120.
011000     05  WS-SQZ-QUANTIL               PIC S9(01)V9(04)
011100         VALUE 0.2000.
011200     05  WS-NATR-UMBRAL-PCT           PIC S9(03)V9(04)
011300         VALUE 2.5000.
011400     05  WS-POSICION-PCT              PIC S9(01)V9(04)
011500         VALUE 0.8000.
011600     05  WS-COSTO-LADO-PCT            PIC S9(01)V9(08)
011700         VALUE 0.00050000.
011800     05  WS-MIN-VELAS-1MIN            PIC 9(06) COMP VALUE 1000.
011900     05  WS-MIN-VELAS-4H              PIC 9(05) COMP VALUE 140.
012000     05  WS-MARGEN-DIAS-ANTES         PIC 9(03) COMP VALUE 30.
012100     05  WS-MARGEN-DIAS-DESPUES       PIC 9(03) COMP VALUE 1.
012200     05  FILLER                       PIC X(02).
012300 01  WS-ARCHIVOS-STATUS.
012400     05  FS-AIPREDIC                  PIC 9(02) VALUE ZEROES.
012500     05  FS-OHLCV1MN                  PIC 9(02) VALUE ZEROES.
012600     05  FS-TRADEOUT                  PIC 9(02) VALUE ZEROES.
012700     05  FS-FOLDOUT                   PIC 9(02) VALUE ZEROES.
012800     05  FILLER                       PIC X(02).
012900 01  WS-FLAGS.
013000     05  WS-EOF-PRED                  PIC 9(01) COMP VALUE 0.
013100         88  FIN-AIPREDIC                         VALUE 1.
013200     05  WS-EOF-VELA                  PIC 9(01) COMP VALUE 0.
013300         88  FIN-OHLCV1MN                         VALUE 1.
013400     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
013500     05  WS-HAY-PRED                  PIC 9(01) COMP VALUE 0.
013600         88  HUBO-PREDICCIONES                    VALUE 1.
013700     05  WS-SETUP                     PIC 9(01) COMP VALUE 0.
013800         88  HAY-SETUP                            VALUE 1.
013900     05  WS-BREAKOUT                  PIC 9(01) COMP VALUE 0.
014000         88  HAY-BREAKOUT                         VALUE 1.
014100     05  WS-HALLADO                   PIC 9(01) COMP VALUE 0.
014200         88  SE-HALLO-ENTRADA                     VALUE 1.
014300     05  WS-SALIO                     PIC 9(01) COMP VALUE 0.
014400         88  YA-SALIO                             VALUE 1.
014500     05  WS-SW-BISIESTO               PIC 9(01) COMP VALUE 0.
014600         88  ANIO-BISIESTO                        VALUE 1.
014700     05  FILLER                       PIC X(02).
014800 01  WS-CONTADORES.
014900     05  WS-I                         PIC 9(07) COMP VALUE 0.
015000     05  WS-J                         PIC 9(07) COMP VALUE 0.
015100     05  WS-K                         PIC 9(05) COMP VALUE 0.
015200     05  WS-NUM-MIN                   PIC 9(07) COMP VALUE 0.
015300     05  WS-NUM-4H                    PIC 9(05) COMP VALUE 0.
015400     05  WS-NUM-SENALES               PIC 9(05) COMP VALUE 0.
015500     05  WS-TRADE-SEQ                 PIC 9(06) COMP VALUE 0.
015600     05  WS-COCIENTE                  PIC 9(04) COMP VALUE 0.
015700     05  WS-RESIDUO-4                 PIC 9(02) COMP VALUE 0.
015800     05  WS-RESIDUO-100               PIC 9(02) COMP VALUE 0.
015900     05  WS-RESIDUO-400               PIC 9(03) COMP VALUE 0.
016000     05  WS-N-DIAS                    PIC 9(03) COMP VALUE 0.
016100     05  FILLER                       PIC X(02).
016200 77  WS-RC-ESCRITURA                  PIC 9(02) COMP VALUE 0.
016300*------------------------------------------------------------------*
016400* TABLA DE DIAS POR MES, PARA LA VENTANA DE MARGEN (30 DIAS        *
016500* ANTES DEL FOLD, 1 DIA DESPUES) SOBRE LAS VELAS DE 1 MINUTO       *
016600*------------------------------------------------------------------*
016700 01  BT-TBL-DIAS-MES.
016800     05  FILLER PIC 9(02) VALUE 31.
016900     05  FILLER PIC 9(02) VALUE 28.
017000     05  FILLER PIC 9(02) VALUE 31.
017100     05  FILLER PIC 9(02) VALUE 30.
017200     05  FILLER PIC 9(02) VALUE 31.
017300     05  FILLER PIC 9(02) VALUE 30.
017400     05  FILLER PIC 9(02) VALUE 31.
017500     05  FILLER PIC 9(02) VALUE 31.
017600     05  FILLER PIC 9(02) VALUE 30.
017700     05  FILLER PIC 9(02) VALUE 31.
017800     05  FILLER PIC 9(02) VALUE 30.
017900     05  FILLER PIC 9(02) VALUE 31.
018000 01  BT-TBL-DIAS-MES-R REDEFINES BT-TBL-DIAS-MES.
018100     05  BT-DM-DIAS OCCURS 12 TIMES   PIC 9(02).
018200 01  WS-FECHA-CALC.
018300     05  WS-FC-ANIO                   PIC 9(04).
018400     05  WS-FC-MES                    PIC 9(02).
018500     05  WS-FC-DIA                    PIC 9(02).
018600     05  FILLER                       PIC X(02).
018700*------------------------------------------------------------------*
018800* VELAS DE 1 MINUTO CARGADAS PARA LA VENTANA DEL FOLD              *
018900* (FOLD-DESDE MENOS 30 DIAS, FOLD-HASTA MAS 1 DIA)                 *
019000*------------------------------------------------------------------*
019100 01  BT-TBL-MINUTOS.
019200     05  BT-MN-FILA OCCURS 50000 TIMES.
019300         10  BT-MN-TIMESTAMP          PIC 9(12).
019400         10  BT-MN-APERTURA           PIC S9(15)V9(02).
019500         10  BT-MN-MAXIMO             PIC S9(15)V9(02).
019600         10  BT-MN-MINIMO             PIC S9(15)V9(02).
019700         10  BT-MN-CIERRE             PIC S9(15)V9(02).
019800         10  BT-MN-VOLUMEN            PIC S9(15)V9(08).
019900     05  FILLER                       PIC X(01).
020000 01  WS-TS-TEMP                   PIC 9(12).
020100 01  WS-TS-TEMP-R REDEFINES WS-TS-TEMP.
020200     05  WS-TST-FECHA                 PIC 9(08).
020300     05  WS-TST-HORA                  PIC 9(02).
020400     05  WS-TST-MINUTO                PIC 9(02).
020500*------------------------------------------------------------------*
020600* VELAS DE 4 HORAS RESAMPLEADAS (LIMITE: CAPACIDAD DE LA           *
020700* COPY BTINDLK PARA EL CALCULO DE INDICADORES, 1000 FILAS)         *
020800*------------------------------------------------------------------*
020900 01  BT-TBL-VELAS-4H.
021000     05  BT-V4-FILA OCCURS 1000 TIMES.
021100         10  BT-V4-INICIO            PIC 9(12).
021200         10  BT-V4-INICIO-R REDEFINES BT-V4-INICIO.
021300             15  BT-V4-FECHA             PIC 9(08).
021400             15  BT-V4-HORA              PIC 9(02).
021500             15  BT-V4-MINUTO            PIC 9(02).
021600         10  BT-V4-APERTURA          PIC S9(15)V9(02).
021700         10  BT-V4-MAXIMO            PIC S9(15)V9(02).
021800         10  BT-V4-MINIMO            PIC S9(15)V9(02).
021900         10  BT-V4-CIERRE            PIC S9(15)V9(02).
022000         10  BT-V4-VOLUMEN           PIC S9(22)V9(08).
022100     05  FILLER                       PIC X(01).
022200*------------------------------------------------------------------*
022300* SERIES DE INDICADORES TECNICOS SOBRE LAS VELAS DE 4H             *
022400* (UNA FILA POR VELA, EN PARALELO A BT-TBL-VELAS-4H)               *
022500*------------------------------------------------------------------*
022600 01  BT-TBL-INDICADORES.
022700     05  BT-IN-FILA OCCURS 1000 TIMES.
022800         10  BT-IN-BB-SUPERIOR       PIC S9(15)V9(08).
022900         10  BT-IN-BB-ANCHO          PIC S9(15)V9(08).
023000         10  BT-IN-BB-UMBRAL         PIC S9(15)V9(08).
023100         10  BT-IN-EMA               PIC S9(15)V9(08).
023200         10  BT-IN-ATR               PIC S9(15)V9(08).
023300         10  BT-IN-NATR              PIC S9(15)V9(08).
023400         10  BT-IN-VOL-PICO          PIC 9(01) COMP.
023500             88  BT-IN-HUBO-PICO                 VALUE 1.
023600         10  BT-IN-MAX-MOVIL         PIC S9(15)V9(02).
023700     05  FILLER                       PIC X(01).
023800*------------------------------------------------------------------*
023900* INDICES (EN BT-TBL-VELAS-4H) DE LAS VELAS QUE DISPARAN           *
024000*------------------------------------------------------------------*
024100 01  BT-TBL-SENALES.
024200     05  BT-SE-INDICE OCCURS 1000 TIMES PIC 9(05) COMP.
024300     05  FILLER                       PIC X(01).
024400 01  WS-FOLD-TRABAJO.
024500     05  WS-FOLD-DESDE                PIC 9(08).
024600     05  WS-FOLD-DESDE-R REDEFINES WS-FOLD-DESDE.
024700         10  WS-FD-ANO-INI           PIC 9(04).
024800         10  WS-FD-MES-INI           PIC 9(02).
024900         10  WS-FD-DIA-INI           PIC 9(02).
025000     05  WS-FOLD-HASTA                PIC 9(08).
025100     05  WS-FOLD-HASTA-R REDEFINES WS-FOLD-HASTA.
025200         10  WS-FD-ANO-FIN           PIC 9(04).
025300         10  WS-FD-MES-FIN           PIC 9(02).
025400         10  WS-FD-DIA-FIN           PIC 9(02).
025500     05  WS-FOLD-REGIMEN              PIC X(16).
025600     05  WS-CARGA-DESDE               PIC 9(08).
025700     05  WS-CARGA-DESDE-R REDEFINES WS-CARGA-DESDE.
025800         10  WS-CD-ANIO-INI         PIC 9(04).
025900         10  WS-CD-MES-INI          PIC 9(02).
026000         10  WS-CD-DIA-INI          PIC 9(02).
026100     05  WS-CARGA-HASTA               PIC 9(08).
026200     05  WS-CARGA-HASTA-R REDEFINES WS-CARGA-HASTA.
026300         10  WS-CD-ANIO-FIN         PIC 9(04).
026400         10  WS-CD-MES-FIN          PIC 9(02).
026500         10  WS-CD-DIA-FIN          PIC 9(02).
026600     05  FILLER                       PIC X(01).
026700*------------------------------------------------------------------*
026800* CAMPOS DE TRABAJO DE LA SIMULACION DE UNA OPERACION              *
026900*------------------------------------------------------------------*
027000 01  WS-OPERACION.
027100     05  WS-CAPITAL-ACTUAL            PIC S9(15)V9(02).
027200     05  WS-IDX-SENAL                 PIC 9(05) COMP VALUE 0.
027300     05  WS-IDX-SALIDA                PIC 9(05) COMP VALUE 0.
027400     05  WS-PRECIO-ENTRADA            PIC S9(15)V9(02).
027500     05  WS-TIMESTAMP-ENTRADA         PIC 9(12).
027600     05  WS-POSICION-TAM              PIC S9(15)V9(02).
027700     05  WS-ENTRY-FEE                 PIC S9(15)V9(02).
027800     05  WS-ENTRY-FEE-CALC            PIC S9(15)V9(06).
027900     05  WS-CANTIDAD                  PIC S9(15)V9(08).
028000     05  WS-PRECIO-SALIDA             PIC S9(15)V9(02).
028100     05  WS-TIMESTAMP-SALIDA          PIC 9(12) VALUE 0.
028200     05  WS-MOTIVO-SALIDA             PIC X(12).
028300     05  WS-PROCEEDS                  PIC S9(15)V9(02).
028400     05  WS-EXIT-FEE                  PIC S9(15)V9(02).
028500     05  WS-EXIT-FEE-CALC             PIC S9(15)V9(06).
028600     05  WS-GANANCIA                  PIC S9(15)V9(02).
028700     05  WS-RETORNO-PCT               PIC S9(05)V9(04).
028800     05  WS-DIAS-TENENCIA             PIC S9(05)V9(02).
028900     05  WS-CHANDELIER-UMBRAL         PIC S9(15)V9(02).
029000     05  FILLER                       PIC X(02).
029100*------------------------------------------------------------------*
029200* TOTALES DE LA CORRIDA (SIN MDD NI SHARPE: LA ESTRATEGIA          *
029300* DE QUIEBRE DE VOLATILIDAD NO LOS CALCULA, VER BTF-MDD-EST)       *
029400*------------------------------------------------------------------*
029500 01  WS-TOTALES.
029600     05  WS-TRADES-TOTAL             PIC 9(06) COMP VALUE 0.
029700     05  WS-WINS-TOTAL               PIC 9(06) COMP VALUE 0.
029800     05  WS-LOSSES-TOTAL             PIC 9(06) COMP VALUE 0.
029900     05  WS-EMA-CROSS-TOTAL          PIC 9(06) COMP VALUE 0.
030000     05  WS-CHANDELIER-TOTAL         PIC 9(06) COMP VALUE 0.
030100     05  WS-FIN-PERIODO-TOTAL        PIC 9(06) COMP VALUE 0.
030200     05  WS-SUMA-DIAS-TENENCIA       PIC S9(09)V9(02) VALUE 0.
030300     05  WS-WINRATE-PCT              PIC S9(03)V9(04).
030400     05  WS-AVG-HOLD-DIAS            PIC S9(05)V9(02).
030500     05  WS-RETORNO-TOTAL-PCT        PIC S9(05)V9(04).
030600     05  FILLER                      PIC X(01).
030700*------------------------------------------------------------------*
030800* AREAS DE ENLACE DE LOS SUBPROGRAMAS DE RESAMPLEO Y DE            *
030900* INDICADORES, DECLARADAS AQUI PORQUE BTR1C01 ES QUIEN LOS         *
031000* INVOCA (NO RECIBE ESTAS AREAS COMO PARAMETRO PROPIO)             *
031100*------------------------------------------------------------------*
031200     COPY BTRSMLK.
031300     COPY BTINDLK.
031400 PROCEDURE DIVISION.
031500 0000-PRINCIPAL SECTION.
031600     PERFORM 1000-INICIO
031700     PERFORM 2000-LEER-FOLD-VENTANA
031800     IF HUBO-PREDICCIONES
031900        PERFORM 3000-CARGA-MINUTOS
032000        IF WS-NUM-MIN >= WS-MIN-VELAS-1MIN
032100           PERFORM 3100-RESAMPLE-4H
032200           IF WS-NUM-4H >= WS-MIN-VELAS-4H
032300              PERFORM 3200-CALCULA-INDICADORES
032400              PERFORM 4000-BUSCA-ENTRADAS
032500              PERFORM 5000-SIMULA-OPERACIONES
032600           ELSE
032700              DISPLAY '==> BTR1C01: VELAS DE 4H INSUFICIENTES ('
032800                      WS-NUM-4H ') PARA EL FOLD' WS-P-FOLD
032900                      UPON CONSOLE
033000           END-IF
033100        ELSE
033200           DISPLAY '==> BTR1C01: VELAS DE 1MIN INSUFICIENTES ('
033300                   WS-NUM-MIN ') PARA EL FOLD' WS-P-FOLD
033400                   UPON CONSOLE
033500        END-IF
033600     ELSE
033700        DISPLAY '==> BTR1C01: SIN PREDICCIONES PARA DETERMINAR'
033800                ' LA VENTANA DEL FOLD' WS-P-FOLD UPON CONSOLE
033900     END-IF
034000     PERFORM 6000-RESUMEN-FOLD
034100     PERFORM 9000-CIERRE
034200     STOP RUN.
034300 0000-PRINCIPAL-E. EXIT.
034400
034500 1000-INICIO SECTION.
034600     ACCEPT WS-PARM-CARD FROM SYSIN
034700     OPEN INPUT  AIPREDIC OHLCV1MN
034800         OUTPUT TRADEOUT FOLDOUT
034900     IF FS-AIPREDIC NOT = 0 OR FS-OHLCV1MN NOT = 0
035000        OR FS-TRADEOUT NOT = 0 OR FS-FOLDOUT NOT = 0
035100        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE BTR1C01 <=='
035200                UPON CONSOLE
035300        MOVE 91 TO RETURN-CODE
035400        CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT
035500        STOP RUN
035600     END-IF
035700     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-ACTUAL
035800     MOVE 1 TO WS-I
035900     PERFORM 1100-BUSCA-REGIMEN-TABLA UNTIL WS-I > 8.
036000 1000-INICIO-E. EXIT.
036100
036200*                  SOLO SE USA PARA EL ROTULO DE REGIMEN DEL       *
036300*                  RESUMEN; LA VENTANA DE FECHAS DEL FOLD LA DA    *
036400*                  EL BARRIDO DE AIPREDIC (PARRAFO 2000)           *
036500 1100-BUSCA-REGIMEN-TABLA.
036600     IF BT-FOLD-NUMERO-T(WS-I) = WS-P-FOLD
036700        MOVE BT-FOLD-REGIMEN-T(WS-I) TO WS-FOLD-REGIMEN
036800     END-IF
036900     ADD 1 TO WS-I.
037000*==================================================================*
037100* 2000  DETERMINA LA VENTANA DE FECHAS DEL FOLD A PARTIR DE        *
037200*==================================================================*
037300* LAS PREDICCIONES DEL MODELO DE IA PARA (MERCADO,FOLD);           *
037400* SOLO SE USAN PARA FIJAR FECHA-DESDE/FECHA-HASTA, NO PARA         *
037500* LAS SEÑALES DE ENTRADA (ESTA ESTRATEGIA IGNORA EL MODELO)        *
037600********************************************************************
037700 2000-LEER-FOLD-VENTANA SECTION.
037800     MOVE 0 TO WS-HAY-PRED
037900     PERFORM 2010-LEE-PRIMERA-PRED
038000     PERFORM 2020-LEE-UNA-PRED UNTIL FIN-AIPREDIC
038100     IF HUBO-PREDICCIONES
038200        PERFORM 2030-APLICA-MARGEN-VENTANA
038300     END-IF.
038400 2000-LEER-FOLD-VENTANA-E. EXIT.
038500
038600 2010-LEE-PRIMERA-PRED.
038700     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
038800
038900 2020-LEE-UNA-PRED.
039000     IF BTP-MERCADO = WS-MERCADO AND BTP-FOLD-NUMERO = WS-P-FOLD
039100        IF NOT HUBO-PREDICCIONES
039200           MOVE BTP-FECHA-PREDICCION TO WS-FOLD-DESDE
039300           MOVE BTP-FECHA-PREDICCION TO WS-FOLD-HASTA
039400           MOVE 1 TO WS-HAY-PRED
039500        ELSE
039600           IF BTP-FECHA-PREDICCION < WS-FOLD-DESDE
039700              MOVE BTP-FECHA-PREDICCION TO WS-FOLD-DESDE
039800           END-IF
039900           IF BTP-FECHA-PREDICCION > WS-FOLD-HASTA
040000              MOVE BTP-FECHA-PREDICCION TO WS-FOLD-HASTA
040100           END-IF
040200        END-IF
040300     END-IF
040400     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
040500
040600* LA CARGA DE VELAS DE 1 MINUTO USA FECHA-DESDE MENOS 30           *
040700* DIAS Y FECHA-HASTA MAS 1 DIA; LOS LIMITES DEL FOLD EN SI         *
040800* (WS-FOLD-DESDE/HASTA) NO SE TOCAN, SE USAN PARA FILTRAR          *
040900* LAS VELAS DE 4H ELEGIBLES PARA UNA SEÑAL DE ENTRADA              *
041000 2030-APLICA-MARGEN-VENTANA SECTION.
041100     MOVE WS-FD-ANO-INI TO WS-FC-ANIO
041200     MOVE WS-FD-MES-INI TO WS-FC-MES
041300     MOVE WS-FD-DIA-INI TO WS-FC-DIA
041400     MOVE WS-MARGEN-DIAS-ANTES TO WS-N-DIAS
041500     PERFORM 2400-RESTA-UN-DIA WS-N-DIAS TIMES
041600     MOVE WS-FC-ANIO TO WS-CD-ANIO-INI
041700     MOVE WS-FC-MES  TO WS-CD-MES-INI
041800     MOVE WS-FC-DIA  TO WS-CD-DIA-INI
041900     MOVE WS-FD-ANO-FIN TO WS-FC-ANIO
042000     MOVE WS-FD-MES-FIN TO WS-FC-MES
042100     MOVE WS-FD-DIA-FIN TO WS-FC-DIA
042200     MOVE WS-MARGEN-DIAS-DESPUES TO WS-N-DIAS
042300     PERFORM 2500-SUMA-UN-DIA WS-N-DIAS TIMES
042400     MOVE WS-FC-ANIO TO WS-CD-ANIO-FIN
042500     MOVE WS-FC-MES  TO WS-CD-MES-FIN
042600     MOVE WS-FC-DIA  TO WS-CD-DIA-FIN.
042700 2030-APLICA-MARGEN-VENTANA-E. EXIT.
042800********************************************************************
042900* 2400  RESTA UN DIA A WS-FC-ANIO/MES/DIA (SIN FUNCIONES DE        *
043000* FECHA; TABLA DE DIAS POR MES MAS CHEQUEO DE BISIESTO)            *
043100********************************************************************
043200 2400-RESTA-UN-DIA SECTION.
043300     PERFORM 2600-VERIFICA-BISIESTO
043400     SUBTRACT 1 FROM WS-FC-DIA
043500     IF WS-FC-DIA = 0
043600        SUBTRACT 1 FROM WS-FC-MES
043700        IF WS-FC-MES = 0
043800           MOVE 12 TO WS-FC-MES
043900           SUBTRACT 1 FROM WS-FC-ANIO
044000           PERFORM 2600-VERIFICA-BISIESTO
044100        END-IF
044200        MOVE BT-DM-DIAS(WS-FC-MES) TO WS-FC-DIA
044300        IF WS-FC-MES = 2 AND ANIO-BISIESTO
044400           ADD 1 TO WS-FC-DIA
044500        END-IF
044600     END-IF.
044700 2400-RESTA-UN-DIA-E. EXIT.
044800
044900* 2500  SUMA UN DIA A WS-FC-ANIO/MES/DIA                           *
045000 2500-SUMA-UN-DIA SECTION.
045100     PERFORM 2600-VERIFICA-BISIESTO
045200     MOVE BT-DM-DIAS(WS-FC-MES) TO WS-J
045300     IF WS-FC-MES = 2 AND ANIO-BISIESTO
045400        ADD 1 TO WS-J
045500     END-IF
045600     ADD 1 TO WS-FC-DIA
045700     IF WS-FC-DIA > WS-J
045800        MOVE 1 TO WS-FC-DIA
045900        ADD 1 TO WS-FC-MES
046000        IF WS-FC-MES > 12
046100           MOVE 1 TO WS-FC-MES
046200           ADD 1 TO WS-FC-ANIO
046300        END-IF
046400     END-IF.
046500 2500-SUMA-UN-DIA-E. EXIT.
046600
046700* 2600  DETERMINA SI WS-FC-ANIO ES BISIESTO                        *
046800 2600-VERIFICA-BISIESTO SECTION.
046900     MOVE 0 TO WS-SW-BISIESTO
047000     DIVIDE WS-FC-ANIO BY 4 GIVING WS-COCIENTE
047100         REMAINDER WS-RESIDUO-4
047200     IF WS-RESIDUO-4 = 0
047300        DIVIDE WS-FC-ANIO BY 100 GIVING WS-COCIENTE
047400         REMAINDER WS-RESIDUO-100
047500        IF WS-RESIDUO-100 NOT = 0
047600           MOVE 1 TO WS-SW-BISIESTO
047700        ELSE
047800           DIVIDE WS-FC-ANIO BY 400 GIVING WS-COCIENTE
047900         REMAINDER WS-RESIDUO-400
048000           IF WS-RESIDUO-400 = 0
048100              MOVE 1 TO WS-SW-BISIESTO
048200           END-IF
048300        END-IF
048400     END-IF.
048500 2600-VERIFICA-BISIESTO-E. EXIT.
048600********************************************************************
048700* 3000  CARGA LAS VELAS DE 1 MINUTO DE LA VENTANA DEL FOLD         *
048800* (CON MARGEN) A MEMORIA, PARA RESAMPLEARLAS A 4H                  *
048900********************************************************************
049000 3000-CARGA-MINUTOS SECTION.
049100     MOVE 0 TO WS-NUM-MIN
049200     PERFORM 3010-LEE-PRIMERA-VELA-MIN
049300     PERFORM 3020-LEE-UNA-VELA-MIN UNTIL FIN-OHLCV1MN.
049400 3000-CARGA-MINUTOS-E. EXIT.
049500
049600 3010-LEE-PRIMERA-VELA-MIN.
049700     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
049800
049900 3020-LEE-UNA-VELA-MIN.
050000     MOVE BT1-TIMESTAMP TO WS-TS-TEMP
050100     IF BT1-MERCADO = WS-MERCADO
050200        AND WS-TST-FECHA >= WS-CARGA-DESDE
050300        AND WS-TST-FECHA <= WS-CARGA-HASTA
050400        AND WS-NUM-MIN < 50000
050500        ADD 1 TO WS-NUM-MIN
050600        MOVE BT1-TIMESTAMP TO BT-MN-TIMESTAMP(WS-NUM-MIN)
050700        MOVE BT1-PRECIO-APERTURA TO BT-MN-APERTURA(WS-NUM-MIN)
050800        MOVE BT1-PRECIO-MAXIMO   TO BT-MN-MAXIMO(WS-NUM-MIN)
050900        MOVE BT1-PRECIO-MINIMO   TO BT-MN-MINIMO(WS-NUM-MIN)
051000        MOVE BT1-PRECIO-CIERRE   TO BT-MN-CIERRE(WS-NUM-MIN)
051100        MOVE BT1-VOLUMEN TO BT-MN-VOLUMEN(WS-NUM-MIN)
051200     END-IF
051300     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
051400********************************************************************
051500* 3100  RESAMPLEA LAS VELAS DE 1 MINUTO A VELAS DE 4 HORAS,        *
051600* LLAMANDO A BTRSMP4H UNA VEZ POR CADA VELA DE 1 MINUTO            *
051700********************************************************************
051800 3100-RESAMPLE-4H SECTION.
051900     MOVE 0 TO WS-NUM-4H
052000     MOVE 1 TO WS-I
052100     PERFORM 3110-PROCESA-UNA-VELA-MIN UNTIL WS-I > WS-NUM-MIN
052200     MOVE 'F' TO LK-COMANDO
052300     CALL 'BTRSMP4H' USING LK-PARAMS-RESAMPLE
052400     IF LK-HAY-VELA-CERRADA
052500        PERFORM 3120-GUARDA-VELA-4H
052600     END-IF.
052700 3100-RESAMPLE-4H-E. EXIT.
052800
052900 3110-PROCESA-UNA-VELA-MIN.
053000     MOVE 'A' TO LK-COMANDO
053100     MOVE BT-MN-TIMESTAMP(WS-I) TO LK-1M-TIMESTAMP
053200     MOVE BT-MN-APERTURA(WS-I)  TO LK-1M-APERTURA
053300     MOVE BT-MN-MAXIMO(WS-I)    TO LK-1M-MAXIMO
053400     MOVE BT-MN-MINIMO(WS-I)    TO LK-1M-MINIMO
053500     MOVE BT-MN-CIERRE(WS-I)    TO LK-1M-CIERRE
053600     MOVE BT-MN-VOLUMEN(WS-I)   TO LK-1M-VOLUMEN
053700     CALL 'BTRSMP4H' USING LK-PARAMS-RESAMPLE
053800     IF LK-HAY-VELA-CERRADA
053900        PERFORM 3120-GUARDA-VELA-4H
054000     END-IF
054100     ADD 1 TO WS-I.
054200
054300 3120-GUARDA-VELA-4H.
054400     IF WS-NUM-4H < 1000
054500        ADD 1 TO WS-NUM-4H
054600        MOVE LK-4H-INICIO-PERIODO TO BT-V4-INICIO(WS-NUM-4H)
054700        MOVE LK-4H-APERTURA       TO BT-V4-APERTURA(WS-NUM-4H)
054800        MOVE LK-4H-MAXIMO         TO BT-V4-MAXIMO(WS-NUM-4H)
054900        MOVE LK-4H-MINIMO         TO BT-V4-MINIMO(WS-NUM-4H)
055000        MOVE LK-4H-CIERRE         TO BT-V4-CIERRE(WS-NUM-4H)
055100        MOVE LK-4H-VOLUMEN        TO BT-V4-VOLUMEN(WS-NUM-4H)
055200     END-IF.
055300********************************************************************
055400* 3200  CALCULA LOS INDICADORES TECNICOS SOBRE LA SERIE DE         *
055500* VELAS DE 4H, LLAMANDO REPETIDAS VECES A BTINDLIB (CADA           *
055600* LLAMADA REUTILIZA LK-TBL-SALIDA-1/2/3, POR LO QUE CADA           *
055700* RESULTADO SE COPIA A BT-TBL-INDICADORES ANTES DE SEGUIR)         *
055800********************************************************************
055900 3200-CALCULA-INDICADORES SECTION.
056000     MOVE WS-NUM-4H TO LK-NUM-DATOS
056100     PERFORM 3210-CARGA-SERIES-BASE
056200     MOVE 'BB' TO LK-FUNCION
056300     MOVE WS-BB-PERIODO TO LK-PERIODO
056400     MOVE WS-BB-MULT    TO LK-MULTIPLICADOR
056500     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
056600     PERFORM 3220-GUARDA-BANDAS
056700     MOVE 'EM' TO LK-FUNCION
056800     MOVE WS-EMA-PERIODO TO LK-PERIODO
056900     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
057000     PERFORM 3230-GUARDA-EMA
057100     MOVE 'AT' TO LK-FUNCION
057200     MOVE WS-ATR-PERIODO TO LK-PERIODO
057300     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
057400     PERFORM 3240-GUARDA-ATR
057500     MOVE 'NA' TO LK-FUNCION
057600     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
057700     PERFORM 3250-GUARDA-NATR
057800     PERFORM 3260-CARGA-ANCHO-EN-CIERRE
057900     MOVE 'RQ' TO LK-FUNCION
058000     MOVE WS-SQZ-VENTANA TO LK-PERIODO
058100     MOVE WS-SQZ-QUANTIL TO LK-QUANTIL
058200     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
058300     PERFORM 3270-GUARDA-UMBRAL
058400     MOVE 'VS' TO LK-FUNCION
058500     MOVE WS-VOL-PERIODO TO LK-PERIODO
058600     MOVE WS-VOL-MULT    TO LK-MULTIPLICADOR
058700     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
058800     PERFORM 3280-GUARDA-PICO-VOLUMEN
058900     MOVE 'RX' TO LK-FUNCION
059000     MOVE WS-VOL-PERIODO TO LK-PERIODO
059100     CALL 'BTINDLIB' USING LK-PARAMS-INDICADOR
059200     PERFORM 3290-GUARDA-MAXIMO-MOVIL.
059300 3200-CALCULA-INDICADORES-E. EXIT.
059400
059500 3210-CARGA-SERIES-BASE.
059600     MOVE 1 TO WS-I
059700     PERFORM 3211-CARGA-UN-PUNTO-BASE UNTIL WS-I > WS-NUM-4H.
059800
059900 3211-CARGA-UN-PUNTO-BASE.
060000     MOVE BT-V4-MAXIMO(WS-I)  TO LK-TBL-ALTO(WS-I)
060100     MOVE BT-V4-MINIMO(WS-I)  TO LK-TBL-BAJO(WS-I)
060200     MOVE BT-V4-CIERRE(WS-I)  TO LK-TBL-CIERRE(WS-I)
060300     MOVE BT-V4-VOLUMEN(WS-I) TO LK-TBL-VOLUMEN(WS-I)
060400     ADD 1 TO WS-I.
060500
060600 3220-GUARDA-BANDAS.
060700     MOVE 1 TO WS-I
060800     PERFORM 3221-GUARDA-UNA-BANDA UNTIL WS-I > WS-NUM-4H.
060900
061000 3221-GUARDA-UNA-BANDA.
061100     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-BB-SUPERIOR(WS-I)
061200     MOVE LK-TBL-SALIDA-3(WS-I) TO BT-IN-BB-ANCHO(WS-I)
061300     ADD 1 TO WS-I.
061400
061500 3230-GUARDA-EMA.
061600     MOVE 1 TO WS-I
061700     PERFORM 3231-GUARDA-UN-PUNTO-EMA UNTIL WS-I > WS-NUM-4H.
061800
061900 3231-GUARDA-UN-PUNTO-EMA.
062000     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-EMA(WS-I)
062100     ADD 1 TO WS-I.
062200
062300 3240-GUARDA-ATR.
062400     MOVE 1 TO WS-I
062500     PERFORM 3241-GUARDA-UN-PUNTO-ATR UNTIL WS-I > WS-NUM-4H.
062600
062700 3241-GUARDA-UN-PUNTO-ATR.
062800     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-ATR(WS-I)
062900     ADD 1 TO WS-I.
063000
063100 3250-GUARDA-NATR.
063200     MOVE 1 TO WS-I
063300     PERFORM 3251-GUARDA-UN-PUNTO-NATR UNTIL WS-I > WS-NUM-4H.
063400
063500 3251-GUARDA-UN-PUNTO-NATR.
063600     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-NATR(WS-I)
063700     ADD 1 TO WS-I.
063800
063900* RECARGA LK-TBL-CIERRE CON EL ANCHO DE BANDA PARA PODER           *
064000* APLICAR LA FUNCION GENERICA DE QUANTIL MOVIL (RQ) SOBRE          *
064100* ESA SERIE; NO AFECTA LK-TBL-ALTO, USADO LUEGO POR RX             *
064200 3260-CARGA-ANCHO-EN-CIERRE.
064300     MOVE 1 TO WS-I
064400     PERFORM 3261-CARGA-UN-ANCHO UNTIL WS-I > WS-NUM-4H.
064500
064600 3261-CARGA-UN-ANCHO.
064700     MOVE BT-IN-BB-ANCHO(WS-I) TO LK-TBL-CIERRE(WS-I)
064800     ADD 1 TO WS-I.
064900
065000 3270-GUARDA-UMBRAL.
065100     MOVE 1 TO WS-I
065200     PERFORM 3271-GUARDA-UN-UMBRAL UNTIL WS-I > WS-NUM-4H.
065300
065400 3271-GUARDA-UN-UMBRAL.
065500     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-BB-UMBRAL(WS-I)
065600     ADD 1 TO WS-I.
065700
065800 3280-GUARDA-PICO-VOLUMEN.
065900     MOVE 1 TO WS-I
066000     PERFORM 3281-GUARDA-UN-PICO UNTIL WS-I > WS-NUM-4H.
066100
066200 3281-GUARDA-UN-PICO.
066300     MOVE LK-TBL-SALIDA-2(WS-I) TO BT-IN-VOL-PICO(WS-I)
066400     ADD 1 TO WS-I.
066500
066600 3290-GUARDA-MAXIMO-MOVIL.
066700     MOVE 1 TO WS-I
066800     PERFORM 3291-GUARDA-UN-MAXIMO UNTIL WS-I > WS-NUM-4H.
066900
067000 3291-GUARDA-UN-MAXIMO.
067100     MOVE LK-TBL-SALIDA-1(WS-I) TO BT-IN-MAX-MOVIL(WS-I)
067200     ADD 1 TO WS-I.
067300********************************************************************
067400* 4000  RECORRE LA SERIE DE 4H (DESDE EL INDICE 2) Y MARCA         *
067500* LAS VELAS DONDE LA VELA ANTERIOR CUMPLIA LAS TRES                *
067600* CONDICIONES DE ENTRADA: COMPRESION (SETUP), RUPTURA              *
067700* DE LA BANDA SUPERIOR Y PICO DE VOLUMEN                           *
067800********************************************************************
067900 4000-BUSCA-ENTRADAS SECTION.
068000     MOVE 0 TO WS-NUM-SENALES
068100     MOVE 2 TO WS-J
068200     PERFORM 4010-EVALUA-UNA-VELA UNTIL WS-J > WS-NUM-4H.
068300 4000-BUSCA-ENTRADAS-E. EXIT.
068400
068500 4010-EVALUA-UNA-VELA.
068600     COMPUTE WS-I = WS-J - 1
068700     IF BT-V4-FECHA(WS-J) >= WS-FOLD-DESDE
068800        AND BT-V4-FECHA(WS-J) <= WS-FOLD-HASTA
068900        AND WS-J > WS-SQZ-VENTANA
069000           SET HAY-SETUP    TO FALSE
069100           SET HAY-BREAKOUT TO FALSE
069200           IF BT-IN-BB-ANCHO(WS-I) < BT-IN-BB-UMBRAL(WS-I)
069300              OR BT-IN-NATR(WS-I) < WS-NATR-UMBRAL-PCT
069400                 SET HAY-SETUP TO TRUE
069500           END-IF
069600           IF BT-V4-CIERRE(WS-I) > BT-IN-BB-SUPERIOR(WS-I)
069700                 SET HAY-BREAKOUT TO TRUE
069800           END-IF
069900           IF HAY-SETUP AND HAY-BREAKOUT AND BT-IN-HUBO-PICO(WS-I)
070000              ADD 1 TO WS-NUM-SENALES
070100              MOVE WS-J TO BT-SE-INDICE(WS-NUM-SENALES)
070200           END-IF
070300     END-IF
070400     ADD 1 TO WS-J.
070500********************************************************************
070600* 5000  RECORRE LAS SENALES DETECTADAS, DESCARTANDO LAS QUE        *
070700* SE SOLAPAN CON UNA OPERACION ABIERTA ANTERIOR, Y SIMULA          *
070800* CADA OPERACION (TAMANO FIJO, SALIDA POR CRUCE DE EMA O           *
070900* POR CHANDELIER-STOP, O FIN DEL PERIODO)                          *
071000********************************************************************
071100 5000-SIMULA-OPERACIONES SECTION.
071200     MOVE 0 TO WS-TRADE-SEQ
071300     MOVE 0 TO WS-TRADES-TOTAL WS-WINS-TOTAL WS-LOSSES-TOTAL
071400     MOVE 0 TO WS-EMA-CROSS-TOTAL WS-CHANDELIER-TOTAL
071500     MOVE 0 TO WS-FIN-PERIODO-TOTAL
071600     MOVE 0 TO WS-SUMA-DIAS-TENENCIA
071700     MOVE 0 TO WS-TIMESTAMP-SALIDA
071800     MOVE 1 TO WS-K
071900     PERFORM 5010-PROCESA-UNA-SENAL UNTIL WS-K > WS-NUM-SENALES.
072000 5000-SIMULA-OPERACIONES-E. EXIT.
072100
072200 5010-PROCESA-UNA-SENAL.
072300     MOVE BT-SE-INDICE(WS-K) TO WS-IDX-SENAL
072400     IF BT-V4-INICIO(WS-IDX-SENAL) > WS-TIMESTAMP-SALIDA
072500        PERFORM 5100-ABRE-OPERACION
072600        PERFORM 5200-BARRIDO-SALIDA
072700        PERFORM 5300-LIQUIDA-OPERACION
072800        PERFORM 5400-ESCRIBE-TRADE
072900     END-IF
073000     ADD 1 TO WS-K.
073100********************************************************************
073200* 5100  ABRE LA OPERACION: BUSCA EL PRECIO DE APERTURA DEL         *
073300* MINUTO EXACTO EN QUE COMIENZA LA VELA DE 4H (SI NO SE            *
073400* ENCUENTRA, USA LA APERTURA DE LA PROPIA VELA DE 4H), Y           *
073500* DIMENSIONA LA POSICION AL 80% DEL CAPITAL, REDONDEANDO           *
073600* LA COMISION DE ENTRADA HACIA ARRIBA (CENTAVO COMPLETO)           *
073700********************************************************************
073800 5100-ABRE-OPERACION.
073900     MOVE BT-V4-INICIO(WS-IDX-SENAL)   TO WS-TIMESTAMP-ENTRADA
074000     MOVE BT-V4-APERTURA(WS-IDX-SENAL) TO WS-PRECIO-ENTRADA
074100     SET WS-HALLADO TO FALSE
074200     MOVE 1 TO WS-I
074300     PERFORM 5110-BUSCA-PRECIO-MINUTO
074400        UNTIL WS-I > WS-NUM-MIN OR SE-HALLO-ENTRADA
074500     COMPUTE WS-POSICION-TAM ROUNDED =
074600             WS-CAPITAL-ACTUAL * WS-POSICION-PCT
074700     COMPUTE WS-ENTRY-FEE-CALC =
074800             WS-POSICION-TAM * WS-COSTO-LADO-PCT
074900     MOVE WS-ENTRY-FEE-CALC TO WS-ENTRY-FEE
075000     IF WS-ENTRY-FEE-CALC > WS-ENTRY-FEE
075100        ADD 0.01 TO WS-ENTRY-FEE
075200     END-IF
075300     COMPUTE WS-CANTIDAD =
075400             (WS-POSICION-TAM - WS-ENTRY-FEE) / WS-PRECIO-ENTRADA.
075500
075600 5110-BUSCA-PRECIO-MINUTO.
075700     IF BT-MN-TIMESTAMP(WS-I) = WS-TIMESTAMP-ENTRADA
075800        MOVE BT-MN-APERTURA(WS-I) TO WS-PRECIO-ENTRADA
075900        SET SE-HALLO-ENTRADA TO TRUE
076000     END-IF
076100     ADD 1 TO WS-I.
076200********************************************************************
076300* 5200  BARRE LA SERIE DE 4H HACIA ADELANTE DESDE LA VELA DE       *
076400* ENTRADA, BUSCANDO UN CIERRE POR DEBAJO DE LA EMA (CRUCE)         *
076500* O POR DEBAJO DEL CHANDELIER-STOP (MAXIMO MOVIL MENOS             *
076600* ATR POR EL MULTIPLICADOR); SI NO SE HALLA NINGUNA, SALE          *
076700* AL CIERRE DE LA ULTIMA VELA DISPONIBLE (FIN DE PERIODO)          *
076800********************************************************************
076900 5200-BARRIDO-SALIDA.
077000     SET YA-SALIO TO FALSE
077100     COMPUTE WS-I = WS-IDX-SENAL + 1
077200     PERFORM 5210-EVALUA-SALIDA UNTIL WS-I > WS-NUM-4H OR YA-SALIO
077300     IF NOT YA-SALIO
077400        MOVE BT-V4-INICIO(WS-NUM-4H) TO WS-TIMESTAMP-SALIDA
077500        MOVE BT-V4-CIERRE(WS-NUM-4H) TO WS-PRECIO-SALIDA
077600        MOVE 'END_OF_PERIO' TO WS-MOTIVO-SALIDA
077700        ADD 1 TO WS-FIN-PERIODO-TOTAL
077800     END-IF.
077900
078000 5210-EVALUA-SALIDA.
078100     COMPUTE WS-CHANDELIER-UMBRAL =
078200        BT-IN-MAX-MOVIL(WS-I) - (BT-IN-ATR(WS-I) * WS-ATR-MULT)
078300     IF BT-V4-CIERRE(WS-I) < BT-IN-EMA(WS-I)
078400        MOVE BT-V4-INICIO(WS-I)   TO WS-TIMESTAMP-SALIDA
078500        MOVE BT-V4-APERTURA(WS-I) TO WS-PRECIO-SALIDA
078600        MOVE 'EMA_CROSS   ' TO WS-MOTIVO-SALIDA
078700        ADD 1 TO WS-EMA-CROSS-TOTAL
078800        SET YA-SALIO TO TRUE
078900     ELSE
079000        IF BT-V4-CIERRE(WS-I) < WS-CHANDELIER-UMBRAL
079100           MOVE BT-V4-INICIO(WS-I)   TO WS-TIMESTAMP-SALIDA
079200           MOVE BT-V4-APERTURA(WS-I) TO WS-PRECIO-SALIDA
079300           MOVE 'CHANDELIER  ' TO WS-MOTIVO-SALIDA
079400           ADD 1 TO WS-CHANDELIER-TOTAL
079500           SET YA-SALIO TO TRUE
079600        END-IF
079700     END-IF
079800     ADD 1 TO WS-I.
079900********************************************************************
080000* 5300  LIQUIDA LA OPERACION: CALCULA EL PRODUCTO DE LA            *
080100* VENTA, REDONDEA LA COMISION DE SALIDA HACIA ARRIBA, Y            *
080200* ACTUALIZA EL CAPITAL ACUMULADO DEL FOLD                          *
080300********************************************************************
080400 5300-LIQUIDA-OPERACION.
080500     COMPUTE WS-PROCEEDS = WS-CANTIDAD * WS-PRECIO-SALIDA
080600     COMPUTE WS-EXIT-FEE-CALC = WS-PROCEEDS * WS-COSTO-LADO-PCT
080700     MOVE WS-EXIT-FEE-CALC TO WS-EXIT-FEE
080800     IF WS-EXIT-FEE-CALC > WS-EXIT-FEE
080900        ADD 0.01 TO WS-EXIT-FEE
081000     END-IF
081100     COMPUTE WS-GANANCIA =
081200             (WS-PROCEEDS - WS-EXIT-FEE) - WS-POSICION-TAM
081300     COMPUTE WS-RETORNO-PCT ROUNDED =
081400             (WS-GANANCIA / WS-POSICION-TAM) * 100
081500     COMPUTE WS-DIAS-TENENCIA ROUNDED =
081600         (WS-TIMESTAMP-SALIDA - WS-TIMESTAMP-ENTRADA) / 10000
081700     ADD WS-GANANCIA TO WS-CAPITAL-ACTUAL
081800     ADD WS-DIAS-TENENCIA TO WS-SUMA-DIAS-TENENCIA
081900     ADD 1 TO WS-TRADES-TOTAL
082000     IF WS-GANANCIA > 0
082100        ADD 1 TO WS-WINS-TOTAL
082200     ELSE
082300        ADD 1 TO WS-LOSSES-TOTAL
082400     END-IF.
082500
082600********************************************************************
082700* 5400  ESCRIBE EL REGISTRO DE DETALLE DE LA OPERACION EN          *
082800* EL ARCHIVO DE SALIDA DE TRADES (TRADEOUT)                        *
082900********************************************************************
083000 5400-ESCRIBE-TRADE.
083100     ADD 1 TO WS-TRADE-SEQ
083200     MOVE WS-TRADE-SEQ            TO BTT-NUMERO-TRADE
083300     DIVIDE WS-TIMESTAMP-ENTRADA BY 10000
083400        GIVING BTT-FECHA-ENTRADA
083500     MOVE WS-PRECIO-ENTRADA       TO BTT-PRECIO-ENTRADA
083600     DIVIDE WS-TIMESTAMP-SALIDA BY 10000
083700        GIVING BTT-FECHA-SALIDA
083800     MOVE WS-PRECIO-SALIDA        TO BTT-PRECIO-SALIDA
083900     MOVE WS-POSICION-TAM         TO BTT-TAMANO-POSICION
084000     MOVE WS-POSICION-PCT         TO BTT-RATIO-INVERSION
084100     MOVE WS-GANANCIA             TO BTT-MONTO-GANANCIA
084200     MOVE WS-RETORNO-PCT          TO BTT-RETORNO-PCT
084300     MOVE WS-MOTIVO-SALIDA        TO BTT-MOTIVO-SALIDA
084400     MOVE WS-DIAS-TENENCIA        TO BTT-DIAS-TENENCIA
084500     MOVE WS-CAPITAL-ACTUAL       TO BTT-CAPITAL-DESPUES
084600     WRITE BT-REG-DETALLE-TRADE
084700     IF FS-TRADEOUT NOT = 0
084800        DISPLAY '==> ERROR ESCRIBIENDO TRADEOUT, FS='
084900                FS-TRADEOUT UPON CONSOLE
085000        ADD 1 TO WS-RC-ESCRITURA
085100     END-IF.
085200********************************************************************
085300* 6000  CALCULA LAS METRICAS DEL FOLD Y EMITE EL REGISTRO DE       *
085400* RESUMEN; LA ESTRATEGIA DE QUIEBRE DE VOLATILIDAD NO              *
085500* CALCULA MDD NI SHARPE NI COMPARA CONTRA COMPRA-MANTEN,           *
085600* POR LO QUE ESOS CAMPOS SE EMITEN EN CERO; LOS DIAS DE            *
085700* TENENCIA PROMEDIO, AL NO TENER CAMPO EN BTFLDRS, SE              *
085800* MUESTRAN SOLO POR CONSOLA                                        *
085900********************************************************************
086000 6000-RESUMEN-FOLD SECTION.
086100     MOVE WS-P-FOLD                TO BTF-FOLD-NUMERO
086200     MOVE WS-FOLD-REGIMEN          TO BTF-REGIMEN
086300     MOVE WS-P-CAPITAL-INI         TO BTF-CAPITAL-INICIAL-EST
086400     MOVE WS-CAPITAL-ACTUAL        TO BTF-CAPITAL-FINAL-EST
086500     IF WS-TRADES-TOTAL > 0
086600        COMPUTE WS-WINRATE-PCT ROUNDED =
086700           (WS-WINS-TOTAL / WS-TRADES-TOTAL) * 100
086800        COMPUTE WS-AVG-HOLD-DIAS ROUNDED =
086900           WS-SUMA-DIAS-TENENCIA / WS-TRADES-TOTAL
087000     ELSE
087100        MOVE 0 TO WS-WINRATE-PCT WS-AVG-HOLD-DIAS
087200     END-IF
087300     COMPUTE WS-RETORNO-TOTAL-PCT ROUNDED =
087400        ((WS-CAPITAL-ACTUAL / WS-P-CAPITAL-INI) - 1) * 100
087500     MOVE WS-RETORNO-TOTAL-PCT     TO BTF-RETORNO-PCT-EST
087600     MOVE WS-TRADES-TOTAL          TO BTF-TRADES-EST
087700     MOVE WS-WINS-TOTAL            TO BTF-GANADORAS-EST
087800     MOVE WS-LOSSES-TOTAL          TO BTF-PERDEDORAS-EST
087900     MOVE WS-WINRATE-PCT           TO BTF-TASA-ACIERTO-EST
088000     MOVE ZERO                     TO BTF-MDD-EST
088100     MOVE ZERO                     TO BTF-CAPITAL-FINAL-BYH
088200     MOVE ZERO                     TO BTF-RETORNO-PCT-BYH
088300     MOVE ZERO                     TO BTF-ALPHA-PCT
088400     MOVE 'QUIEBRE-VOL '           TO BTF-GANADOR
088500     WRITE BT-REG-RESUMEN-FOLD
088600     IF FS-FOLDOUT NOT = 0
088700        DISPLAY '==> ERROR ESCRIBIENDO FOLDOUT, FS='
088800                 FS-FOLDOUT UPON CONSOLE
088900        ADD 1 TO WS-RC-ESCRITURA
089000     END-IF
089100     DISPLAY 'TRADES=' WS-TRADES-TOTAL ' GANADORAS=' WS-WINS-TOTAL
089200             ' PERDEDORAS=' WS-LOSSES-TOTAL UPON CONSOLE
089300     DISPLAY 'EMA-CROSS=' WS-EMA-CROSS-TOTAL
089400             ' CHANDELIER=' WS-CHANDELIER-TOTAL
089500             ' FIN-PERIODO=' WS-FIN-PERIODO-TOTAL UPON CONSOLE
089600     DISPLAY 'DIAS TENENCIA PROMEDIO=' WS-AVG-HOLD-DIAS
089700             UPON CONSOLE.
089800 6000-RESUMEN-FOLD-E. EXIT.
089900
090000********************************************************************
090100* 9000  CIERRA TODOS LOS ARCHIVOS Y TERMINA EL PROGRAMA            *
090200********************************************************************
090300 9000-CIERRE SECTION.
090400     IF WS-RC-ESCRITURA > 0
090500        DISPLAY '==> BTR1C01 TERMINA CON ERRORES DE ESCRITURA <==' 
090600                UPON CONSOLE
090700        MOVE 4 TO RETURN-CODE
090800     END-IF
090900     CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT.
091000 9000-CIERRE-E. EXIT.
