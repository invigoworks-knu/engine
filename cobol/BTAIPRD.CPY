000100******************************************************************
000200*    COPY      : BTAIPRD                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: PREDICCION DE UN MODELO DE INTELIGENCIA       *
000500*                 ARTIFICIAL PARA UN MERCADO/FOLD/FECHA         *
000600*    LONGITUD   : 180                                           *
000700*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
000800******************************************************************
000900 01  BT-REG-PREDICCION.
001000     05  BTP-MERCADO                     PIC X(32).
001100     05  BTP-FOLD-NUMERO                 PIC 9(01).
001200     05  BTP-MODELO-NOMBRE               PIC X(32).
001300     05  BTP-FECHA-PREDICCION            PIC 9(08).
001400     05  BTP-DIRECCION-REAL              PIC 9(01).
001500         88  BTP-REAL-BAJA                        VALUE 0.
001600         88  BTP-REAL-SUBE                         VALUE 1.
001700     05  BTP-RETORNO-REAL                PIC S9(05)V9(08).
001800     05  BTP-DIRECCION-PRED              PIC 9(01).
001900         88  BTP-PRED-BAJA                         VALUE 0.
002000         88  BTP-PRED-SUBE                          VALUE 1.
002100     05  BTP-PROBA-SUBE                  PIC S9(01)V9(08).
002200     05  BTP-PROBA-BAJA                  PIC S9(01)V9(08).
002300     05  BTP-PROBA-MAXIMA                PIC S9(01)V9(08).
002400     05  BTP-CONFIANZA                   PIC S9(01)V9(08).
002500     05  BTP-ACIERTO-FLAG                PIC 9(01).
002600         88  BTP-ACERTO                            VALUE 1.
002700     05  BTP-PRECIO-TOMA-GANANCIA        PIC S9(15)V9(02).
002800     05  BTP-PRECIO-STOP-LOSS            PIC S9(15)V9(02).
002900     05  BTP-REGIMEN                     PIC X(16).
003000     05  FILLER                          PIC X(05).
