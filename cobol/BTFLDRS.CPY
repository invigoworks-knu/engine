000100******************************************************************
000200*    COPY      : BTFLDRS                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: RESUMEN DE UN FOLD (QUIEBRE DE CONTROL POR    *
000500*                 FOLD-NUMBER) Y LINEA DE TOTAL GENERAL         *
000600*    LONGITUD   : 170                                           *
000700*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
000800******************************************************************
000900 01  BT-REG-RESUMEN-FOLD.
001000     05  BTF-FOLD-NUMERO                 PIC 9(01).
001100     05  FILLER                          PIC X(01).
001200     05  BTF-REGIMEN                     PIC X(16).
001300     05  FILLER                          PIC X(01).
001400     05  BTF-CAPITAL-INICIAL-EST          PIC S9(15)V9(02).
001500     05  FILLER                          PIC X(01).
001600     05  BTF-CAPITAL-FINAL-EST            PIC S9(15)V9(02).
001700     05  FILLER                          PIC X(01).
001800     05  BTF-RETORNO-PCT-EST              PIC S9(05)V9(08).
001900     05  FILLER                          PIC X(01).
002000     05  BTF-TRADES-EST                   PIC 9(06).
002100     05  FILLER                          PIC X(01).
002200     05  BTF-GANADORAS-EST                PIC 9(06).
002300     05  FILLER                          PIC X(01).
002400     05  BTF-PERDEDORAS-EST               PIC 9(06).
002500     05  FILLER                          PIC X(01).
002600     05  BTF-TASA-ACIERTO-EST             PIC S9(03)V9(04).
002700     05  FILLER                          PIC X(01).
002800     05  BTF-MDD-EST                      PIC S9(03)V9(04).
002900     05  FILLER                          PIC X(01).
003000     05  BTF-CAPITAL-FINAL-BYH            PIC S9(15)V9(02).
003100     05  FILLER                          PIC X(01).
003200     05  BTF-RETORNO-PCT-BYH              PIC S9(05)V9(08).
003300     05  FILLER                          PIC X(01).
003400     05  BTF-ALPHA-PCT                    PIC S9(05)V9(08).
003500     05  FILLER                          PIC X(01).
003600     05  BTF-GANADOR                      PIC X(12).
003700         88  BTF-GANO-KELLY                        VALUE 'KELLY       '.
003800         88  BTF-GANO-BUYHOLD                       VALUE 'BUY_AND_HOLD'.
003900     05  FILLER                          PIC X(06).
