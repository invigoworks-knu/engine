000100******************************************************************
000200* PROGRAMA    : BTC1C01                                          *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : REPRODUCE, EN ORDEN CRONOLOGICO, LAS OPERACIONES *
000600*             : DE COMPRA YA SELECCIONADAS Y ETIQUETADAS POR EL  *
000700*             : FILTRO CUSUM EXTERNO (MODELO DE MACHINE          *
000800*             : LEARNING), SIN TRASLAPAR POSICIONES, Y EMITE EL  *
000900*             : LIBRO DE OPERACIONES Y EL RESUMEN DEL FOLD       *
001000* ARCHIVOS    : CUSUMSIG  ENTRADA, SENALES BUY/PASS YA ETIQUETADA*
001100*             : TRADEOUT  SALIDA, LIBRO DE OPERACIONES SIMULADAS *
001200*             : FOLDOUT   SALIDA, RESUMEN DEL FOLD/CORRIDA (BTFLD*
001300* PROGRAMA(S) : NINGUNO (NO LLAMA SUBPROGRAMAS)                  *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BTC1C01.
001700 AUTHOR.        P. RAMIREZ.
001800 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
001900 DATE-WRITTEN.  14/05/1986.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002200******************************************************************
002300* BITACORA DE CAMBIOS                                            *
002400******************************************************************
002500* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002600*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002700* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
002800*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
002900* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
003000*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
003100* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003200*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003300* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003400*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003500* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003600*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003700* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
003800*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
003900* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
004000*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
004100*   MERCADO DE DIVISAS A KRW-ETH                                 *
004200* 02/09/2024  PEDR  TKT-31650  VERSION INICIAL: BACKTEST DE      *
004300*   REPLAY DE SENALES CUSUM YA ETIQUETADAS POR EL PIPELINE       *
004400*   DE ML EXTERNO (VER BTCUSIG), SIN RECALCULAR INDICADORES      *
004500* 20/09/2024  RQTZ  TKT-31688  SE AGREGA CALCULO DE MAXIMO       *
004600*   DRAWDOWN PICO-A-VALLE, AUSENTE EN LOS DEMAS MOTORES          *
004700*   DE BACKTEST DE ESTE SUBSISTEMA                               *
004800* 05/10/2024  PEDR  TKT-31705  SE CORRIGE EL PARSEO DE LAS       *
004900*   HORAS DE TENENCIA EMBEBIDAS EN EL STRATEGY-ID: NO            *
005000*   CONTEMPLABA EL SUFIJO _48H_                                  *
005100* 09/08/2026  RVLA  TKT-31843  SE AGREGA CONTADOR DE ERRORES DE  *
005200*   ESCRITURA (TRADEOUT/FOLDOUT); SI QUEDA ALGUNO PENDIENTE AL   *
005300*   CIERRE, EL PROGRAMA TERMINA CON RETURN-CODE DISTINTO DE CERO *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-DIGITOS IS '0' THRU '9'
006000     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
006100         OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CUSUMSIG ASSIGN TO CUSUMSIG
006500         FILE STATUS IS FS-CUSUMSIG.
006600     SELECT TRADEOUT ASSIGN TO TRADEOUT
006700         FILE STATUS IS FS-TRADEOUT.
006800     SELECT FOLDOUT  ASSIGN TO FOLDOUT
006900         FILE STATUS IS FS-FOLDOUT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CUSUMSIG.
007300     COPY BTCUSIG.
007400 FD  TRADEOUT.
007500     COPY BTTRADE.
007600 FD  FOLDOUT.
007700     COPY BTFLDRS.
007800 WORKING-STORAGE SECTION.
007900     COPY BTFLDCF.
008000*------------------------------------------------------------------*
008100* TARJETA DE PARAMETROS (SYSIN)                                    *
008200* COL 01    : FOLD (0 = CUALQUIERA)                                *
008300* COL 02-16 : CAPITAL INICIAL  9(13)V99                            *
008400* COL 17-56 : STRATEGY-ID   (ESPACIOS = CUALQUIERA)                *
008500* COL 57-72 : MODEL-ID      (ESPACIOS = CUALQUIERA)                *
008600*------------------------------------------------------------------*
008700 01  WS-PARM-CARD.
008800     05  WS-PARM-TEXTO                PIC X(80).
008900 01  WS-PARM-R REDEFINES WS-PARM-CARD.
009000     05  WS-P-FOLD                    PIC 9(01).
009100     05  WS-P-CAPITAL-INI             PIC 9(13)V99.
009200     05  WS-P-ESTRATEGIA              PIC X(40).
009300     05  WS-P-MODELO                  PIC X(16).
009400     05  FILLER                       PIC X(10).
009500 01  WS-CONSTANTES.
009600     05  WS-PESO-DEFECTO              PIC S9(01)V9(04)
009700         VALUE 0.8000.
009800     05  WS-COSTO-LADO-PCT            PIC S9(01)V9(08)
009900         VALUE 0.00050000.
010000     05  WS-PERDIDA-SINTETICA-PCT     PIC S9(01)V9(04)
010100         VALUE 0.0100.
010200     05  FILLER                       PIC X(02).
010300 01  WS-ARCHIVOS-STATUS.
010400     05  FS-CUSUMSIG                  PIC 9(02) VALUE ZEROES.
010500     05  FS-TRADEOUT                  PIC 9(02) VALUE ZEROES.
010600     05  FS-FOLDOUT                   PIC 9(02) VALUE ZEROES.
010700     05  FILLER                       PIC X(02).
010800 01  WS-FLAGS.
010900     05  WS-EOF-SENAL                 PIC 9(01) COMP VALUE 0.
011000         88  FIN-CUSUMSIG                         VALUE 1.
011100     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
011200     05  WS-SW-HUBO-CARGA             PIC 9(01) COMP VALUE 0.
011300         88  HUBO-CARGA-CUSUM                     VALUE 1.
011400     05  WS-SW-PASADA-SWAP            PIC 9(01) COMP VALUE 0.
011500     05  WS-SW-HAY-SL                 PIC 9(01) COMP VALUE 0.
011600         88  TIENE-STOP-LOSS                      VALUE 1.
011700     05  FILLER                       PIC X(02).
011800 01  WS-CONTADORES.
011900     05  WS-I                         PIC 9(05) COMP VALUE 0.
012000     05  WS-J                         PIC 9(05) COMP VALUE 0.
012100     05  WS-NUM-SENALES               PIC 9(05) COMP VALUE 0.
012200     05  WS-NUM-FILTRADAS             PIC 9(05) COMP VALUE 0.
012300     05  WS-TRADE-SEQ                 PIC 9(06) COMP VALUE 0.
012400     05  WS-K                         PIC 9(02) COMP VALUE 0.
012500     05  FILLER                       PIC X(02).
012600 77  WS-RC-ESCRITURA                  PIC 9(02) COMP VALUE 0.
012700*------------------------------------------------------------------*
012800* TABLA DE SENALES CUSUM, YA FILTRADAS POR FOLD/ESTRATEGIA/        *
012900* MODELO Y ACCION-FINAL = 'BUY', PENDIENTES DE ORDENAR POR         *
013000* FECHA-HORA DE DISPARO (VER 2300-ORDENA-SENALES)                  *
013100*------------------------------------------------------------------*
013200 01  BT-TBL-SENALES.
013300     05  BT-CS-FILA OCCURS 5000 TIMES.
013400         10  BT-CS-TIMESTAMP         PIC 9(14).
013500         10  BT-CS-HORAS-TENENCIA    PIC 9(03) COMP.
013600         10  BT-CS-CONFIANZA         PIC S9(01)V9(04).
013700         10  BT-CS-SELECTIVIDAD      PIC S9(03)V9(02).
013800         10  BT-CS-PESO              PIC S9(01)V9(04).
013900         10  BT-CS-PRECIO-ENTRADA    PIC S9(15)V9(02).
014000         10  BT-CS-PRECIO-TP         PIC S9(15)V9(02).
014100         10  BT-CS-PRECIO-SL         PIC S9(15)V9(02).
014200         10  BT-CS-ACIERTO           PIC 9(01).
014300             88  BT-CS-FUE-GANADORA              VALUE 1.
014400     05  FILLER                       PIC X(01).
014500 01  WS-SWAP-FILA.
014600     05  WS-SW-TIMESTAMP              PIC 9(14).
014700     05  WS-SW-HORAS-TENENCIA         PIC 9(03) COMP.
014800     05  WS-SW-CONFIANZA              PIC S9(01)V9(04).
014900     05  WS-SW-SELECTIVIDAD           PIC S9(03)V9(02).
015000     05  WS-SW-PESO                   PIC S9(01)V9(04).
015100     05  WS-SW-PRECIO-ENTRADA         PIC S9(15)V9(02).
015200     05  WS-SW-PRECIO-TP              PIC S9(15)V9(02).
015300     05  WS-SW-PRECIO-SL              PIC S9(15)V9(02).
015400     05  WS-SW-ACIERTO                PIC 9(01).
015500*------------------------------------------------------------------*
015600* CAMPOS DE TRABAJO PARA PARSEAR LAS HORAS DE TENENCIA DEL         *
015700* STRATEGY-ID (EJ. 'TARGET_4H_LGBM' EMBEBE 4 HORAS)                *
015800*------------------------------------------------------------------*
015900 01  WS-PARSE-ESTRATEGIA.
016000     05  WS-HORAS-TENENCIA            PIC 9(03) COMP VALUE 0.
016100     05  FILLER                       PIC X(02).
016200*------------------------------------------------------------------*
016300* CAMPO PUENTE PARA DESCOMPONER UN TIMESTAMP 9(14) DE UNA          *
016400* FILA DE LA TABLA EN SU FECHA AAAAMMDD, AL ESCRIBIR EL TRADE      *
016500*------------------------------------------------------------------*
016600 01  WS-TS14-TEMP                 PIC 9(14).
016700 01  WS-TS14-TEMP-R REDEFINES WS-TS14-TEMP.
016800     05  WS-TS14-FECHA                PIC 9(08).
016900     05  WS-TS14-HORA                 PIC 9(02).
017000     05  WS-TS14-MINUTO               PIC 9(02).
017100     05  WS-TS14-SEGUNDO              PIC 9(02).
017200*------------------------------------------------------------------*
017300* FOLD DE TRABAJO (SOLO PARA EL ROTULO DE REGIMEN DEL              *
017400* RESUMEN, CUANDO SE PIDIO UN FOLD ESPECIFICO)                     *
017500*------------------------------------------------------------------*
017600 01  WS-FOLD-TRABAJO.
017700     05  WS-FOLD-REGIMEN              PIC X(16) VALUE SPACES.
017800     05  FILLER                       PIC X(01).
017900*------------------------------------------------------------------*
018000* CAMPOS DE TRABAJO DE LA SIMULACION DE UNA OPERACION              *
018100*------------------------------------------------------------------*
018200 01  WS-OPERACION.
018300     05  WS-CAPITAL-ACTUAL            PIC S9(15)V9(02).
018400     05  WS-CAPITAL-PICO              PIC S9(15)V9(02).
018500     05  WS-PESO-EFECTIVO             PIC S9(01)V9(04).
018600     05  WS-POSICION-TAM              PIC S9(15)V9(02).
018700     05  WS-ENTRY-FEE                 PIC S9(15)V9(02).
018800     05  WS-ENTRY-FEE-CALC            PIC S9(15)V9(06).
018900     05  WS-PRECIO-SALIDA-EF          PIC S9(15)V9(02).
019000     05  WS-PROCEEDS                  PIC S9(15)V9(02).
019100     05  WS-EXIT-FEE                  PIC S9(15)V9(02).
019200     05  WS-EXIT-FEE-CALC             PIC S9(15)V9(06).
019300     05  WS-GANANCIA                  PIC S9(15)V9(02).
019400     05  WS-RETORNO-PCT               PIC S9(05)V9(04).
019500     05  WS-MOTIVO-SALIDA             PIC X(12).
019600     05  WS-TIMESTAMP-SALIDA-POS      PIC 9(14) VALUE 0.
019700     05  WS-TSAL-R REDEFINES WS-TIMESTAMP-SALIDA-POS.
019800         10  WS-TSAL-FECHA             PIC 9(08).
019900         10  FILLER                    PIC 9(06).
020000     05  WS-MDD-ACTUAL                PIC S9(03)V9(04).
020100     05  FILLER                       PIC X(02).
020200*------------------------------------------------------------------*
020300* TOTALES Y PROMEDIOS DE LA CORRIDA (ESTA ESTRATEGIA SI            *
020400* CALCULA MAXIMO DRAWDOWN, A DIFERENCIA DE LAS DEMAS)              *
020500*------------------------------------------------------------------*
020600 01  WS-TOTALES.
020700     05  WS-TRADES-TOTAL             PIC 9(06) COMP VALUE 0.
020800     05  WS-WINS-TOTAL               PIC 9(06) COMP VALUE 0.
020900     05  WS-LOSSES-TOTAL             PIC 9(06) COMP VALUE 0.
021000     05  WS-TP-TOTAL                 PIC 9(06) COMP VALUE 0.
021100     05  WS-SL-TOTAL                 PIC 9(06) COMP VALUE 0.
021200     05  WS-TIMEOUT-TOTAL            PIC 9(06) COMP VALUE 0.
021300     05  WS-SUMA-GANANCIAS           PIC S9(15)V9(02) VALUE 0.
021400     05  WS-SUMA-PERDIDAS            PIC S9(15)V9(02) VALUE 0.
021500     05  WS-SUMA-HORAS-TENENCIA      PIC 9(09) COMP VALUE 0.
021600     05  WS-SUMA-CONFIANZA           PIC S9(07)V9(04) VALUE 0.
021700     05  WS-SUMA-SELECTIVIDAD        PIC S9(09)V9(02) VALUE 0.
021800     05  WS-SUMA-PESO                PIC S9(07)V9(04) VALUE 0.
021900     05  WS-MDD-MAXIMO               PIC S9(03)V9(04) VALUE 0.
022000     05  WS-FECHA-DESDE-ADM          PIC 9(14) VALUE 0.
022100     05  WS-FECHA-HASTA-ADM          PIC 9(14) VALUE 0.
022200     05  WS-WINRATE-PCT              PIC S9(03)V9(04) VALUE 0.
022300     05  WS-AVG-HOLD-HORAS           PIC S9(05)V9(02) VALUE 0.
022400     05  WS-AVG-GANANCIA             PIC S9(15)V9(02) VALUE 0.
022500     05  WS-AVG-PERDIDA              PIC S9(15)V9(02) VALUE 0.
022600     05  WS-RATIO-GAN-PERD           PIC S9(05)V9(04) VALUE 0.
022700     05  WS-AVG-CONFIANZA            PIC S9(01)V9(04) VALUE 0.
022800     05  WS-AVG-SELECTIVIDAD         PIC S9(03)V9(02) VALUE 0.
022900     05  WS-AVG-INVERSION            PIC S9(01)V9(04) VALUE 0.
023000     05  WS-RETORNO-TOTAL-PCT        PIC S9(05)V9(08) VALUE 0.
023100 PROCEDURE DIVISION.
023200
023300********************************************************************
023400* 0000  PARRAFO PRINCIPAL - CONTROLA LA SECUENCIA DEL BATCH        *
023500********************************************************************
023600 0000-PRINCIPAL SECTION.
023700     PERFORM 1000-INICIO
023800     PERFORM 2000-CARGA-Y-FILTRA-SENALES
023900     IF HUBO-CARGA-CUSUM AND WS-NUM-FILTRADAS > 0
024000        PERFORM 2300-ORDENA-SENALES
024100        PERFORM 3000-SIMULA-SENALES
024200     ELSE
024300        DISPLAY '==> NO HAY SENALES CUSUM QUE CUMPLAN EL FILTRO' 
024400                 'PEDIDO, SE EMITE RESUMEN EN CEROS' UPON CONSOLE
024500     END-IF
024600     PERFORM 6000-RESUMEN-FOLD
024700     PERFORM 9000-CIERRE
024800     STOP RUN.
024900
025000********************************************************************
025100* 1000  APERTURA DE ARCHIVOS E INICIALIZACION DE LA CORRIDA        *
025200* UNA FALLA AL ABRIR CUSUMSIG NO ES FATAL (SE TOMA COMO            *
025300* 'SIN SENALES'); SOLO TRADEOUT/FOLDOUT ABORTAN EL PASO            *
025400********************************************************************
025500 1000-INICIO SECTION.
025600     ACCEPT WS-PARM-CARD FROM SYSIN
025700     OPEN INPUT CUSUMSIG
025800     IF FS-CUSUMSIG NOT = 0
025900        DISPLAY '==> AVISO: NO SE PUDO ABRIR CUSUMSIG, FS='
026000                 FS-CUSUMSIG ' - SE PROCESA SIN SENALES'
026100                 UPON CONSOLE
026200        SET FIN-CUSUMSIG TO TRUE
026300     END-IF
026400     OPEN OUTPUT TRADEOUT
026500     IF FS-TRADEOUT NOT = 0
026600        DISPLAY '==> ERROR ABRIENDO TRADEOUT, FS=' FS-TRADEOUT
026700                 UPON CONSOLE
026800        MOVE 91 TO RETURN-CODE
026900        CLOSE CUSUMSIG TRADEOUT
027000        STOP RUN
027100     END-IF
027200     OPEN OUTPUT FOLDOUT
027300     IF FS-FOLDOUT NOT = 0
027400        DISPLAY '==> ERROR ABRIENDO FOLDOUT, FS=' FS-FOLDOUT
027500                 UPON CONSOLE
027600        MOVE 91 TO RETURN-CODE
027700        CLOSE CUSUMSIG TRADEOUT FOLDOUT
027800        STOP RUN
027900     END-IF
028000     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-ACTUAL
028100     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-PICO
028200     IF WS-P-FOLD > 0
028300        MOVE 1 TO WS-I
028400        PERFORM 1100-BUSCA-REGIMEN-TABLA UNTIL WS-I > 8
028500     END-IF.
028600 1000-INICIO-E. EXIT.
028700
028800* SOLO SE USA PARA EL ROTULO DE REGIMEN DEL RESUMEN; SI NO         *
028900* SE PIDIO UN FOLD ESPECIFICO EL ROTULO QUEDA EN BLANCO            *
029000 1100-BUSCA-REGIMEN-TABLA.
029100     IF BT-FOLD-NUMERO-T(WS-I) = WS-P-FOLD
029200        MOVE BT-FOLD-REGIMEN-T(WS-I) TO WS-FOLD-REGIMEN
029300     END-IF
029400     ADD 1 TO WS-I.
029500
029600********************************************************************
029700* 2000  CARGA EN MEMORIA LAS SENALES CUSUM QUE CUMPLAN EL          *
029800* FILTRO DE FOLD/ESTRATEGIA/MODELO Y ACCION-FINAL = BUY            *
029900********************************************************************
030000 2000-CARGA-Y-FILTRA-SENALES SECTION.
030100     IF NOT FIN-CUSUMSIG
030200        SET HUBO-CARGA-CUSUM TO TRUE
030300        PERFORM 2010-LEE-PRIMERA-SENAL
030400        PERFORM 2020-LEE-UNA-SENAL UNTIL FIN-CUSUMSIG
030500     END-IF.
030600 2000-CARGA-Y-FILTRA-SENALES-E. EXIT.
030700
030800 2010-LEE-PRIMERA-SENAL SECTION.
030900     READ CUSUMSIG
031000        AT END SET FIN-CUSUMSIG TO TRUE
031100     END-READ
031200     IF NOT FIN-CUSUMSIG
031300        PERFORM 2040-APLICA-FILTROS
031400     END-IF.
031500 2010-LEE-PRIMERA-SENAL-E. EXIT.
031600
031700 2020-LEE-UNA-SENAL.
031800     READ CUSUMSIG
031900        AT END SET FIN-CUSUMSIG TO TRUE
032000     END-READ
032100     IF NOT FIN-CUSUMSIG
032200        PERFORM 2040-APLICA-FILTROS
032300     END-IF.
032400
032500 2040-APLICA-FILTROS SECTION.
032600     ADD 1 TO WS-NUM-SENALES
032700     IF BTS-ES-COMPRA
032800        AND (WS-P-FOLD = 0 OR BTS-FOLD-ID = WS-P-FOLD)
032900        AND (WS-P-ESTRATEGIA = SPACES OR
033000             BTS-STRATEGY-ID = WS-P-ESTRATEGIA)
033100        AND (WS-P-MODELO = SPACES OR BTS-MODELO-ID = WS-P-MODELO)
033200        AND WS-NUM-FILTRADAS < 5000
033300           PERFORM 2100-GUARDA-SENAL-FILTRADA
033400     END-IF.
033500 2040-APLICA-FILTROS-E. EXIT.
033600
033700 2100-GUARDA-SENAL-FILTRADA SECTION.
033800     ADD 1 TO WS-NUM-FILTRADAS
033900     MOVE BTS-TIMESTAMP-SENAL
034000                 TO BT-CS-TIMESTAMP(WS-NUM-FILTRADAS)
034100     MOVE BTS-CONFIANZA      TO BT-CS-CONFIANZA(WS-NUM-FILTRADAS)
034200     MOVE BTS-SELECTIVIDAD-PCT
034300                 TO BT-CS-SELECTIVIDAD(WS-NUM-FILTRADAS)
034400     MOVE BTS-PESO-SUGERIDO  TO BT-CS-PESO(WS-NUM-FILTRADAS)
034500     MOVE BTS-PRECIO-ENTRADA-REF
034600                 TO BT-CS-PRECIO-ENTRADA(WS-NUM-FILTRADAS)
034700     MOVE BTS-PRECIO-TOMA-GANANCIA
034800                 TO BT-CS-PRECIO-TP(WS-NUM-FILTRADAS)
034900     MOVE BTS-PRECIO-STOP-LOSS
035000                 TO BT-CS-PRECIO-SL(WS-NUM-FILTRADAS)
035100     MOVE BTS-ACIERTO-FLAG   TO BT-CS-ACIERTO(WS-NUM-FILTRADAS)
035200     PERFORM 2200-DETERMINA-HORAS-TENENCIA
035300     MOVE WS-HORAS-TENENCIA
035400                 TO BT-CS-HORAS-TENENCIA(WS-NUM-FILTRADAS).
035500 2100-GUARDA-SENAL-FILTRADA-E. EXIT.
035600
035700* PARSEA EL STRATEGY-ID BUSCANDO '_4H_'/'_12H_'/'_24H_'/           *
035800* '_48H_'; SI NO SE HALLA NINGUNO SE USA EL DEFECTO (4H)           *
035900 2200-DETERMINA-HORAS-TENENCIA SECTION.
036000     MOVE 4 TO WS-HORAS-TENENCIA
036100     MOVE 1 TO WS-K
036200     PERFORM 2210-BUSCA-PATRON-HORAS UNTIL WS-K > 36.
036300 2200-DETERMINA-HORAS-TENENCIA-E. EXIT.
036400
036500 2210-BUSCA-PATRON-HORAS.
036600     IF BTS-STRATEGY-ID(WS-K:5) = '_48h_'
036700        MOVE 48 TO WS-HORAS-TENENCIA
036800     ELSE
036900        IF BTS-STRATEGY-ID(WS-K:5) = '_24h_'
037000           MOVE 24 TO WS-HORAS-TENENCIA
037100        ELSE
037200           IF BTS-STRATEGY-ID(WS-K:5) = '_12h_'
037300              MOVE 12 TO WS-HORAS-TENENCIA
037400           ELSE
037500              IF BTS-STRATEGY-ID(WS-K:4) = '_4h_'
037600                 MOVE 4 TO WS-HORAS-TENENCIA
037700              END-IF
037800           END-IF
037900        END-IF
038000     END-IF
038100     ADD 1 TO WS-K.
038200
038300********************************************************************
038400* 2300  ORDENA LA TABLA DE SENALES FILTRADAS ASCENDENTE POR        *
038500* FECHA-HORA DE DISPARO (BURBUJA, INTERCAMBIANDO LA FILA           *
038600* COMPLETA, NO SOLO UNA COLUMNA COMO EN BTK1C01)                   *
038700********************************************************************
038800 2300-ORDENA-SENALES SECTION.
038900     MOVE 1 TO WS-SW-PASADA-SWAP
039000     PERFORM 2310-PASADA-BURBUJA UNTIL WS-SW-PASADA-SWAP = 0.
039100 2300-ORDENA-SENALES-E. EXIT.
039200
039300 2310-PASADA-BURBUJA.
039400     MOVE 0 TO WS-SW-PASADA-SWAP
039500     MOVE 1 TO WS-J
039600     PERFORM 2320-COMPARA-VECINOS
039700             UNTIL WS-J > WS-NUM-FILTRADAS - 1.
039800
039900 2320-COMPARA-VECINOS.
040000     IF BT-CS-TIMESTAMP(WS-J) > BT-CS-TIMESTAMP(WS-J + 1)
040100        MOVE BT-CS-FILA(WS-J)     TO WS-SWAP-FILA
040200        MOVE BT-CS-FILA(WS-J + 1) TO BT-CS-FILA(WS-J)
040300        MOVE WS-SWAP-FILA         TO BT-CS-FILA(WS-J + 1)
040400        MOVE 1                   TO WS-SW-PASADA-SWAP
040500     END-IF
040600     ADD 1 TO WS-J.
040700
040800********************************************************************
040900* 3000  RECORRE LAS SENALES EN ORDEN CRONOLOGICO, SIN              *
041000* TRASLAPAR POSICIONES, Y SIMULA CADA OPERACION ADMITIDA           *
041100********************************************************************
041200 3000-SIMULA-SENALES SECTION.
041300     MOVE 1 TO WS-I
041400     PERFORM 3010-PROCESA-UNA-SENAL UNTIL WS-I > WS-NUM-FILTRADAS.
041500 3000-SIMULA-SENALES-E. EXIT.
041600
041700* SE DESCARTA LA SENAL SI CAE ANTES DE LA SALIDA DE LA             *
041800* POSICION ABIERTA ANTERIOR (SIN TRASLAPE DE POSICIONES)           *
041900 3010-PROCESA-UNA-SENAL SECTION.
042000     IF BT-CS-TIMESTAMP(WS-I) >= WS-TIMESTAMP-SALIDA-POS
042100        PERFORM 3100-ABRE-OPERACION
042200        PERFORM 3200-LIQUIDA-OPERACION
042300        PERFORM 3300-ESCRIBE-TRADE
042400        PERFORM 3400-ACTUALIZA-DRAWDOWN
042500     END-IF
042600     ADD 1 TO WS-I.
042700 3010-PROCESA-UNA-SENAL-E. EXIT.
042800
042900* TAMANO DE POSICION POR EL PESO SUGERIDO (KELLY); SI NO           *
043000* VIENE O NO ES POSITIVO SE USA EL 80% POR DEFECTO                 *
043100 3100-ABRE-OPERACION SECTION.
043200     ADD 1 TO WS-TRADE-SEQ
043300     IF BT-CS-PESO(WS-I) > 0
043400        MOVE BT-CS-PESO(WS-I) TO WS-PESO-EFECTIVO
043500     ELSE
043600        MOVE WS-PESO-DEFECTO TO WS-PESO-EFECTIVO
043700     END-IF
043800     COMPUTE WS-POSICION-TAM = WS-CAPITAL-ACTUAL * WS-PESO-EFECTIVO
043900     COMPUTE WS-ENTRY-FEE-CALC =
044000           WS-POSICION-TAM * WS-COSTO-LADO-PCT
044100     MOVE WS-ENTRY-FEE-CALC TO WS-ENTRY-FEE
044200     IF WS-ENTRY-FEE-CALC > WS-ENTRY-FEE
044300        ADD 0.01 TO WS-ENTRY-FEE
044400     END-IF
044500     COMPUTE WS-TIMESTAMP-SALIDA-POS = BT-CS-TIMESTAMP(WS-I) +
044600           (BT-CS-HORAS-TENENCIA(WS-I) * 10000)
044700     IF WS-FECHA-DESDE-ADM = 0
044800        MOVE BT-CS-TIMESTAMP(WS-I) TO WS-FECHA-DESDE-ADM
044900     END-IF
045000     MOVE BT-CS-TIMESTAMP(WS-I) TO WS-FECHA-HASTA-ADM.
045100 3100-ABRE-OPERACION-E. EXIT.
045200
045300* GANADORA (ACIERTO-FLAG=1): SALE AL PRECIO DE TOMA DE             *
045400* GANANCIA. PERDEDORA: SALE AL STOP-LOSS SI VIENE EN EL            *
045500* ARCHIVO, SI NO A UNA PERDIDA SINTETICA DEL 1% (TIMEOUT)          *
045600 3200-LIQUIDA-OPERACION SECTION.
045700     IF BT-CS-FUE-GANADORA(WS-I)
045800        MOVE BT-CS-PRECIO-TP(WS-I) TO WS-PRECIO-SALIDA-EF
045900        MOVE 'TAKE_PROFIT '        TO WS-MOTIVO-SALIDA
046000        ADD 1 TO WS-WINS-TOTAL
046100        ADD 1 TO WS-TP-TOTAL
046200     ELSE
046300        MOVE 0 TO WS-SW-HAY-SL
046400        IF BT-CS-PRECIO-SL(WS-I) > 0
046500           SET TIENE-STOP-LOSS TO TRUE
046600        END-IF
046700        IF TIENE-STOP-LOSS
046800           MOVE BT-CS-PRECIO-SL(WS-I) TO WS-PRECIO-SALIDA-EF
046900           MOVE 'STOP_LOSS   '        TO WS-MOTIVO-SALIDA
047000           ADD 1 TO WS-LOSSES-TOTAL
047100           ADD 1 TO WS-SL-TOTAL
047200        ELSE
047300           COMPUTE WS-PRECIO-SALIDA-EF ROUNDED =
047400                 BT-CS-PRECIO-ENTRADA(WS-I) *
047500                 (1 - WS-PERDIDA-SINTETICA-PCT)
047600           MOVE 'TIMEOUT     '        TO WS-MOTIVO-SALIDA
047700           ADD 1 TO WS-LOSSES-TOTAL
047800           ADD 1 TO WS-TIMEOUT-TOTAL
047900        END-IF
048000     END-IF
048100     COMPUTE WS-PROCEEDS = (WS-PRECIO-SALIDA-EF /
048200           BT-CS-PRECIO-ENTRADA(WS-I)) * WS-POSICION-TAM
048300     COMPUTE WS-EXIT-FEE-CALC = WS-PROCEEDS * WS-COSTO-LADO-PCT
048400     MOVE WS-EXIT-FEE-CALC TO WS-EXIT-FEE
048500     IF WS-EXIT-FEE-CALC > WS-EXIT-FEE
048600        ADD 0.01 TO WS-EXIT-FEE
048700     END-IF
048800     COMPUTE WS-GANANCIA = (WS-PROCEEDS - WS-EXIT-FEE) -
048900           WS-POSICION-TAM - WS-ENTRY-FEE
049000     COMPUTE WS-RETORNO-PCT ROUNDED =
049100           (WS-GANANCIA / WS-POSICION-TAM) * 100
049200     ADD WS-GANANCIA TO WS-CAPITAL-ACTUAL
049300     ADD 1 TO WS-TRADES-TOTAL
049400     ADD BT-CS-HORAS-TENENCIA(WS-I) TO WS-SUMA-HORAS-TENENCIA
049500     ADD BT-CS-CONFIANZA(WS-I)      TO WS-SUMA-CONFIANZA
049600     ADD BT-CS-SELECTIVIDAD(WS-I)   TO WS-SUMA-SELECTIVIDAD
049700     ADD WS-PESO-EFECTIVO           TO WS-SUMA-PESO
049800     IF WS-GANANCIA > 0
049900        ADD WS-GANANCIA TO WS-SUMA-GANANCIAS
050000     ELSE
050100        ADD WS-GANANCIA TO WS-SUMA-PERDIDAS
050200     END-IF.
050300 3200-LIQUIDA-OPERACION-E. EXIT.
050400
050500 3300-ESCRIBE-TRADE SECTION.
050600     MOVE WS-TRADE-SEQ TO BTT-NUMERO-TRADE
050700     MOVE BT-CS-TIMESTAMP(WS-I)   TO WS-TS14-TEMP
050800     MOVE WS-TS14-FECHA                 TO BTT-FECHA-ENTRADA
050900     MOVE BT-CS-PRECIO-ENTRADA(WS-I)    TO BTT-PRECIO-ENTRADA
051000     MOVE WS-TSAL-FECHA                 TO BTT-FECHA-SALIDA
051100     MOVE WS-PRECIO-SALIDA-EF           TO BTT-PRECIO-SALIDA
051200     MOVE WS-POSICION-TAM               TO BTT-TAMANO-POSICION
051300     MOVE WS-PESO-EFECTIVO              TO BTT-RATIO-INVERSION
051400     MOVE WS-GANANCIA                   TO BTT-MONTO-GANANCIA
051500     MOVE WS-RETORNO-PCT                TO BTT-RETORNO-PCT
051600     MOVE WS-MOTIVO-SALIDA              TO BTT-MOTIVO-SALIDA
051700     COMPUTE BTT-DIAS-TENENCIA ROUNDED =
051800           BT-CS-HORAS-TENENCIA(WS-I) / 24
051900     MOVE WS-CAPITAL-ACTUAL             TO BTT-CAPITAL-DESPUES
052000     WRITE BT-REG-DETALLE-TRADE
052100     IF FS-TRADEOUT NOT = 0
052200        DISPLAY '==> ERROR ESCRIBIENDO TRADEOUT, FS='
052300                 FS-TRADEOUT UPON CONSOLE
052400        ADD 1 TO WS-RC-ESCRITURA
052500     END-IF.
052600 3300-ESCRIBE-TRADE-E. EXIT.
052700
052800* MAXIMO DRAWDOWN CORRIENTE (PICO-A-VALLE SOBRE EL CAPITAL)        *
052900 3400-ACTUALIZA-DRAWDOWN SECTION.
053000     IF WS-CAPITAL-ACTUAL > WS-CAPITAL-PICO
053100        MOVE WS-CAPITAL-ACTUAL TO WS-CAPITAL-PICO
053200     ELSE
053300        COMPUTE WS-MDD-ACTUAL ROUNDED =
053400              ((WS-CAPITAL-PICO - WS-CAPITAL-ACTUAL) /
053500              WS-CAPITAL-PICO) * 100
053600        IF WS-MDD-ACTUAL > WS-MDD-MAXIMO
053700           MOVE WS-MDD-ACTUAL TO WS-MDD-MAXIMO
053800        END-IF
053900     END-IF.
054000 3400-ACTUALIZA-DRAWDOWN-E. EXIT.
054100
054200********************************************************************
054300* 6000  EMITE EL RENGLON DE RESUMEN DEL FOLD/CORRIDA, CON          *
054400* LOS PROMEDIOS PROPIOS DE ESTA ESTRATEGIA (CONFIANZA,             *
054500* SELECTIVIDAD Y RATIO DE INVERSION DEL FILTRO CUSUM)              *
054600********************************************************************
054700 6000-RESUMEN-FOLD SECTION.
054800     IF WS-TRADES-TOTAL > 0
054900        COMPUTE WS-WINRATE-PCT ROUNDED =
055000              (WS-WINS-TOTAL / WS-TRADES-TOTAL) * 100
055100        COMPUTE WS-AVG-HOLD-HORAS ROUNDED =
055200              WS-SUMA-HORAS-TENENCIA / WS-TRADES-TOTAL
055300        COMPUTE WS-AVG-CONFIANZA ROUNDED =
055400              WS-SUMA-CONFIANZA / WS-TRADES-TOTAL
055500        COMPUTE WS-AVG-SELECTIVIDAD ROUNDED =
055600              WS-SUMA-SELECTIVIDAD / WS-TRADES-TOTAL
055700        COMPUTE WS-AVG-INVERSION ROUNDED =
055800              WS-SUMA-PESO / WS-TRADES-TOTAL
055900        IF WS-WINS-TOTAL > 0
056000           COMPUTE WS-AVG-GANANCIA ROUNDED =
056100                 WS-SUMA-GANANCIAS / WS-WINS-TOTAL
056200        END-IF
056300        IF WS-LOSSES-TOTAL > 0
056400           COMPUTE WS-AVG-PERDIDA ROUNDED =
056500                 WS-SUMA-PERDIDAS / WS-LOSSES-TOTAL
056600        END-IF
056700        IF WS-AVG-PERDIDA NOT = 0
056800           COMPUTE WS-RATIO-GAN-PERD ROUNDED =
056900                 WS-AVG-GANANCIA / (WS-AVG-PERDIDA * -1)
057000        END-IF
057100     ELSE
057200        MOVE 0 TO WS-WINRATE-PCT WS-AVG-HOLD-HORAS
057300     END-IF
057400     COMPUTE WS-RETORNO-TOTAL-PCT ROUNDED =
057500           ((WS-CAPITAL-ACTUAL / WS-P-CAPITAL-INI) - 1) * 100
057600     MOVE WS-P-FOLD                TO BTF-FOLD-NUMERO
057700     MOVE WS-FOLD-REGIMEN          TO BTF-REGIMEN
057800     MOVE WS-P-CAPITAL-INI         TO BTF-CAPITAL-INICIAL-EST
057900     MOVE WS-CAPITAL-ACTUAL        TO BTF-CAPITAL-FINAL-EST
058000     MOVE WS-RETORNO-TOTAL-PCT     TO BTF-RETORNO-PCT-EST
058100     MOVE WS-TRADES-TOTAL          TO BTF-TRADES-EST
058200     MOVE WS-WINS-TOTAL            TO BTF-GANADORAS-EST
058300     MOVE WS-LOSSES-TOTAL          TO BTF-PERDEDORAS-EST
058400     MOVE WS-WINRATE-PCT           TO BTF-TASA-ACIERTO-EST
058500     MOVE WS-MDD-MAXIMO            TO BTF-MDD-EST
058600     MOVE ZERO                     TO BTF-CAPITAL-FINAL-BYH
058700     MOVE ZERO                     TO BTF-RETORNO-PCT-BYH
058800     MOVE ZERO                     TO BTF-ALPHA-PCT
058900     MOVE 'CUSUM-SIGNAL'           TO BTF-GANADOR
059000     WRITE BT-REG-RESUMEN-FOLD
059100     IF FS-FOLDOUT NOT = 0
059200        DISPLAY '==> ERROR ESCRIBIENDO FOLDOUT, FS='
059300                 FS-FOLDOUT UPON CONSOLE
059400        ADD 1 TO WS-RC-ESCRITURA
059500     END-IF
059600     DISPLAY 'SENALES LEIDAS=' WS-NUM-SENALES ' ADMITIDAS='
059700             WS-NUM-FILTRADAS ' TRADES=' WS-TRADES-TOTAL
059800             UPON CONSOLE
059900     DISPLAY 'GANADORAS=' WS-WINS-TOTAL ' PERDEDORAS='
060000             WS-LOSSES-TOTAL UPON CONSOLE
060100     DISPLAY 'TAKE-PROFIT=' WS-TP-TOTAL ' STOP-LOSS=' WS-SL-TOTAL
060200             ' TIMEOUT=' WS-TIMEOUT-TOTAL UPON CONSOLE
060300     DISPLAY 'MAXIMO DRAWDOWN=' WS-MDD-MAXIMO ' RATIO G/P='
060400             WS-RATIO-GAN-PERD UPON CONSOLE
060500     DISPLAY 'CONFIANZA PROM=' WS-AVG-CONFIANZA
060600             ' SELECTIVIDAD PROM=' WS-AVG-SELECTIVIDAD UPON CONSOLE
060700     DISPLAY 'INVERSION PROM=' WS-AVG-INVERSION ' VENTANA='
060800             WS-FECHA-DESDE-ADM ' A ' WS-FECHA-HASTA-ADM
060900             UPON CONSOLE.
061000 6000-RESUMEN-FOLD-E. EXIT.
061100
061200********************************************************************
061300* 9000  CIERRA TODOS LOS ARCHIVOS Y TERMINA EL PROGRAMA            *
061400********************************************************************
061500 9000-CIERRE SECTION.
061600     IF WS-RC-ESCRITURA > 0
061700        DISPLAY '==> BTC1C01 TERMINA CON ERRORES DE ESCRITURA <==' 
061800                UPON CONSOLE
061900        MOVE 4 TO RETURN-CODE
062000     END-IF
062100     CLOSE CUSUMSIG TRADEOUT FOLDOUT.
062200 9000-CIERRE-E. EXIT.
