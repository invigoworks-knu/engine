000100******************************************************************
000200*    COPY      : BTOH4HR                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: VELA DE 4 HORAS (OHLCV) RESAMPLEADA A PARTIR  *
000500*                 DE VELAS DE 1 MINUTO, O RECIBIDA DIRECTA      *
000600*    LONGITUD   : 150                                           *
000700*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
000800******************************************************************
000900 01  BT-REG-OHLCV-4H.
001000     05  BT4-MERCADO                     PIC X(32).
001100     05  BT4-INICIO-PERIODO              PIC 9(12).
001200     05  BT4-PRECIO-APERTURA             PIC S9(15)V9(02).
001300     05  BT4-PRECIO-MAXIMO               PIC S9(15)V9(02).
001400     05  BT4-PRECIO-MINIMO               PIC S9(15)V9(02).
001500     05  BT4-PRECIO-CIERRE               PIC S9(15)V9(02).
001600     05  BT4-VOLUMEN-PERIODO             PIC S9(22)V9(08).
001700     05  FILLER                          PIC X(08).
