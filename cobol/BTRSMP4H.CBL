000100******************************************************************
000200* PROGRAMA    : BTRSMP4H                                         *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : SUBPROGRAMA RESAMPLEADOR DE VELAS: RECIBE VELAS  *
000600*             : OHLCV DE 1 MINUTO UNA A UNA Y LAS ACUMULA EN     *
000700*             : VELAS DE 4 HORAS SEGUN LA FRONTERA FIJA DE HORAS *
000800*             : KST, ENTREGANDO CADA VELA DE 4H AL LLAMADOR EN EL*
000900*             : MOMENTO EN QUE SE CIERRA                         *
001000* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN ARCHIVOS PROPIOS)       *
001100* PROGRAMA(S) : COPY BTRSMLK, RECIBIDA POR REFERENCIA            *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    BTRSMP4H.
001500 AUTHOR.        P. RAMIREZ.
001600 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
001700 DATE-WRITTEN.  14/05/1986.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200******************************************************************
002300* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002400*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002500* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
002600*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
002700* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
002800*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
002900* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003000*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003100* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003200*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003300* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003400*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003500* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
003600*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
003700* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
003800*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
003900*   MERCADO DE DIVISAS A KRW-ETH                                 *
004000* 02/04/2024  PEDR  TKT-31310  VERSION INICIAL: RESAMPLEO DE     *
004100*   VELAS DE 1 MINUTO A VELAS DE 4 HORAS, FRONTERA KST           *
004200* 09/08/2026  RVLA  TKT-31844  SE AGREGA CONTADOR DE VELAS DE 4H *
004300*   EMITIDAS EN LA VIDA DEL SUBPROGRAMA, PARA DIAGNOSTICO DESDE  *
004400*   EL LLAMADOR ANTE SOSPECHA DE PERIODOS QUE NUNCA CIERRAN      *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-DIGITOS IS '0' THRU '9'
005100     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
005200            OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 01  WS-FLAGS.
005600     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
005700     05  WS-PERIODO-ABIERTO           PIC 9(01) COMP VALUE 0.
005800         88  HAY-PERIODO-ABIERTO              VALUE 1.
005900     05  WS-SW-BISIESTO               PIC 9(01) COMP VALUE 0.
006000         88  ANIO-BISIESTO                    VALUE 1.
006100     05  FILLER                       PIC X(01).
006200 01  WS-CONTADORES.
006300     05  WS-COCIENTE                  PIC 9(04) COMP VALUE 0.
006400     05  WS-RESIDUO-4                 PIC 9(02) COMP VALUE 0.
006500     05  WS-RESIDUO-100               PIC 9(02) COMP VALUE 0.
006600     05  WS-RESIDUO-400               PIC 9(03) COMP VALUE 0.
006700     05  FILLER                       PIC X(02).
006800 77  WS-NUM-VELAS-4H                  PIC 9(07) COMP VALUE 0.
006900*----------------------------------------------------------------*
007000*    TABLA DE DIAS POR MES (FEBRERO SE AJUSTA SI ES BISIESTO)    *
007100*----------------------------------------------------------------*
007200 01  BT-TBL-DIAS-MES.
007300     05  FILLER PIC 9(02) VALUE 31.
007400     05  FILLER PIC 9(02) VALUE 28.
007500     05  FILLER PIC 9(02) VALUE 31.
007600     05  FILLER PIC 9(02) VALUE 30.
007700     05  FILLER PIC 9(02) VALUE 31.
007800     05  FILLER PIC 9(02) VALUE 30.
007900     05  FILLER PIC 9(02) VALUE 31.
008000     05  FILLER PIC 9(02) VALUE 31.
008100     05  FILLER PIC 9(02) VALUE 30.
008200     05  FILLER PIC 9(02) VALUE 31.
008300     05  FILLER PIC 9(02) VALUE 30.
008400     05  FILLER PIC 9(02) VALUE 31.
008500 01  BT-TBL-DIAS-MES-R REDEFINES BT-TBL-DIAS-MES.
008600     05  BT-DM-DIAS OCCURS 12 TIMES   PIC 9(02).
008700*----------------------------------------------------------------*
008800*    VELA DE 4 HORAS EN FORMACION (ACUMULADOR ENTRE LLAMADAS)    *
008900*----------------------------------------------------------------*
009000 01  WS-ACUM-4H.
009100     05  WS-AC-INICIO-PERIODO         PIC 9(12).
009200     05  WS-AC-APERTURA               PIC S9(15)V9(02).
009300     05  WS-AC-MAXIMO                 PIC S9(15)V9(02).
009400     05  WS-AC-MINIMO                 PIC S9(15)V9(02).
009500     05  WS-AC-CIERRE                 PIC S9(15)V9(02).
009600     05  WS-AC-VOLUMEN                PIC S9(22)V9(08).
009700     05  FILLER                       PIC X(04).
009800*----------------------------------------------------------------*
009900*    DESGLOSE DEL TIMESTAMP DE LA VELA DE 1 MINUTO (AAAAMMDDHHMM)*
010000*----------------------------------------------------------------*
010100 01  WS-TS-NUMERICO                   PIC 9(12).
010200 01  WS-TS-DESGLOSE REDEFINES WS-TS-NUMERICO.
010300     05  WS-TS-FECHA                  PIC 9(08).
010400     05  WS-TS-HORA                   PIC 9(02).
010500     05  WS-TS-MINUTO                 PIC 9(02).
010600 01  WS-TS-FECHA-R REDEFINES WS-TS-FECHA.
010700     05  WS-TS-ANIO                   PIC 9(04).
010800     05  WS-TS-MES                    PIC 9(02).
010900     05  WS-TS-DIA                    PIC 9(02).
011000*----------------------------------------------------------------*
011100*    PERIODO DE 4H AL QUE PERTENECE LA VELA QUE SE ESTA          *
011200*    PROCESANDO EN LA LLAMADA ACTUAL                             *
011300*----------------------------------------------------------------*
011400 01  WS-PERIODO-CALC.
011500     05  WS-PC-ANIO                   PIC 9(04).
011600     05  WS-PC-MES                    PIC 9(02).
011700     05  WS-PC-DIA                    PIC 9(02).
011800     05  WS-PC-HORA                   PIC 9(02).
011900     05  FILLER                       PIC X(02).
012000 01  WS-PERIODO-INICIO-NUM            PIC 9(12).
012100 01  WS-PERIODO-INICIO-R REDEFINES WS-PERIODO-INICIO-NUM.
012200     05  WS-PI-ANIO                   PIC 9(04).
012300     05  WS-PI-MES                    PIC 9(02).
012400     05  WS-PI-DIA                    PIC 9(02).
012500     05  WS-PI-HORA                   PIC 9(02).
012600     05  WS-PI-MINUTO                 PIC 9(02).
012700 LINKAGE SECTION.
012800     COPY BTRSMLK.
012900*
013000 PROCEDURE DIVISION USING LK-PARAMS-RESAMPLE.
013100 0000-PRINCIPAL SECTION.
013200     MOVE 0 TO LK-COD-RETORNO
013300     MOVE 0 TO LK-VELA-CERRADA
013400     EVALUATE TRUE
013500        WHEN LK-CMD-ACUMULA
013600           PERFORM 1000-DETERMINA-PERIODO
013700           PERFORM 2000-ACUMULA-VELA
013800        WHEN LK-CMD-CIERRA-FORZADO
013900           IF HAY-PERIODO-ABIERTO
014000              PERFORM 3000-CIERRA-VELA
014100           END-IF
014200        WHEN OTHER
014300           MOVE 99 TO LK-COD-RETORNO
014400     END-EVALUATE
014500     GOBACK.
014600*==================================================================*
014700*    1000  DETERMINA EL PERIODO DE 4 HORAS (FRONTERA KST) AL QUE   *
014800*          PERTENECE LA VELA DE 1 MINUTO RECIBIDA                  *
014900*==================================================================*
015000 1000-DETERMINA-PERIODO SECTION.
015100     MOVE LK-1M-TIMESTAMP TO WS-TS-NUMERICO
015200     MOVE WS-TS-ANIO TO WS-PC-ANIO
015300     MOVE WS-TS-MES  TO WS-PC-MES
015400     MOVE WS-TS-DIA  TO WS-PC-DIA
015500     EVALUATE TRUE
015600        WHEN WS-TS-HORA = 0
015700           PERFORM 1100-RESTA-UN-DIA
015800           MOVE 21 TO WS-PC-HORA
015900        WHEN WS-TS-HORA >= 1  AND WS-TS-HORA <= 4
016000           MOVE 01 TO WS-PC-HORA
016100        WHEN WS-TS-HORA >= 5  AND WS-TS-HORA <= 8
016200           MOVE 05 TO WS-PC-HORA
016300        WHEN WS-TS-HORA >= 9  AND WS-TS-HORA <= 12
016400           MOVE 09 TO WS-PC-HORA
016500        WHEN WS-TS-HORA >= 13 AND WS-TS-HORA <= 16
016600           MOVE 13 TO WS-PC-HORA
016700        WHEN WS-TS-HORA >= 17 AND WS-TS-HORA <= 20
016800           MOVE 17 TO WS-PC-HORA
016900        WHEN OTHER
017000           MOVE 21 TO WS-PC-HORA
017100     END-EVALUATE
017200     MOVE WS-PC-ANIO TO WS-PI-ANIO
017300     MOVE WS-PC-MES  TO WS-PI-MES
017400     MOVE WS-PC-DIA  TO WS-PI-DIA
017500     MOVE WS-PC-HORA TO WS-PI-HORA
017600     MOVE 0          TO WS-PI-MINUTO.
017700*------------------------------------------------------------------*
017800*    1100  RESTA UN DIA A LA FECHA DE LA VELA (HORA 00 PERTENECE   *
017900*          AL PERIODO 21:00 DEL DIA ANTERIOR)                      *
018000*------------------------------------------------------------------*
018100 1100-RESTA-UN-DIA SECTION.
018200     PERFORM 1150-VERIFICA-BISIESTO
018300     SUBTRACT 1 FROM WS-PC-DIA
018400     IF WS-PC-DIA = 0
018500        SUBTRACT 1 FROM WS-PC-MES
018600        IF WS-PC-MES = 0
018700           MOVE 12 TO WS-PC-MES
018800           SUBTRACT 1 FROM WS-PC-ANIO
018900           PERFORM 1150-VERIFICA-BISIESTO
019000        END-IF
019100        MOVE BT-DM-DIAS(WS-PC-MES) TO WS-PC-DIA
019200        IF WS-PC-MES = 2 AND ANIO-BISIESTO
019300           ADD 1 TO WS-PC-DIA
019400        END-IF
019500     END-IF.
019600 1100-RESTA-UN-DIA-E. EXIT.
019700*------------------------------------------------------------------*
019800*    1150  DETERMINA SI WS-PC-ANIO ES BISIESTO                    *
019900*------------------------------------------------------------------*
020000 1150-VERIFICA-BISIESTO SECTION.
020100     MOVE 0 TO WS-SW-BISIESTO
020200     DIVIDE WS-PC-ANIO BY 4 GIVING WS-COCIENTE
020300            REMAINDER WS-RESIDUO-4
020400     IF WS-RESIDUO-4 = 0
020500        DIVIDE WS-PC-ANIO BY 100 GIVING WS-COCIENTE
020600               REMAINDER WS-RESIDUO-100
020700        IF WS-RESIDUO-100 NOT = 0
020800           MOVE 1 TO WS-SW-BISIESTO
020900        ELSE
021000           DIVIDE WS-PC-ANIO BY 400 GIVING WS-COCIENTE
021100                  REMAINDER WS-RESIDUO-400
021200           IF WS-RESIDUO-400 = 0
021300              MOVE 1 TO WS-SW-BISIESTO
021400           END-IF
021500        END-IF
021600     END-IF.
021700 1150-VERIFICA-BISIESTO-E. EXIT.
021800*==================================================================*
021900*    2000  ACUMULA LA VELA DE 1 MINUTO EN EL PERIODO DE 4H         *
022000*          ABIERTO; SI EL PERIODO CAMBIO, CIERRA EL ANTERIOR       *
022100*==================================================================*
022200 2000-ACUMULA-VELA SECTION.
022300     IF HAY-PERIODO-ABIERTO
022400        AND WS-PERIODO-INICIO-NUM NOT = WS-AC-INICIO-PERIODO
022500        PERFORM 3000-CIERRA-VELA
022600     END-IF
022700     IF NOT HAY-PERIODO-ABIERTO
022800        MOVE WS-PERIODO-INICIO-NUM TO WS-AC-INICIO-PERIODO
022900        MOVE LK-1M-APERTURA        TO WS-AC-APERTURA
023000        MOVE LK-1M-MAXIMO          TO WS-AC-MAXIMO
023100        MOVE LK-1M-MINIMO          TO WS-AC-MINIMO
023200        MOVE LK-1M-VOLUMEN         TO WS-AC-VOLUMEN
023300        MOVE 1                     TO WS-PERIODO-ABIERTO
023400     ELSE
023500        IF LK-1M-MAXIMO > WS-AC-MAXIMO
023600           MOVE LK-1M-MAXIMO TO WS-AC-MAXIMO
023700        END-IF
023800        IF LK-1M-MINIMO < WS-AC-MINIMO
023900           MOVE LK-1M-MINIMO TO WS-AC-MINIMO
024000        END-IF
024100        ADD LK-1M-VOLUMEN TO WS-AC-VOLUMEN
024200     END-IF
024300     MOVE LK-1M-CIERRE TO WS-AC-CIERRE.
024400 2000-ACUMULA-VELA-E. EXIT.
024500*==================================================================*
024600*    3000  CIERRA LA VELA DE 4H ABIERTA Y LA ENTREGA AL LLAMADOR   *
024700*==================================================================*
024800 3000-CIERRA-VELA SECTION.
024900     MOVE WS-AC-INICIO-PERIODO TO LK-4H-INICIO-PERIODO
025000     MOVE WS-AC-APERTURA       TO LK-4H-APERTURA
025100     MOVE WS-AC-MAXIMO         TO LK-4H-MAXIMO
025200     MOVE WS-AC-MINIMO         TO LK-4H-MINIMO
025300     MOVE WS-AC-CIERRE         TO LK-4H-CIERRE
025400     MOVE WS-AC-VOLUMEN        TO LK-4H-VOLUMEN
025500     ADD 1 TO WS-NUM-VELAS-4H
025600     MOVE 1                    TO LK-VELA-CERRADA
025700     MOVE 0                    TO WS-PERIODO-ABIERTO.
025800 3000-CIERRA-VELA-E. EXIT.
