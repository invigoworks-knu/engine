000100******************************************************************
000200*    COPY      : BTRSMLK                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: AREA DE ENLACE (LINKAGE) COMPARTIDA POR EL     *
000500*                 SUBPROGRAMA BTRSMP4H Y SUS LLAMADORES, PARA    *
000600*                 EL RESAMPLEO DE VELAS DE 1 MINUTO A VELAS DE   *
000700*                 4 HORAS (FRONTERA KST)                         *
000800*    FECHA ALTA : 02/04/2024   PEDR   TKT-31310                  *
000900******************************************************************
001000 01  LK-PARAMS-RESAMPLE.
001100*                 'A'-ACUMULA UNA VELA DE 1 MINUTO
001200*                 'F'-FUERZA EL CIERRE DE LA VELA DE 4H ABIERTA
001300*                 (SE USA AL LLEGAR AL FIN DEL ARCHIVO DE MINUTOS)
001400     05  LK-COMANDO                  PIC X(01).
001500         88  LK-CMD-ACUMULA                  VALUE 'A'.
001600         88  LK-CMD-CIERRA-FORZADO           VALUE 'F'.
001700     05  LK-VELA-1MIN.
001800         10  LK-1M-TIMESTAMP         PIC 9(12).
001900         10  LK-1M-APERTURA          PIC S9(15)V9(02).
002000         10  LK-1M-MAXIMO            PIC S9(15)V9(02).
002100         10  LK-1M-MINIMO            PIC S9(15)V9(02).
002200         10  LK-1M-CIERRE            PIC S9(15)V9(02).
002300         10  LK-1M-VOLUMEN           PIC S9(15)V9(08).
002400     05  LK-VELA-CERRADA             PIC 9(01) COMP.
002500         88  LK-HAY-VELA-CERRADA             VALUE 1.
002600     05  LK-VELA-4H-SALIDA.
002700         10  LK-4H-INICIO-PERIODO    PIC 9(12).
002800         10  LK-4H-APERTURA          PIC S9(15)V9(02).
002900         10  LK-4H-MAXIMO            PIC S9(15)V9(02).
003000         10  LK-4H-MINIMO            PIC S9(15)V9(02).
003100         10  LK-4H-CIERRE            PIC S9(15)V9(02).
003200         10  LK-4H-VOLUMEN           PIC S9(22)V9(08).
003300     05  LK-COD-RETORNO              PIC 9(02) COMP.
003400     05  FILLER                      PIC X(04).
