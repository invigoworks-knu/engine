000100******************************************************************
000200*    COPY      : BTTRADE                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: LINEA DEL LIBRO DE OPERACIONES (TRADE LEDGER),*
000500*                 UNA POR CADA OPERACION SIMULADA               *
000600*    LONGITUD   : 156                                           *
000700*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
000800******************************************************************
000900 01  BT-REG-DETALLE-TRADE.
001000     05  BTT-NUMERO-TRADE                PIC 9(06).
001100     05  FILLER                          PIC X(01).
001200     05  BTT-FECHA-ENTRADA               PIC 9(08).
001300     05  FILLER                          PIC X(01).
001400     05  BTT-PRECIO-ENTRADA              PIC S9(15)V9(02).
001500     05  FILLER                          PIC X(01).
001600     05  BTT-FECHA-SALIDA                PIC 9(08).
001700     05  FILLER                          PIC X(01).
001800     05  BTT-PRECIO-SALIDA               PIC S9(15)V9(02).
001900     05  FILLER                          PIC X(01).
002000     05  BTT-TAMANO-POSICION              PIC S9(15)V9(02).
002100     05  FILLER                          PIC X(01).
002200     05  BTT-RATIO-INVERSION              PIC S9(01)V9(04).
002300     05  FILLER                          PIC X(01).
002400     05  BTT-MONTO-GANANCIA               PIC S9(15)V9(02).
002500     05  FILLER                          PIC X(01).
002600     05  BTT-RETORNO-PCT                  PIC S9(05)V9(04).
002700     05  FILLER                          PIC X(01).
002800     05  BTT-MOTIVO-SALIDA                PIC X(12).
002900         88  BTT-SALIO-TOMA-GANANCIA              VALUE 'TAKE_PROFIT '.
003000         88  BTT-SALIO-STOP-LOSS                  VALUE 'STOP_LOSS   '.
003100         88  BTT-SALIO-TIMEOUT                    VALUE 'TIMEOUT     '.
003200         88  BTT-SALIO-FIN-PERIODO                VALUE 'END_OF_PERIO'.
003300         88  BTT-SALIO-COMPRA-MANTEN               VALUE 'BUY_AND_HOLD'.
003310         88  BTT-SALIO-CRUCE-EMA                  VALUE 'EMA_CROSS   '.
003320         88  BTT-SALIO-CHANDELIER                 VALUE 'CHANDELIER  '.
003400     05  FILLER                          PIC X(01).
003500     05  BTT-DIAS-TENENCIA                PIC S9(05)V9(02).
003600     05  FILLER                          PIC X(01).
003700     05  BTT-CAPITAL-DESPUES              PIC S9(15)V9(02).
003800     05  FILLER                          PIC X(05).
