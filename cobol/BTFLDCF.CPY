000100******************************************************************
000200*    COPY      : BTFLDCF                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: TABLA FIJA DE LOS 8 FOLDS (PARTICIONES DE     *
000500*                 FECHAS) USADOS PARA LOS BACKTESTS, CON SU     *
000600*                 REGIMEN DE MERCADO (BULL/BEAR/SIDEWAYS/MIXED) *
000700*    FECHA ALTA: 11/03/2024   PEDR   TKT-30401                  *
000800*    FECHA MOD.: 19/09/2024   PEDR   TKT-30688 (FOLD 8 HOLDOUT) *
000900*    CADA FILA  : FOLD(1) DESDE(8) HASTA(8) REGIMEN(16) = 33    *
001000******************************************************************
001100 01  BT-TABLA-FOLDS-LIT.
001200     05  FILLER            PIC X(33) VALUE
001300         '12022120720230505SIDEWAYS        '.
001400     05  FILLER            PIC X(33) VALUE
001500         '22023050620231002SIDEWAYS        '.
001600     05  FILLER            PIC X(33) VALUE
001700         '32023100320240229BULL            '.
001800     05  FILLER            PIC X(33) VALUE
001900         '42024030120240728BULL            '.
002000     05  FILLER            PIC X(33) VALUE
002100         '52024072920241225BEAR            '.
002200     05  FILLER            PIC X(33) VALUE
002300         '62024122620250524BEAR            '.
002400     05  FILLER            PIC X(33) VALUE
002500         '72025052520251021BULL            '.
002600     05  FILLER            PIC X(33) VALUE
002700         '82025010120251021MIXED           '.
002800 01  BT-TABLA-FOLDS REDEFINES BT-TABLA-FOLDS-LIT.
002900     05  BT-FOLD-FILA OCCURS 8 TIMES.
003000         10  BT-FOLD-NUMERO-T           PIC 9(01).
003100         10  BT-FOLD-DESDE-T            PIC 9(08).
003200         10  BT-FOLD-HASTA-T            PIC 9(08).
003300         10  BT-FOLD-REGIMEN-T          PIC X(16).
003400 01  FILLER                             PIC X(01) VALUE SPACE.
