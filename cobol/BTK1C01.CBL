000100******************************************************************
000200* PROGRAMA    : BTK1C01                                          *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : SIMULA Y COMPARA, FOLD A FOLD (O EN CADENA), LA  *
000600*             : ESTRATEGIA DE DIMENSIONAMIENTO DE POSICION POR EL*
000700*             : CRITERIO DE KELLY CONTRA COMPRAR Y MANTENER LA   *
000800*             : POSICION (BUY AND HOLD), SOBRE PREDICCIONES DE   *
000900*             : DIRECCION DE PRECIO GENERADAS POR UN MODELO      *
001000*             : EXTERNO DE INTELIGENCIA ARTIFICIAL.              *
001100* ARCHIVOS    : AIPREDIC - PREDICCIONES DE LA IA (ENTRADA)       *
001200*             : OHLCVDLY - VELAS DIARIAS OHLCV     (ENTRADA)     *
001300*             : TRADEOUT - DETALLE DE OPERACIONES  (SALIDA)      *
001400*             : FOLDOUT  - RESUMEN POR FOLD/TOTAL  (SALIDA)      *
001500* PROGRAMA(S) : NINGUNO (AUTONOMO)                               *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    BTK1C01.
001900 AUTHOR.        P. RAMIREZ.
002000 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
002100 DATE-WRITTEN.  14/05/1986.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500* BITACORA DE CAMBIOS                                            *
002600******************************************************************
002700* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002800*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002900* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
003000*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
003100* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
003200*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
003300* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003400*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003500* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003600*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003700* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003800*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003900* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
004000*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
004100* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
004200*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
004300*   MERCADO DE DIVISAS A KRW-ETH                                 *
004400* 11/03/2024  PEDR  TKT-30401  SE DIVIDE EL MOTOR EN UN          *
004500*   PROGRAMA POR ESTRATEGIA; ESTE QUEDA COMO KELLY VS.           *
004600*   COMPRAR-Y-MANTENER, CON ENCADENADO SECUENCIAL DE FOLDS       *
004700* 19/09/2024  PEDR  TKT-30688  SE AGREGA EL FOLD 8 (HOLDOUT)     *
004800*   Y EL CALCULO DE SHARPE SOBRE RETORNOS POR FOLD               *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASE-DIGITOS IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
005600            OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT AIPREDIC ASSIGN TO AIPREDIC
006000            FILE STATUS IS FS-AIPREDIC.
006100     SELECT OHLCVDLY ASSIGN TO OHLCVDLY
006200            FILE STATUS IS FS-OHLCVDLY.
006300     SELECT TRADEOUT ASSIGN TO TRADEOUT
006400            FILE STATUS IS FS-TRADEOUT.
006500     SELECT FOLDOUT  ASSIGN TO FOLDOUT
006600            FILE STATUS IS FS-FOLDOUT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*                   ARCHIVO DE PREDICCIONES DE LA IA
007000 FD  AIPREDIC.
007100     COPY BTAIPRD.
007200*                   ARCHIVO DE VELAS DIARIAS OHLCV
007300 FD  OHLCVDLY.
007400     COPY BTOHDIA.
007500*                   LIBRO DE OPERACIONES (SALIDA)
007600 FD  TRADEOUT.
007700     COPY BTTRADE.
007800*                   RESUMEN POR FOLD Y TOTAL GENERAL (SALIDA)
007900 FD  FOLDOUT.
008000     COPY BTFLDRS.
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------*
008300*    TABLA FIJA DE FOLDS (COPY COMPARTIDO POR TODO EL SUBSISTEMA)*
008400*----------------------------------------------------------------*
008500     COPY BTFLDCF.
008600*----------------------------------------------------------------*
008700*    TARJETA DE PARAMETROS (SYSIN)                               *
008800*    COL 01    : FOLD INICIAL (1-8)                              *
008900*    COL 02    : FOLD FINAL   (1-8, = INICIAL PARA UN SOLO FOLD) *
009000*    COL 03-17 : CAPITAL INICIAL  9(13)V99                       *
009100*    COL 18    : MODO DE UMBRAL   F=FIJO  Q=QUANTIL               *
009200*    COL 19-25 : VALOR DE UMBRAL  9(03)V9999                      *
009300*    COL 26    : COLUMNA BASE     C=CONFIANZA  P=PROBA-SUBE       *
009400*    COL 27-33 : PCT POSICION CUSTOM (0=USA KELLY) 9(03)V9999     *
009500*----------------------------------------------------------------*
009600 01  WS-PARM-CARD.
009700     05  WS-PARM-TEXTO               PIC X(80).
009800 01  WS-PARM-R REDEFINES WS-PARM-CARD.
009900     05  WS-P-FOLD-INI                PIC 9(01).
010000     05  WS-P-FOLD-FIN                PIC 9(01).
010100     05  WS-P-CAPITAL-INI             PIC 9(13)V99.
010200     05  WS-P-MODO-UMBRAL             PIC X(01).
010300         88  WS-P-MODO-FIJO                   VALUE 'F'.
010400         88  WS-P-MODO-QUANTIL                VALUE 'Q'.
010500     05  WS-P-VALOR-UMBRAL            PIC 9(03)V9999.
010600     05  WS-P-COLUMNA                 PIC X(01).
010700         88  WS-P-COL-CONFIANZA                VALUE 'C'.
010800         88  WS-P-COL-PROBA-SUBE                VALUE 'P'.
010900     05  WS-P-PCT-POSICION-CUS        PIC 9(03)V9999.
011000     05  FILLER                       PIC X(47).
011100*----------------------------------------------------------------*
011200*    CONSTANTES DEL NEGOCIO (COMISIONES Y DESLIZAMIENTO UPBIT)   *
011300*----------------------------------------------------------------*
011400 01  WS-CONSTANTES.
011500     05  WS-MERCADO                   PIC X(32) VALUE 'KRW-ETH'.
011600     05  WS-COSTO-TOTAL-PCT           PIC S9(01)V9(08)
011700                                           VALUE 0.0015.
011800     05  WS-COMISION-BYH-PCT          PIC S9(01)V9(08)
011900                                           VALUE 0.0010.
012000     05  FILLER                       PIC X(01).
012100*----------------------------------------------------------------*
012200*    ARCHIVOS DE TRABAJO - STATUS Y SWITCHES                    *
012300*----------------------------------------------------------------*
012400 01  WS-ARCHIVOS-STATUS.
012500     05  FS-AIPREDIC                  PIC 9(02) VALUE ZEROES.
012600     05  FS-OHLCVDLY                  PIC 9(02) VALUE ZEROES.
012700     05  FS-TRADEOUT                  PIC 9(02) VALUE ZEROES.
012800     05  FS-FOLDOUT                   PIC 9(02) VALUE ZEROES.
012900     05  FILLER                       PIC X(02).
013000 01  WS-FLAGS.
013100     05  WS-EOF-PRED                  PIC 9(01) COMP VALUE 0.
013200         88  FIN-AIPREDIC                      VALUE 1.
013300     05  WS-EOF-OHLCV                 PIC 9(01) COMP VALUE 0.
013400         88  FIN-OHLCVDLY                      VALUE 1.
013500     05  WS-FOLD-VALIDO               PIC 9(01) COMP VALUE 0.
013600         88  FOLD-ES-VALIDO                    VALUE 1.
013700     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
013800     05  FILLER                       PIC X(01).
013900*----------------------------------------------------------------*
014000*    CONTADORES Y SUBINDICES (TODOS BINARIOS)                   *
014100*----------------------------------------------------------------*
014200 01  WS-CONTADORES.
014300     05  WS-NUM-PRED-ALL              PIC 9(05) COMP VALUE 0.
014400     05  WS-NUM-OHLCV                 PIC 9(05) COMP VALUE 0.
014500     05  WS-I                         PIC 9(05) COMP VALUE 0.
014600     05  WS-J                         PIC 9(05) COMP VALUE 0.
014700     05  WS-K                         PIC 9(05) COMP VALUE 0.
014800     05  WS-NUM-PRED-FOLD             PIC 9(05) COMP VALUE 0.
014900     05  WS-NUM-PRED-FILT             PIC 9(05) COMP VALUE 0.
015000     05  WS-TRADE-SEQ                 PIC 9(06) COMP VALUE 0.
015100     05  FILLER                       PIC X(02).
015200*----------------------------------------------------------------*
015300*    TABLAS EN MEMORIA CARGADAS UNA SOLA VEZ                    *
015400*----------------------------------------------------------------*
015500 01  BT-TBL-PRED-ALL.
015600     05  BT-PF-FILA OCCURS 2000 TIMES.
015700         10  BT-PF-FOLD               PIC 9(01).
015800         10  BT-PF-FECHA              PIC 9(08).
015900         10  BT-PF-DIR-PRED           PIC 9(01).
016000         10  BT-PF-RETORNO-REAL       PIC S9(05)V9(08).
016100         10  BT-PF-PROBA-SUBE         PIC S9(01)V9(08).
016200         10  BT-PF-CONFIANZA          PIC S9(01)V9(08).
016300         10  BT-PF-REGIMEN            PIC X(16).
016400     05  FILLER                       PIC X(01).
016500 01  BT-TBL-OHLCV.
016600     05  BT-OF-FILA OCCURS 2000 TIMES.
016700         10  BT-OF-FECHA              PIC 9(08).
016800         10  BT-OF-APERTURA           PIC S9(22)V9(08).
016900         10  BT-OF-CIERRE             PIC S9(22)V9(08).
017000     05  FILLER                       PIC X(01).
017100*----------------------------------------------------------------*
017200*    SUBCONJUNTO DE TRABAJO DEL FOLD ACTUAL                     *
017300*----------------------------------------------------------------*
017400 01  BT-TBL-FOLD.
017500     05  BT-FF-FILA OCCURS 2000 TIMES.
017600         10  BT-FF-FECHA              PIC 9(08).
017700         10  BT-FF-RETORNO-REAL       PIC S9(05)V9(08).
017800         10  BT-FF-PROBA-SUBE         PIC S9(01)V9(08).
017900         10  BT-FF-CONFIANZA          PIC S9(01)V9(08).
018000         10  BT-FF-COL-UMBRAL         PIC S9(01)V9(08).
018100         10  BT-FF-ADMITIDA           PIC 9(01).
018200             88  FF-ADMITIDA                   VALUE 1.
018300     05  FILLER                       PIC X(01).
018400 01  BT-TBL-ORDEN.
018500     05  BT-OR-VALOR OCCURS 2000 TIMES PIC S9(01)V9(08).
018600     05  FILLER                       PIC X(01).
018700*----------------------------------------------------------------*
018800*    HISTORIAL DE CAPITAL (PARA MDD DE LA CORRIDA ENCADENADA)   *
018900*----------------------------------------------------------------*
019000 01  BT-TBL-CAPITAL-HIST.
019100     05  BT-CH-CAPITAL OCCURS 4000 TIMES PIC S9(15)V9(02).
019200     05  FILLER                       PIC X(01).
019300 77  WS-NUM-CAPITAL-HIST              PIC 9(05) COMP VALUE 0.
019400 01  BT-TBL-RETORNOS-FOLD.
019500     05  BT-RF-RETORNO-PCT OCCURS 8 TIMES PIC S9(05)V9(08).
019600     05  FILLER                       PIC X(01).
019700 77  WS-NUM-RETORNOS-FOLD             PIC 9(02) COMP VALUE 0.
019800*----------------------------------------------------------------*
019900*    AREA DE TRABAJO DEL FOLD ACTUAL                             *
020000*----------------------------------------------------------------*
020100 01  WS-FOLD-TRABAJO.
020200     05  WS-FOLD-ACTUAL               PIC 9(01).
020300     05  WS-FOLD-DESDE                PIC 9(08).
020400     05  WS-FOLD-DESDE-R REDEFINES WS-FOLD-DESDE.
020500         10  WS-FD-ANO-INI            PIC 9(04).
020600         10  WS-FD-MES-INI            PIC 9(02).
020700         10  WS-FD-DIA-INI            PIC 9(02).
020800     05  WS-FOLD-HASTA                PIC 9(08).
020900     05  WS-FOLD-HASTA-R REDEFINES WS-FOLD-HASTA.
021000         10  WS-FD-ANO-FIN            PIC 9(04).
021100         10  WS-FD-MES-FIN            PIC 9(02).
021200         10  WS-FD-DIA-FIN            PIC 9(02).
021300     05  WS-FOLD-REGIMEN              PIC X(16).
021400     05  WS-UMBRAL-EFECTIVO           PIC S9(03)V9(04).
021500     05  WS-KELLY-F                   PIC S9(01)V9(08).
021600     05  WS-NUM-WINS                  PIC 9(05) COMP.
021700     05  WS-NUM-LOSSES                PIC 9(05) COMP.
021800     05  WS-SUMA-WINS                 PIC S9(09)V9(08).
021900     05  WS-SUMA-LOSSES               PIC S9(09)V9(08).
022000     05  WS-AVG-WIN                   PIC S9(05)V9(08).
022100     05  WS-AVG-LOSS                  PIC S9(05)V9(08).
022200     05  WS-WL-RATIO                  PIC S9(05)V9(08).
022300     05  WS-WIN-RATE                  PIC S9(01)V9(08).
022400     05  WS-CAPITAL-INI-FOLD-K        PIC S9(15)V9(02).
022500     05  WS-CAPITAL-FIN-FOLD-K        PIC S9(15)V9(02).
022600     05  WS-CAPITAL-INI-FOLD-B        PIC S9(15)V9(02).
022700     05  WS-CAPITAL-FIN-FOLD-B        PIC S9(15)V9(02).
022800     05  WS-RETORNO-FOLD-K-PCT        PIC S9(05)V9(08).
022900     05  WS-RETORNO-FOLD-B-PCT        PIC S9(05)V9(08).
023000     05  WS-TRADES-FOLD               PIC 9(06) COMP.
023100     05  WS-WINS-FOLD                 PIC 9(06) COMP.
023200     05  WS-LOSSES-FOLD               PIC 9(06) COMP.
023300     05  WS-WINRATE-FOLD-PCT          PIC S9(03)V9(04).
023400     05  WS-MDD-FOLD-PCT              PIC S9(03)V9(04).
023500     05  WS-ALPHA-PCT                 PIC S9(05)V9(08).
023600     05  WS-GANADOR                   PIC X(12).
023700     05  FILLER                       PIC X(04).
023800*----------------------------------------------------------------*
023900*    TOTALES DE LA CORRIDA (UN SOLO FOLD O ENCADENADOS)         *
024000*----------------------------------------------------------------*
024100 01  WS-TOTALES-GLOBALES.
024200     05  WS-CAPITAL-K-RUN             PIC S9(15)V9(02).
024300     05  WS-CAPITAL-B-RUN             PIC S9(15)V9(02).
024400     05  WS-CAPITAL-INICIAL-RUN       PIC S9(15)V9(02).
024500     05  WS-TRADES-TOTAL              PIC 9(06) COMP VALUE 0.
024600     05  WS-WINS-TOTAL                PIC 9(06) COMP VALUE 0.
024700     05  WS-LOSSES-TOTAL              PIC 9(06) COMP VALUE 0.
024800     05  WS-WINRATE-TOTAL-PCT         PIC S9(03)V9(04).
024900     05  WS-MDD-TOTAL-PCT             PIC S9(03)V9(04).
025000     05  WS-SHARPE-TOTAL              PIC S9(03)V9(04).
025100     05  WS-RETORNO-TOTAL-K-PCT       PIC S9(05)V9(08).
025200     05  WS-RETORNO-TOTAL-B-PCT       PIC S9(05)V9(08).
025300     05  FILLER                       PIC X(01).
025400*----------------------------------------------------------------*
025500*    CAMPOS DE CALCULO INTERMEDIO (REUTILIZADOS ENTRE FOLDS)    *
025600*----------------------------------------------------------------*
025700 01  WS-CALC.
025800     05  WS-RETORNO-PRECIO            PIC S9(05)V9(08).
025900     05  WS-RETORNO-NETO              PIC S9(05)V9(08).
026000     05  WS-POSICION-TAM              PIC S9(15)V9(02).
026100     05  WS-GANANCIA                  PIC S9(15)V9(02).
026200     05  WS-PICO                      PIC S9(15)V9(02).
026300     05  WS-DD-ACTUAL                 PIC S9(05)V9(04).
026400     05  WS-DD-MAYOR                  PIC S9(05)V9(04).
026500     05  WS-SUMA-RET                  PIC S9(07)V9(08).
026600     05  WS-PROMEDIO-RET              PIC S9(05)V9(08).
026700     05  WS-SUMA-DESV2                PIC S9(09)V9(08).
026800     05  WS-VARIANZA                  PIC S9(07)V9(08).
026900     05  WS-DESV-ESTANDAR             PIC S9(03)V9(08).
027000     05  WS-POS-PCTIL                 PIC S9(05)V9(08).
027100     05  WS-POS-ENTERA                PIC 9(05) COMP.
027200     05  WS-POS-FRAC                  PIC S9(01)V9(08).
027300     05  WS-VALOR-BAJO                PIC S9(01)V9(08).
027400     05  WS-VALOR-ALTO                PIC S9(01)V9(08).
027500     05  WS-TEMP-SWAP                 PIC S9(01)V9(08).
027600     05  WS-PASADA-SWAP               PIC 9(01) COMP.
027700         88  HUBO-SWAP                        VALUE 1.
027800     05  WS-BASE-PCT                  PIC S9(01)V9(08).
027900     05  WS-FECHA-BUSCADA             PIC 9(08).
028000     05  WS-INDICE-ENCONTRADO         PIC 9(05) COMP.
028100     05  WS-APERTURA-ENCONTRADA       PIC S9(22)V9(08).
028200     05  WS-CIERRE-ENCONTRADO         PIC S9(22)V9(08).
028300     05  WS-HALLADO                   PIC 9(01) COMP.
028400         88  SE-HALLO                         VALUE 1.
028500     05  WS-RAIZ-ENTRADA              PIC S9(09)V9(08).
028600     05  WS-RAIZ-RESULTADO            PIC S9(09)V9(08).
028700     05  WS-RAIZ-ITERACION            PIC 9(02) COMP VALUE 0.
028800     05  FILLER                       PIC X(01).
028900*
029000 PROCEDURE DIVISION.
029100*==================================================================*
029200*    SECCION PRINCIPAL                                             *
029300*==================================================================*
029400 0000-PRINCIPAL SECTION.
029500     PERFORM 1000-INICIO
029600     PERFORM 3000-PROCESA-UN-FOLD
029700             VARYING WS-FOLD-ACTUAL FROM WS-P-FOLD-INI BY 1
029800             UNTIL WS-FOLD-ACTUAL > WS-P-FOLD-FIN
029900     PERFORM 8000-ESTADISTICAS-GLOBALES
030000     PERFORM 8100-ESCRIBE-TOTAL-GENERAL
030100     PERFORM 9000-CIERRE
030200     STOP RUN.
030300 0000-PRINCIPAL-E. EXIT.
030400*==================================================================*
030500*    1000  APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA       *
030600*==================================================================*
030700 1000-INICIO SECTION.
030800     ACCEPT WS-PARM-CARD FROM SYSIN
030900     OPEN INPUT  AIPREDIC OHLCVDLY
031000          OUTPUT TRADEOUT FOLDOUT
031100     IF FS-AIPREDIC NOT = 0 OR FS-OHLCVDLY NOT = 0
031200        OR FS-TRADEOUT NOT = 0 OR FS-FOLDOUT NOT = 0
031300        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE BTK1C01 <==' UPON CONSOLE
031400        DISPLAY '    FS-AIPREDIC=' FS-AIPREDIC
031500                 ' FS-OHLCVDLY=' FS-OHLCVDLY UPON CONSOLE
031600        DISPLAY '    FS-TRADEOUT=' FS-TRADEOUT
031700                 ' FS-FOLDOUT='  FS-FOLDOUT  UPON CONSOLE
031800        GO TO 1000-INICIO-ERROR
031900     END-IF
032000     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-INICIAL-RUN
032100                              WS-CAPITAL-K-RUN
032200                              WS-CAPITAL-B-RUN
032300     PERFORM 1100-CARGA-PREDICCIONES
032400     PERFORM 1200-CARGA-OHLCV
032500     GO TO 1000-INICIO-E.
032600 1000-INICIO-ERROR.
032700     MOVE 91 TO RETURN-CODE
032800     CLOSE AIPREDIC OHLCVDLY TRADEOUT FOLDOUT
032900     STOP RUN.
033000 1000-INICIO-E. EXIT.
033100
033200 1100-CARGA-PREDICCIONES SECTION.
033300     MOVE ZERO TO WS-NUM-PRED-ALL
033400     PERFORM 1101-LEE-PRIMERA-PRED
033500     PERFORM 1102-LEE-UNA-PRED UNTIL FIN-AIPREDIC.
033600 1100-CARGA-PREDICCIONES-E. EXIT.
033700
033800 1101-LEE-PRIMERA-PRED.
033900     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
034000
034100 1102-LEE-UNA-PRED.
034200     IF BTP-MERCADO = WS-MERCADO
034300        ADD 1 TO WS-NUM-PRED-ALL
034400        MOVE BTP-FOLD-NUMERO      TO BT-PF-FOLD(WS-NUM-PRED-ALL)
034500        MOVE BTP-FECHA-PREDICCION TO BT-PF-FECHA(WS-NUM-PRED-ALL)
034600        MOVE BTP-DIRECCION-PRED   TO BT-PF-DIR-PRED(WS-NUM-PRED-ALL)
034700        MOVE BTP-RETORNO-REAL     TO BT-PF-RETORNO-REAL(WS-NUM-PRED-ALL)
034800        MOVE BTP-PROBA-SUBE       TO BT-PF-PROBA-SUBE(WS-NUM-PRED-ALL)
034900        MOVE BTP-CONFIANZA        TO BT-PF-CONFIANZA(WS-NUM-PRED-ALL)
035000        MOVE BTP-REGIMEN          TO BT-PF-REGIMEN(WS-NUM-PRED-ALL)
035100     END-IF
035200     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
035300
035400 1200-CARGA-OHLCV SECTION.
035500     MOVE ZERO TO WS-NUM-OHLCV
035600     PERFORM 1201-LEE-PRIMERA-VELA
035700     PERFORM 1202-LEE-UNA-VELA UNTIL FIN-OHLCVDLY.
035800 1200-CARGA-OHLCV-E. EXIT.
035900
036000 1201-LEE-PRIMERA-VELA.
036100     READ OHLCVDLY AT END SET FIN-OHLCVDLY TO TRUE END-READ.
036200
036300 1202-LEE-UNA-VELA.
036400     IF BTD-MERCADO = WS-MERCADO
036500        ADD 1 TO WS-NUM-OHLCV
036600        MOVE BTD-FECHA-VELA        TO BT-OF-FECHA(WS-NUM-OHLCV)
036700        MOVE BTD-PRECIO-APERTURA   TO BT-OF-APERTURA(WS-NUM-OHLCV)
036800        MOVE BTD-PRECIO-CIERRE     TO BT-OF-CIERRE(WS-NUM-OHLCV)
036900     END-IF
037000     READ OHLCVDLY AT END SET FIN-OHLCVDLY TO TRUE END-READ.
037100*==================================================================*
037200*    3000  PROCESA UN FOLD (SOLO O DENTRO DE UNA CADENA)           *
037300*==================================================================*
037400 3000-PROCESA-UN-FOLD SECTION.
037500     MOVE 1 TO WS-FOLD-VALIDO
037600     PERFORM 3100-BUSCA-FOLD-TABLA
037700     PERFORM 3200-FILTRA-PREDICCIONES-FOLD
037800     IF WS-NUM-PRED-FOLD = 0
037900        MOVE 0 TO WS-FOLD-VALIDO
038000        DISPLAY 'FOLD ' WS-FOLD-ACTUAL
038100                ' SIN PREDICCIONES, SE OMITE' UPON CONSOLE
038200     END-IF
038300     IF FOLD-ES-VALIDO
038400        PERFORM 3300-FILTRA-SUBE
038500        IF WS-NUM-PRED-FILT = 0
038600           MOVE 0 TO WS-FOLD-VALIDO
038700           DISPLAY 'FOLD ' WS-FOLD-ACTUAL
038800                   ' SIN PREDICCIONES DE SUBIDA' UPON CONSOLE
038900        END-IF
039000     END-IF
039100     IF FOLD-ES-VALIDO
039200        PERFORM 3400-CALCULA-UMBRAL
039300        PERFORM 3500-APLICA-UMBRAL
039400        IF WS-NUM-PRED-FILT = 0
039500           MOVE 0 TO WS-FOLD-VALIDO
039600           DISPLAY 'FOLD ' WS-FOLD-ACTUAL
039700                   ' VACIO TRAS EL UMBRAL, SE OMITE' UPON CONSOLE
039800        END-IF
039900     END-IF
040000     IF FOLD-ES-VALIDO
040100        MOVE WS-CAPITAL-K-RUN TO WS-CAPITAL-INI-FOLD-K
040200        MOVE WS-CAPITAL-B-RUN TO WS-CAPITAL-INI-FOLD-B
040300        PERFORM 3600-CALCULA-KELLY
040400        PERFORM 4000-PASADA-KELLY
040500        PERFORM 5000-PASADA-BUYHOLD
040600        PERFORM 6000-DETERMINA-GANADOR
040700        PERFORM 7000-ESCRIBE-FOLD-RESULT
040800        MOVE WS-CAPITAL-FIN-FOLD-K TO WS-CAPITAL-K-RUN
040900        MOVE WS-CAPITAL-FIN-FOLD-B TO WS-CAPITAL-B-RUN
041000        PERFORM 7100-ACUMULA-RETORNO-FOLD
041100     END-IF.
041200 3000-PROCESA-UN-FOLD-E. EXIT.
041300
041400 3100-BUSCA-FOLD-TABLA SECTION.
041500     MOVE 1 TO WS-I
041600     PERFORM 3110-COMPARA-FILA-FOLD UNTIL WS-I > 8.
041700 3100-BUSCA-FOLD-TABLA-E. EXIT.
041800
041900 3110-COMPARA-FILA-FOLD.
042000     IF BT-FOLD-NUMERO-T(WS-I) = WS-FOLD-ACTUAL
042100        MOVE BT-FOLD-DESDE-T(WS-I)   TO WS-FOLD-DESDE
042200        MOVE BT-FOLD-HASTA-T(WS-I)   TO WS-FOLD-HASTA
042300        MOVE BT-FOLD-REGIMEN-T(WS-I) TO WS-FOLD-REGIMEN
042400     END-IF
042500     ADD 1 TO WS-I.
042600*                 FILTRA PREDICCIONES DE (MERCADO, FOLD)
042700 3200-FILTRA-PREDICCIONES-FOLD SECTION.
042800     MOVE ZERO TO WS-NUM-PRED-FOLD
042900     MOVE 1 TO WS-I
043000     PERFORM 3210-COPIA-SI-DEL-FOLD UNTIL WS-I > WS-NUM-PRED-ALL.
043100 3200-FILTRA-PREDICCIONES-FOLD-E. EXIT.
043200
043300 3210-COPIA-SI-DEL-FOLD.
043400     IF BT-PF-FOLD(WS-I) = WS-FOLD-ACTUAL
043500        ADD 1 TO WS-NUM-PRED-FOLD
043600        MOVE BT-PF-FECHA(WS-I)   TO BT-FF-FECHA(WS-NUM-PRED-FOLD)
043700        MOVE BT-PF-RETORNO-REAL(WS-I)
043800             TO BT-FF-RETORNO-REAL(WS-NUM-PRED-FOLD)
043900        MOVE BT-PF-PROBA-SUBE(WS-I)
044000             TO BT-FF-PROBA-SUBE(WS-NUM-PRED-FOLD)
044100        MOVE BT-PF-CONFIANZA(WS-I)
044200             TO BT-FF-CONFIANZA(WS-NUM-PRED-FOLD)
044300        MOVE 1                   TO BT-FF-ADMITIDA(WS-NUM-PRED-FOLD)
044400     END-IF
044500     ADD 1 TO WS-I.
044600*                 DEJA SOLO LAS PREDICCIONES DE SUBIDA (PRED=1)
044700*                 RECARGANDO LA MISMA TABLA DE TRABAJO
044800 3300-FILTRA-SUBE SECTION.
044900     MOVE ZERO TO WS-NUM-PRED-FILT
045000     MOVE 1 TO WS-I
045100     PERFORM 3310-CONSERVA-SI-SUBE UNTIL WS-I > WS-NUM-PRED-FOLD.
045200 3300-FILTRA-SUBE-E. EXIT.
045300
045400 3310-CONSERVA-SI-SUBE.
045500*    NOTA: PRED-DIRECCION NO SE COPIO A LA TABLA DE TRABAJO, SE
045600*    RELEE DIRECTO DE BT-TBL-PRED-ALL POR POSICION RELATIVA.
045700     IF BT-PF-DIR-PRED(WS-I) = 1
045800        ADD 1 TO WS-NUM-PRED-FILT
045900        MOVE BT-PF-FECHA(WS-I)   TO BT-FF-FECHA(WS-NUM-PRED-FILT)
046000        MOVE BT-PF-RETORNO-REAL(WS-I)
046100             TO BT-FF-RETORNO-REAL(WS-NUM-PRED-FILT)
046200        MOVE BT-PF-PROBA-SUBE(WS-I)
046300             TO BT-FF-PROBA-SUBE(WS-NUM-PRED-FILT)
046400        MOVE BT-PF-CONFIANZA(WS-I)
046500             TO BT-FF-CONFIANZA(WS-NUM-PRED-FILT)
046600        IF WS-P-COL-CONFIANZA
046700           MOVE BT-PF-CONFIANZA(WS-I)
046800                TO BT-FF-COL-UMBRAL(WS-NUM-PRED-FILT)
046900        ELSE
047000           MOVE BT-PF-PROBA-SUBE(WS-I)
047100                TO BT-FF-COL-UMBRAL(WS-NUM-PRED-FILT)
047200        END-IF
047300     END-IF
047400     ADD 1 TO WS-I.
047500*==================================================================*
047600*    3400  CALCULO DEL UMBRAL EFECTIVO (FIJO O QUANTIL)            *
047700*==================================================================*
047800 3400-CALCULA-UMBRAL SECTION.
047900     IF WS-P-MODO-FIJO
048000        MOVE WS-P-VALOR-UMBRAL TO WS-UMBRAL-EFECTIVO
048100     ELSE
048200        PERFORM 3410-ORDENA-COLUMNA-UMBRAL
048300        COMPUTE WS-POS-PCTIL ROUNDED =
048400              (WS-P-VALOR-UMBRAL / 100) * (WS-NUM-PRED-FILT - 1)
048500        COMPUTE WS-POS-ENTERA = WS-POS-PCTIL
048600        IF WS-POS-ENTERA > WS-NUM-PRED-FILT - 1
048700           COMPUTE WS-POS-ENTERA = WS-NUM-PRED-FILT - 1
048800        END-IF
048900        COMPUTE WS-POS-FRAC = WS-POS-PCTIL - WS-POS-ENTERA
049000        MOVE BT-OR-VALOR(WS-POS-ENTERA + 1) TO WS-VALOR-BAJO
049100        IF WS-POS-ENTERA + 2 > WS-NUM-PRED-FILT
049200           MOVE BT-OR-VALOR(WS-NUM-PRED-FILT) TO WS-VALOR-ALTO
049300        ELSE
049400           MOVE BT-OR-VALOR(WS-POS-ENTERA + 2) TO WS-VALOR-ALTO
049500        END-IF
049600        COMPUTE WS-UMBRAL-EFECTIVO ROUNDED =
049700              WS-VALOR-BAJO +
049800              (WS-VALOR-ALTO - WS-VALOR-BAJO) * WS-POS-FRAC
049900     END-IF.
050000 3400-CALCULA-UMBRAL-E. EXIT.
050100*                 ORDENA ASCENDENTE (BURBUJA) LA COLUMNA ELEGIDA
050200*                 DE LA TABLA DE TRABAJO HACIA BT-TBL-ORDEN
050300 3410-ORDENA-COLUMNA-UMBRAL SECTION.
050400     MOVE 1 TO WS-I
050500     PERFORM 3411-COPIA-A-ORDEN UNTIL WS-I > WS-NUM-PRED-FILT
050600     MOVE 1 TO WS-PASADA-SWAP
050700     PERFORM 3412-PASADA-BURBUJA UNTIL WS-PASADA-SWAP = 0.
050800 3410-ORDENA-COLUMNA-UMBRAL-E. EXIT.
050900
051000 3411-COPIA-A-ORDEN.
051100     MOVE BT-FF-COL-UMBRAL(WS-I) TO BT-OR-VALOR(WS-I)
051200     ADD 1 TO WS-I.
051300
051400 3412-PASADA-BURBUJA.
051500     MOVE 0 TO WS-PASADA-SWAP
051600     MOVE 1 TO WS-J
051700     PERFORM 3413-COMPARA-VECINOS UNTIL WS-J > WS-NUM-PRED-FILT - 1.
051800
051900 3413-COMPARA-VECINOS.
052000     IF BT-OR-VALOR(WS-J) > BT-OR-VALOR(WS-J + 1)
052100        MOVE BT-OR-VALOR(WS-J)     TO WS-TEMP-SWAP
052200        MOVE BT-OR-VALOR(WS-J + 1) TO BT-OR-VALOR(WS-J)
052300        MOVE WS-TEMP-SWAP          TO BT-OR-VALOR(WS-J + 1)
052400        MOVE 1                     TO WS-PASADA-SWAP
052500     END-IF
052600     ADD 1 TO WS-J.
052700*                 CONSERVA SOLO LAS FILAS >= UMBRAL EFECTIVO
052800 3500-APLICA-UMBRAL SECTION.
052900     MOVE WS-NUM-PRED-FILT TO WS-K
053000     MOVE ZERO TO WS-NUM-PRED-FILT
053100     MOVE 1 TO WS-I
053200     PERFORM 3510-CONSERVA-SI-CUMPLE UNTIL WS-I > WS-K.
053300 3500-APLICA-UMBRAL-E. EXIT.
053400
053500 3510-CONSERVA-SI-CUMPLE.
053600     IF BT-FF-COL-UMBRAL(WS-I) >= WS-UMBRAL-EFECTIVO
053700        ADD 1 TO WS-NUM-PRED-FILT
053800        IF WS-I NOT = WS-NUM-PRED-FILT
053900           MOVE BT-FF-FECHA(WS-I)   TO BT-FF-FECHA(WS-NUM-PRED-FILT)
054000           MOVE BT-FF-RETORNO-REAL(WS-I)
054100                TO BT-FF-RETORNO-REAL(WS-NUM-PRED-FILT)
054200           MOVE BT-FF-PROBA-SUBE(WS-I)
054300                TO BT-FF-PROBA-SUBE(WS-NUM-PRED-FILT)
054400           MOVE BT-FF-CONFIANZA(WS-I)
054500                TO BT-FF-CONFIANZA(WS-NUM-PRED-FILT)
054600        END-IF
054700     END-IF
054800     ADD 1 TO WS-I.
054900*==================================================================*
055000*    3600  CALCULO DE LA FRACCION DE KELLY DEL FOLD                *
055100*==================================================================*
055200 3600-CALCULA-KELLY SECTION.
055300     MOVE ZERO TO WS-NUM-WINS WS-NUM-LOSSES
055400                  WS-SUMA-WINS WS-SUMA-LOSSES
055500     MOVE 1 TO WS-I
055600     PERFORM 3610-CLASIFICA-WIN-LOSS UNTIL WS-I > WS-NUM-PRED-FILT
055700     IF WS-NUM-PRED-FILT > 0
055800        COMPUTE WS-WIN-RATE ROUNDED =
055900              WS-NUM-WINS / WS-NUM-PRED-FILT
056000     ELSE
056100        MOVE ZERO TO WS-WIN-RATE
056200     END-IF
056300     IF WS-NUM-WINS > 0
056400        COMPUTE WS-AVG-WIN ROUNDED = WS-SUMA-WINS / WS-NUM-WINS
056500     ELSE
056600        MOVE ZERO TO WS-AVG-WIN
056700     END-IF
056800     IF WS-NUM-LOSSES > 0
056900        COMPUTE WS-AVG-LOSS ROUNDED = WS-SUMA-LOSSES / WS-NUM-LOSSES
057000     ELSE
057100        MOVE ZERO TO WS-AVG-LOSS
057200     END-IF
057300     IF WS-AVG-LOSS > 0
057400        COMPUTE WS-WL-RATIO ROUNDED = WS-AVG-WIN / WS-AVG-LOSS
057500     ELSE
057600        MOVE ZERO TO WS-WL-RATIO
057700     END-IF
057800     IF WS-WL-RATIO > 0
057900        COMPUTE WS-KELLY-F ROUNDED =
058000              WS-WIN-RATE - ((1 - WS-WIN-RATE) / WS-WL-RATIO)
058100     ELSE
058200        MOVE ZERO TO WS-KELLY-F
058300     END-IF
058400     IF WS-KELLY-F < 0
058500        MOVE ZERO TO WS-KELLY-F
058600     END-IF
058700     IF WS-KELLY-F > 1
058800        MOVE 1 TO WS-KELLY-F
058900     END-IF.
059000 3600-CALCULA-KELLY-E. EXIT.
059100
059200 3610-CLASIFICA-WIN-LOSS.
059300     COMPUTE WS-RETORNO-NETO ROUNDED =
059400           BT-FF-RETORNO-REAL(WS-I) - WS-COSTO-TOTAL-PCT
059500     IF WS-RETORNO-NETO > 0
059600        ADD 1 TO WS-NUM-WINS
059700        ADD WS-RETORNO-NETO TO WS-SUMA-WINS
059800     ELSE
059900        IF WS-RETORNO-NETO < 0
060000           ADD 1 TO WS-NUM-LOSSES
060100           COMPUTE WS-SUMA-LOSSES ROUNDED =
060200                 WS-SUMA-LOSSES - WS-RETORNO-NETO
060300        END-IF
060400     END-IF
060500     ADD 1 TO WS-I.
060600*==================================================================*
060700*    4000  PASADA KELLY - UNA OPERACION POR PREDICCION ADMITIDA    *
060800*==================================================================*
060900 4000-PASADA-KELLY SECTION.
061000     MOVE WS-CAPITAL-INI-FOLD-K TO WS-CAPITAL-FIN-FOLD-K
061100     MOVE ZERO TO WS-TRADES-FOLD WS-WINS-FOLD WS-LOSSES-FOLD
061200     MOVE 1 TO WS-I
061300     PERFORM 4100-SIMULA-OPERACION-KELLY UNTIL WS-I > WS-NUM-PRED-FILT
061400     IF WS-TRADES-FOLD > 0
061500        COMPUTE WS-WINRATE-FOLD-PCT ROUNDED =
061600              (WS-WINS-FOLD / WS-TRADES-FOLD) * 100
061700     ELSE
061800        MOVE ZERO TO WS-WINRATE-FOLD-PCT
061900     END-IF.
062000 4000-PASADA-KELLY-E. EXIT.
062100
062200 4100-SIMULA-OPERACION-KELLY.
062300     MOVE BT-FF-FECHA(WS-I) TO WS-FECHA-BUSCADA
062400     PERFORM 4110-BUSCA-VELA-DIA
062500     IF SE-HALLO
062600        IF WS-P-PCT-POSICION-CUS > 0
062700           COMPUTE WS-POSICION-TAM ROUNDED =
062800                 WS-CAPITAL-FIN-FOLD-K * (WS-P-PCT-POSICION-CUS / 100)
062900        ELSE
063000           COMPUTE WS-POSICION-TAM ROUNDED =
063100                 WS-CAPITAL-FIN-FOLD-K * WS-KELLY-F
063200        END-IF
063300        IF WS-POSICION-TAM > 0
063400           COMPUTE WS-RETORNO-PRECIO ROUNDED =
063500                 (WS-CIERRE-ENCONTRADO / WS-APERTURA-ENCONTRADA) - 1
063600           COMPUTE WS-RETORNO-NETO ROUNDED =
063700                 WS-RETORNO-PRECIO - WS-COSTO-TOTAL-PCT
063800           COMPUTE WS-GANANCIA ROUNDED =
063900                 WS-POSICION-TAM * WS-RETORNO-NETO
064000           ADD WS-GANANCIA TO WS-CAPITAL-FIN-FOLD-K
064100           ADD 1 TO WS-TRADES-FOLD
064200           IF WS-GANANCIA > 0
064300              ADD 1 TO WS-WINS-FOLD
064400           ELSE
064500              ADD 1 TO WS-LOSSES-FOLD
064600           END-IF
064700           ADD 1 TO WS-TRADE-SEQ
064800           ADD 1 TO WS-NUM-CAPITAL-HIST
064900           MOVE WS-CAPITAL-FIN-FOLD-K
065000                TO BT-CH-CAPITAL(WS-NUM-CAPITAL-HIST)
065100           PERFORM 4200-ESCRIBE-TRADE-KELLY
065200        END-IF
065300     END-IF
065400     ADD 1 TO WS-I.
065500*                 BUSQUEDA SECUENCIAL DE LA VELA DIARIA
065600 4110-BUSCA-VELA-DIA.
065700     MOVE 0 TO WS-HALLADO
065800     MOVE 1 TO WS-J
065900     PERFORM 4111-COMPARA-FECHA-VELA
066000             UNTIL WS-J > WS-NUM-OHLCV OR SE-HALLO.
066100 4111-COMPARA-FECHA-VELA.
066200     IF BT-OF-FECHA(WS-J) = WS-FECHA-BUSCADA
066300        MOVE 1 TO WS-HALLADO
066400        MOVE BT-OF-APERTURA(WS-J) TO WS-APERTURA-ENCONTRADA
066500        MOVE BT-OF-CIERRE(WS-J)   TO WS-CIERRE-ENCONTRADO
066600     END-IF
066700     ADD 1 TO WS-J.
066800
066900 4200-ESCRIBE-TRADE-KELLY SECTION.
067000     MOVE WS-TRADE-SEQ              TO BTT-NUMERO-TRADE
067100     MOVE BT-FF-FECHA(WS-I)         TO BTT-FECHA-ENTRADA
067200     MOVE WS-APERTURA-ENCONTRADA    TO BTT-PRECIO-ENTRADA
067300     MOVE BT-FF-FECHA(WS-I)         TO BTT-FECHA-SALIDA
067400     MOVE WS-CIERRE-ENCONTRADO      TO BTT-PRECIO-SALIDA
067500     MOVE WS-POSICION-TAM           TO BTT-TAMANO-POSICION
067600     IF WS-P-PCT-POSICION-CUS > 0
067700        COMPUTE BTT-RATIO-INVERSION ROUNDED = WS-P-PCT-POSICION-CUS / 100
067800     ELSE
067900        MOVE WS-KELLY-F TO BTT-RATIO-INVERSION
068000     END-IF
068100     MOVE WS-GANANCIA               TO BTT-MONTO-GANANCIA
068200     COMPUTE BTT-RETORNO-PCT ROUNDED = WS-RETORNO-NETO * 100
068300     MOVE 'TAKE_PROFIT '            TO BTT-MOTIVO-SALIDA
068400*    NOTA: ESTE PROGRAMA NO MANEJA TP/SL; EL MOTIVO DE SALIDA
068500*    SE REGISTRA COMO CIERRE AL CIERRE DEL MISMO DIA (END_OF_PERIO)
068600     MOVE 'END_OF_PERIO'            TO BTT-MOTIVO-SALIDA
068700     MOVE 1                         TO BTT-DIAS-TENENCIA
068800     MOVE WS-CAPITAL-FIN-FOLD-K     TO BTT-CAPITAL-DESPUES
068900     WRITE BT-REG-DETALLE-TRADE
069000     IF FS-TRADEOUT NOT = 0
069100        DISPLAY '==> ERROR ESCRIBIENDO TRADEOUT, FS='
069200                 FS-TRADEOUT UPON CONSOLE
069300     END-IF.
069400 4200-ESCRIBE-TRADE-KELLY-E. EXIT.
069500*==================================================================*
069600*    5000  PASADA BUY AND HOLD DEL FOLD                            *
069700*==================================================================*
069800 5000-PASADA-BUYHOLD SECTION.
069900     MOVE WS-FOLD-DESDE TO WS-FECHA-BUSCADA
070000     PERFORM 4110-BUSCA-VELA-DIA
070100     MOVE WS-APERTURA-ENCONTRADA TO WS-VALOR-ALTO
070200     MOVE WS-FOLD-HASTA TO WS-FECHA-BUSCADA
070300     PERFORM 4110-BUSCA-VELA-DIA
070400     COMPUTE WS-RETORNO-PRECIO ROUNDED =
070500           (WS-CIERRE-ENCONTRADO / WS-VALOR-ALTO) - 1
070600     COMPUTE WS-RETORNO-NETO ROUNDED =
070700           WS-RETORNO-PRECIO - WS-COMISION-BYH-PCT
070800     COMPUTE WS-CAPITAL-FIN-FOLD-B ROUNDED =
070900           WS-CAPITAL-INI-FOLD-B * (1 + WS-RETORNO-NETO)
071000     PERFORM 5100-CALCULA-MDD-PERIODO.
071100 5000-PASADA-BUYHOLD-E. EXIT.
071200*                 MDD PICO-A-VALLE SOBRE CIERRES DEL FOLD
071300 5100-CALCULA-MDD-PERIODO SECTION.
071400     MOVE ZERO TO WS-PICO WS-DD-MAYOR
071500     MOVE 1 TO WS-I
071600     PERFORM 5110-COMPARA-CIERRE-DIA UNTIL WS-I > WS-NUM-OHLCV
071700     MOVE WS-DD-MAYOR TO WS-MDD-FOLD-PCT.
071800 5100-CALCULA-MDD-PERIODO-E. EXIT.
071900
072000 5110-COMPARA-CIERRE-DIA.
072100     IF BT-OF-FECHA(WS-I) >= WS-FOLD-DESDE
072200        AND BT-OF-FECHA(WS-I) <= WS-FOLD-HASTA
072300        IF BT-OF-CIERRE(WS-I) > WS-PICO
072400           MOVE BT-OF-CIERRE(WS-I) TO WS-PICO
072500        END-IF
072600        IF WS-PICO > 0
072700           COMPUTE WS-DD-ACTUAL ROUNDED =
072800                 ((WS-PICO - BT-OF-CIERRE(WS-I)) / WS-PICO) * 100
072900           IF WS-DD-ACTUAL > WS-DD-MAYOR
073000              MOVE WS-DD-ACTUAL TO WS-DD-MAYOR
073100           END-IF
073200        END-IF
073300     END-IF
073400     ADD 1 TO WS-I.
073500*==================================================================*
073600*    6000  DETERMINA GANADOR DEL FOLD Y CALCULA ALFA               *
073700*==================================================================*
073800 6000-DETERMINA-GANADOR SECTION.
073900     COMPUTE WS-RETORNO-FOLD-K-PCT ROUNDED =
074000           ((WS-CAPITAL-FIN-FOLD-K / WS-CAPITAL-INI-FOLD-K) - 1) * 100
074100     COMPUTE WS-RETORNO-FOLD-B-PCT ROUNDED =
074200           ((WS-CAPITAL-FIN-FOLD-B / WS-CAPITAL-INI-FOLD-B) - 1) * 100
074300     COMPUTE WS-ALPHA-PCT ROUNDED =
074400           WS-RETORNO-FOLD-K-PCT - WS-RETORNO-FOLD-B-PCT
074500     IF WS-RETORNO-FOLD-K-PCT > WS-RETORNO-FOLD-B-PCT
074600        MOVE 'KELLY       ' TO WS-GANADOR
074700     ELSE
074800        MOVE 'BUY_AND_HOLD' TO WS-GANADOR
074900     END-IF.
075000 6000-DETERMINA-GANADOR-E. EXIT.
075100*==================================================================*
075200*    7000  ESCRIBE EL RESUMEN DEL FOLD (CONTROL BREAK)             *
075300*==================================================================*
075400 7000-ESCRIBE-FOLD-RESULT SECTION.
075500     MOVE WS-FOLD-ACTUAL             TO BTF-FOLD-NUMERO
075600     MOVE WS-FOLD-REGIMEN            TO BTF-REGIMEN
075700     MOVE WS-CAPITAL-INI-FOLD-K      TO BTF-CAPITAL-INICIAL-EST
075800     MOVE WS-CAPITAL-FIN-FOLD-K      TO BTF-CAPITAL-FINAL-EST
075900     MOVE WS-RETORNO-FOLD-K-PCT      TO BTF-RETORNO-PCT-EST
076000     MOVE WS-TRADES-FOLD             TO BTF-TRADES-EST
076100     MOVE WS-WINS-FOLD               TO BTF-GANADORAS-EST
076200     MOVE WS-LOSSES-FOLD             TO BTF-PERDEDORAS-EST
076300     MOVE WS-WINRATE-FOLD-PCT        TO BTF-TASA-ACIERTO-EST
076400     MOVE WS-MDD-FOLD-PCT            TO BTF-MDD-EST
076500     MOVE WS-CAPITAL-FIN-FOLD-B      TO BTF-CAPITAL-FINAL-BYH
076600     MOVE WS-RETORNO-FOLD-B-PCT      TO BTF-RETORNO-PCT-BYH
076700     MOVE WS-ALPHA-PCT               TO BTF-ALPHA-PCT
076800     MOVE WS-GANADOR                 TO BTF-GANADOR
076900     WRITE BT-REG-RESUMEN-FOLD
077000     IF FS-FOLDOUT NOT = 0
077100        DISPLAY '==> ERROR ESCRIBIENDO FOLDOUT, FS='
077200                 FS-FOLDOUT UPON CONSOLE
077300     END-IF
077400     ADD WS-TRADES-FOLD TO WS-TRADES-TOTAL
077500     ADD WS-WINS-FOLD   TO WS-WINS-TOTAL
077600     ADD WS-LOSSES-FOLD TO WS-LOSSES-TOTAL.
077700 7000-ESCRIBE-FOLD-RESULT-E. EXIT.
077800
077900 7100-ACUMULA-RETORNO-FOLD SECTION.
078000     ADD 1 TO WS-NUM-RETORNOS-FOLD
078100     MOVE WS-RETORNO-FOLD-K-PCT
078200          TO BT-RF-RETORNO-PCT(WS-NUM-RETORNOS-FOLD).
078300 7100-ACUMULA-RETORNO-FOLD-E. EXIT.
078400*==================================================================*
078500*    8000  ESTADISTICAS GLOBALES DE LA CORRIDA                     *
078600*==================================================================*
078700 8000-ESTADISTICAS-GLOBALES SECTION.
078800     IF WS-TRADES-TOTAL > 0
078900        COMPUTE WS-WINRATE-TOTAL-PCT ROUNDED =
079000              (WS-WINS-TOTAL / WS-TRADES-TOTAL) * 100
079100     ELSE
079200        MOVE ZERO TO WS-WINRATE-TOTAL-PCT
079300     END-IF
079400     COMPUTE WS-RETORNO-TOTAL-K-PCT ROUNDED =
079500           ((WS-CAPITAL-K-RUN / WS-CAPITAL-INICIAL-RUN) - 1) * 100
079600     COMPUTE WS-RETORNO-TOTAL-B-PCT ROUNDED =
079700           ((WS-CAPITAL-B-RUN / WS-CAPITAL-INICIAL-RUN) - 1) * 100
079800     PERFORM 8010-CALCULA-MDD-CAPITAL
079900     PERFORM 8020-CALCULA-SHARPE-FOLDS.
080000 8000-ESTADISTICAS-GLOBALES-E. EXIT.
080100*                 MDD PICO-A-VALLE SOBRE EL HISTORIAL DE CAPITAL
080200 8010-CALCULA-MDD-CAPITAL SECTION.
080300     MOVE ZERO TO WS-PICO WS-DD-MAYOR
080400     MOVE 1 TO WS-I
080500     PERFORM 8011-COMPARA-CAPITAL-HIST
080600             UNTIL WS-I > WS-NUM-CAPITAL-HIST
080700     MOVE WS-DD-MAYOR TO WS-MDD-TOTAL-PCT.
080800 8010-CALCULA-MDD-CAPITAL-E. EXIT.
080900
081000 8011-COMPARA-CAPITAL-HIST.
081100     IF BT-CH-CAPITAL(WS-I) > WS-PICO
081200        MOVE BT-CH-CAPITAL(WS-I) TO WS-PICO
081300     END-IF
081400     IF WS-PICO > 0
081500        COMPUTE WS-DD-ACTUAL ROUNDED =
081600              ((WS-PICO - BT-CH-CAPITAL(WS-I)) / WS-PICO) * 100
081700        IF WS-DD-ACTUAL > WS-DD-MAYOR
081800           MOVE WS-DD-ACTUAL TO WS-DD-MAYOR
081900        END-IF
082000     END-IF
082100     ADD 1 TO WS-I.
082200*                 SHARPE SIMPLIFICADO SOBRE RETORNOS POR FOLD
082300 8020-CALCULA-SHARPE-FOLDS SECTION.
082400     MOVE ZERO TO WS-SUMA-RET
082500     MOVE 1 TO WS-I
082600     PERFORM 8021-SUMA-RETORNO-FOLD UNTIL WS-I > WS-NUM-RETORNOS-FOLD
082700     IF WS-NUM-RETORNOS-FOLD < 2
082800        MOVE ZERO TO WS-SHARPE-TOTAL
082900     ELSE
083000        COMPUTE WS-PROMEDIO-RET ROUNDED =
083100              WS-SUMA-RET / WS-NUM-RETORNOS-FOLD
083200        MOVE ZERO TO WS-SUMA-DESV2
083300        MOVE 1 TO WS-I
083400        PERFORM 8022-SUMA-DESVIACION2 UNTIL WS-I > WS-NUM-RETORNOS-FOLD
083500        COMPUTE WS-VARIANZA ROUNDED =
083600              WS-SUMA-DESV2 / WS-NUM-RETORNOS-FOLD
083700        MOVE WS-VARIANZA TO WS-RAIZ-ENTRADA
083800        PERFORM 8023-CALCULA-RAIZ-CUADRADA
083900        MOVE WS-RAIZ-RESULTADO TO WS-DESV-ESTANDAR
084000        IF WS-DESV-ESTANDAR = 0
084100           MOVE ZERO TO WS-SHARPE-TOTAL
084200        ELSE
084300           COMPUTE WS-SHARPE-TOTAL ROUNDED =
084400                 WS-PROMEDIO-RET / WS-DESV-ESTANDAR
084500        END-IF
084600     END-IF.
084700 8020-CALCULA-SHARPE-FOLDS-E. EXIT.
084800
084900 8021-SUMA-RETORNO-FOLD.
085000     ADD BT-RF-RETORNO-PCT(WS-I) TO WS-SUMA-RET
085100     ADD 1 TO WS-I.
085200
085300 8022-SUMA-DESVIACION2.
085400     COMPUTE WS-SUMA-DESV2 ROUNDED = WS-SUMA-DESV2 +
085500           ((BT-RF-RETORNO-PCT(WS-I) - WS-PROMEDIO-RET) *
085600            (BT-RF-RETORNO-PCT(WS-I) - WS-PROMEDIO-RET))
085700     ADD 1 TO WS-I.
085800*                 RAIZ CUADRADA POR APROXIMACIONES SUCESIVAS DE
085900*                 NEWTON (EL COMPILADOR DE LA CASA NO TRAE UNA
086000*                 RUTINA INTRINSECA DE RAIZ CUADRADA)
086100 8023-CALCULA-RAIZ-CUADRADA SECTION.
086200     IF WS-RAIZ-ENTRADA = 0
086300        MOVE 0 TO WS-RAIZ-RESULTADO
086400     ELSE
086500        MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO
086600        MOVE 1 TO WS-RAIZ-ITERACION
086700        PERFORM 8024-ITERA-NEWTON UNTIL WS-RAIZ-ITERACION > 20
086800     END-IF.
086900 8023-CALCULA-RAIZ-CUADRADA-E. EXIT.
087000
087100 8024-ITERA-NEWTON.
087200     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
087300           (WS-RAIZ-RESULTADO +
087400            (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO)) / 2
087500     ADD 1 TO WS-RAIZ-ITERACION.
087600*==================================================================*
087700*    8100  LINEA DE TOTAL GENERAL (ULTIMA FILA DE FOLDOUT)         *
087800*==================================================================*
087900 8100-ESCRIBE-TOTAL-GENERAL SECTION.
088000     MOVE 9                          TO BTF-FOLD-NUMERO
088100     MOVE 'TOTAL GENERAL   '         TO BTF-REGIMEN
088200     MOVE WS-CAPITAL-INICIAL-RUN     TO BTF-CAPITAL-INICIAL-EST
088300     MOVE WS-CAPITAL-K-RUN           TO BTF-CAPITAL-FINAL-EST
088400     MOVE WS-RETORNO-TOTAL-K-PCT     TO BTF-RETORNO-PCT-EST
088500     MOVE WS-TRADES-TOTAL            TO BTF-TRADES-EST
088600     MOVE WS-WINS-TOTAL              TO BTF-GANADORAS-EST
088700     MOVE WS-LOSSES-TOTAL            TO BTF-PERDEDORAS-EST
088800     MOVE WS-WINRATE-TOTAL-PCT       TO BTF-TASA-ACIERTO-EST
088900     MOVE WS-MDD-TOTAL-PCT           TO BTF-MDD-EST
089000     MOVE WS-CAPITAL-B-RUN           TO BTF-CAPITAL-FINAL-BYH
089100     MOVE WS-RETORNO-TOTAL-B-PCT     TO BTF-RETORNO-PCT-BYH
089200     COMPUTE BTF-ALPHA-PCT ROUNDED =
089300           WS-RETORNO-TOTAL-K-PCT - WS-RETORNO-TOTAL-B-PCT
089400     IF WS-RETORNO-TOTAL-K-PCT > WS-RETORNO-TOTAL-B-PCT
089500        MOVE 'KELLY       ' TO BTF-GANADOR
089600     ELSE
089700        MOVE 'BUY_AND_HOLD' TO BTF-GANADOR
089800     END-IF
089900     WRITE BT-REG-RESUMEN-FOLD
090000     DISPLAY '>>>>>>>>>>>>>>>> SHARPE DE LA CORRIDA: '
090100             WS-SHARPE-TOTAL ' <<<<<<<<<<<<<<<<' UPON CONSOLE.
090200 8100-ESCRIBE-TOTAL-GENERAL-E. EXIT.
090300*==================================================================*
090400*    9000  CIERRE DE ARCHIVOS                                      *
090500*==================================================================*
090600 9000-CIERRE SECTION.
090700     CLOSE AIPREDIC OHLCVDLY TRADEOUT FOLDOUT.
090800 9000-CIERRE-E. EXIT.
