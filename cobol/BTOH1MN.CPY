000100******************************************************************
000200*    COPY      : BTOH1MN                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: VELA DE 1 MINUTO (OHLCV) TAL COMO SE RECIBE   *
000500*                 DEL PROVEEDOR DE COTIZACIONES, ANTES DE       *
000600*                 RESAMPLEAR A VELAS DE 4 HORAS (VER BTRSMP4H)  *
000700*    LONGITUD   : 143                                           *
000800*    FECHA ALTA : 18/06/2024   PEDR   TKT-31455                 *
000900******************************************************************
001000 01  BT-REG-OHLCV-1M.
001100     05  BT1-MERCADO                     PIC X(32).
001200     05  BT1-TIMESTAMP                   PIC 9(12).
001300     05  BT1-PRECIO-APERTURA             PIC S9(15)V9(02).
001400     05  BT1-PRECIO-MAXIMO               PIC S9(15)V9(02).
001500     05  BT1-PRECIO-MINIMO               PIC S9(15)V9(02).
001600     05  BT1-PRECIO-CIERRE               PIC S9(15)V9(02).
001700     05  BT1-VOLUMEN                     PIC S9(15)V9(08).
001800     05  FILLER                          PIC X(08).
