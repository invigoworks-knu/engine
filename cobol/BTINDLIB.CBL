000100******************************************************************
000200* PROGRAMA    : BTINDLIB                                         *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : SUBPROGRAMA DE INDICADORES TECNICOS (SMA, EMA,   *
000600*             : DESVIACION ESTANDAR, BANDAS DE BOLLINGER, RANGO  *
000700*             : VERDADERO/ATR/NATR, PICO DE VOLUMEN, QUANTIL Y   *
000800*             : QUANTIL MOVIL, MAXIMO MOVIL), SELECCIONADO POR UN*
000900*             : CODIGO DE FUNCION RECIBIDO EN EL AREA DE ENLACE  *
001000* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN ARCHIVOS PROPIOS)       *
001100* PROGRAMA(S) : COPY BTINDLK, RECIBIDA POR REFERENCIA            *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    BTINDLIB.
001500 AUTHOR.        P. RAMIREZ.
001600 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
001700 DATE-WRITTEN.  14/05/1986.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200******************************************************************
002300* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002400*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002500* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
002600*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
002700* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
002800*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
002900* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003000*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003100* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003200*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003300* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003400*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003500* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
003600*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
003700* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
003800*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
003900*   MERCADO DE DIVISAS A KRW-ETH                                 *
004000* 10/02/2024  RQTZ  TKT-31100  VERSION INICIAL DE LA LIBRERIA DE *
004100*   INDICADORES TECNICOS, COMPARTIDA POR VARIOS PROGRAMAS        *
004200* 24/02/2024  RQTZ  TKT-31155  SE AGREGAN QUANTIL Y QUANTIL      *
004300*   MOVIL PARA EL UMBRAL DE COMPRESION DE BANDAS                 *
004400* 08/03/2024  MVGR  TKT-31225  CORRIGE EL CALCULO DE LAS BANDAS  *
004500*   DE BOLLINGER, QUE PISABA LA SMA AL CALCULAR LA DESVIACION    *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-DIGITOS IS '0' THRU '9'
005200     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
005300            OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  WS-FLAGS.
005700     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
005800     05  FILLER                       PIC X(01).
005900 01  WS-CONTADORES.
006000     05  WS-I                         PIC 9(05) COMP VALUE 0.
006100     05  WS-J                         PIC 9(05) COMP VALUE 0.
006200     05  WS-INICIO-VENT                PIC 9(05) COMP VALUE 0.
006300     05  WS-FIN-VENT                   PIC 9(05) COMP VALUE 0.
006400     05  FILLER                       PIC X(02).
006500*----------------------------------------------------------------*
006600*    CAMPOS DE TRABAJO PARA LOS CALCULOS INTERMEDIOS             *
006700*----------------------------------------------------------------*
006800 01  WS-CALC.
006900     05  WS-SUMA                      PIC S9(17)V9(08).
007000     05  WS-PROMEDIO                  PIC S9(15)V9(08).
007100     05  WS-MULTIPL-EMA               PIC S9(01)V9(08).
007200     05  WS-SUMA-DESV2                PIC S9(19)V9(08).
007300     05  WS-VARIANZA                  PIC S9(17)V9(08).
007400     05  WS-DESV-ESTANDAR             PIC S9(15)V9(08).
007500     05  WS-RAIZ-ENTRADA              PIC S9(17)V9(08).
007600     05  WS-RAIZ-ENTRADA-R REDEFINES WS-RAIZ-ENTRADA.
007700         10  WS-RAIZ-ENTRADA-ENTERA   PIC S9(17).
007800         10  WS-RAIZ-ENTRADA-DECIMAL  PIC 9(08).
007900     05  WS-RAIZ-RESULTADO            PIC S9(17)V9(08).
008000     05  WS-RAIZ-ITERACION            PIC 9(02) COMP VALUE 0.
008100     05  WS-RANGO-REAL                PIC S9(15)V9(02).
008200     05  WS-RANGO-AB1                 PIC S9(15)V9(02).
008300     05  WS-RANGO-AB2                 PIC S9(15)V9(02).
008400     05  WS-MAYOR-TEMP                PIC S9(15)V9(02).
008500     05  WS-MAX-TEMP                  PIC S9(15)V9(08).
008600     05  WS-VOL-MA                    PIC S9(15)V9(08).
008700     05  WS-POS-PCTIL                 PIC S9(07)V9(08).
008800     05  WS-POS-PCTIL-R REDEFINES WS-POS-PCTIL.
008900         10  WS-POS-PCTIL-ENTERA      PIC S9(07).
009000         10  WS-POS-PCTIL-DECIMAL     PIC 9(08).
009100     05  WS-POS-ENTERA                PIC 9(05) COMP.
009200     05  WS-POS-FRAC                  PIC S9(01)V9(08).
009300     05  FILLER                       PIC X(01).
009400*----------------------------------------------------------------*
009500*    TABLA DE TRABAJO PARA ORDENAR UNA VENTANA (QUANTIL)         *
009600*----------------------------------------------------------------*
009700 01  BT-TBL-ORDEN.
009800     05  BT-OR-VALOR OCCURS 1000 TIMES PIC S9(15)V9(08).
009900     05  FILLER                       PIC X(01).
010000 77  WS-NUM-ORDEN                     PIC 9(05) COMP VALUE 0.
010100*----------------------------------------------------------------*
010200*    AREA TEMPORAL PARA CONSERVAR LA SMA MIENTRAS SE CALCULA LA  *
010300*    DESVIACION ESTANDAR SOBRE LA MISMA AREA DE SALIDA           *
010400*----------------------------------------------------------------*
010500 01  BT-TBL-SMA-TEMP.
010600     05  WS-TBL-SMA-TEMP OCCURS 1000 TIMES PIC S9(15)V9(08).
010700     05  FILLER                       PIC X(01).
010800 01  WS-SWAP.
010900     05  WS-TEMP-SWAP                 PIC S9(15)V9(08).
011000     05  WS-TEMP-SWAP-R REDEFINES WS-TEMP-SWAP.
011100         10  WS-TEMP-SWAP-ENTERA      PIC S9(15).
011200         10  WS-TEMP-SWAP-DECIMAL     PIC 9(08).
011300     05  WS-PASADA-SWAP               PIC 9(01) COMP.
011400         88  HUBO-SWAP                        VALUE 1.
011500     05  FILLER                       PIC X(01).
011600 LINKAGE SECTION.
011700     COPY BTINDLK.
011800*
011900 PROCEDURE DIVISION USING LK-PARAMS-INDICADOR.
012000 0000-PRINCIPAL SECTION.
012100     MOVE 0 TO LK-COD-RETORNO
012200     EVALUATE LK-FUNCION
012300        WHEN 'SM'  PERFORM 1000-SMA
012400        WHEN 'EM'  PERFORM 1100-EMA
012500        WHEN 'DS'  PERFORM 1200-STDDEV
012600        WHEN 'BB'  PERFORM 1300-BANDAS-BOLLINGER
012700        WHEN 'AT'  PERFORM 1400-TRUE-RANGE-ATR
012800        WHEN 'NA'  PERFORM 1500-NATR
012900        WHEN 'VS'  PERFORM 1600-VOLUME-SPIKE
013000        WHEN 'QT'  PERFORM 1700-QUANTILE
013100        WHEN 'RQ'  PERFORM 1800-ROLLING-QUANTILE
013200        WHEN 'RX'  PERFORM 1900-ROLLING-MAX
013300        WHEN OTHER MOVE 99 TO LK-COD-RETORNO
013400     END-EVALUATE
013500     GOBACK.
013600 0000-PRINCIPAL-E. EXIT.
013700*==================================================================*
013800*    1000  MEDIA MOVIL SIMPLE SOBRE LK-TBL-CIERRE                  *
013900*==================================================================*
014000 1000-SMA SECTION.
014100     MOVE 1 TO WS-I
014200     PERFORM 1010-CALCULA-SMA-PUNTO UNTIL WS-I > LK-NUM-DATOS.
014300 1000-SMA-E. EXIT.
014400
014500 1010-CALCULA-SMA-PUNTO.
014600     IF WS-I < LK-PERIODO
014700        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
014800        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
014900     ELSE
015000        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
015100        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
015200        MOVE 0 TO WS-SUMA
015300        MOVE WS-INICIO-VENT TO WS-J
015400        PERFORM 1011-SUMA-VENTANA-CIERRE UNTIL WS-J > WS-I
015500        COMPUTE LK-TBL-SALIDA-1(WS-I) ROUNDED =
015600              WS-SUMA / LK-PERIODO
015700     END-IF
015800     ADD 1 TO WS-I.
015900
016000 1011-SUMA-VENTANA-CIERRE.
016100     ADD LK-TBL-CIERRE(WS-J) TO WS-SUMA
016200     ADD 1 TO WS-J.
016300*==================================================================*
016400*    1100  MEDIA MOVIL EXPONENCIAL SOBRE LK-TBL-CIERRE             *
016500*==================================================================*
016600 1100-EMA SECTION.
016700     COMPUTE WS-MULTIPL-EMA ROUNDED = 2 / (LK-PERIODO + 1)
016800     MOVE LK-TBL-CIERRE(1) TO LK-TBL-SALIDA-1(1)
016900     MOVE 1 TO LK-TBL-DEFINIDO(1)
017000     MOVE 2 TO WS-I
017100     PERFORM 1110-CALCULA-EMA-PUNTO UNTIL WS-I > LK-NUM-DATOS.
017200 1100-EMA-E. EXIT.
017300
017400 1110-CALCULA-EMA-PUNTO.
017500     COMPUTE LK-TBL-SALIDA-1(WS-I) ROUNDED =
017600           (LK-TBL-CIERRE(WS-I) * WS-MULTIPL-EMA) +
017700           (LK-TBL-SALIDA-1(WS-I - 1) * (1 - WS-MULTIPL-EMA))
017800     MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
017900     ADD 1 TO WS-I.
018000*==================================================================*
018100*    1200  DESVIACION ESTANDAR POBLACIONAL MOVIL SOBRE EL CIERRE   *
018200*==================================================================*
018300 1200-STDDEV SECTION.
018400     MOVE 1 TO WS-I
018500     PERFORM 1210-CALCULA-STDDEV-PUNTO UNTIL WS-I > LK-NUM-DATOS.
018600 1200-STDDEV-E. EXIT.
018700
018800 1210-CALCULA-STDDEV-PUNTO.
018900     IF WS-I < LK-PERIODO
019000        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
019100        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
019200     ELSE
019300        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
019400        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
019500        MOVE 0 TO WS-SUMA
019600        MOVE WS-INICIO-VENT TO WS-J
019700        PERFORM 1011-SUMA-VENTANA-CIERRE UNTIL WS-J > WS-I
019800        COMPUTE WS-PROMEDIO ROUNDED = WS-SUMA / LK-PERIODO
019900        MOVE 0 TO WS-SUMA-DESV2
020000        MOVE WS-INICIO-VENT TO WS-J
020100        PERFORM 1211-SUMA-DESV2-VENTANA UNTIL WS-J > WS-I
020200        COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-DESV2 / LK-PERIODO
020300        MOVE WS-VARIANZA TO WS-RAIZ-ENTRADA
020400        PERFORM 1950-CALCULA-RAIZ-CUADRADA
020500        MOVE WS-RAIZ-RESULTADO TO LK-TBL-SALIDA-1(WS-I)
020600     END-IF
020700     ADD 1 TO WS-I.
020800
020900 1211-SUMA-DESV2-VENTANA.
021000     COMPUTE WS-SUMA-DESV2 ROUNDED = WS-SUMA-DESV2 +
021100           ((LK-TBL-CIERRE(WS-J) - WS-PROMEDIO) *
021200            (LK-TBL-CIERRE(WS-J) - WS-PROMEDIO))
021300     ADD 1 TO WS-J.
021400*==================================================================*
021500*    1300  BANDAS DE BOLLINGER (SUPERIOR/INFERIOR/ANCHO)           *
021600*==================================================================*
021700 1300-BANDAS-BOLLINGER SECTION.
021800     PERFORM 1000-SMA
021900     MOVE 1 TO WS-I
022000     PERFORM 1305-GUARDA-SMA-TEMP UNTIL WS-I > LK-NUM-DATOS
022100     PERFORM 1200-STDDEV
022200     MOVE 1 TO WS-I
022300     PERFORM 1320-CALCULA-BANDA-PUNTO UNTIL WS-I > LK-NUM-DATOS.
022400 1300-BANDAS-BOLLINGER-E. EXIT.
022500*                 LA SMA CALCULADA EN LK-TBL-SALIDA-1 SE GUARDA
022600*                 APARTE PORQUE EL SIGUIENTE PERFORM (STDDEV)
022700*                 REUTILIZA ESA MISMA AREA DE SALIDA
022800 1305-GUARDA-SMA-TEMP.
022900     MOVE LK-TBL-SALIDA-1(WS-I) TO WS-TBL-SMA-TEMP(WS-I)
023000     ADD 1 TO WS-I.
023100
023200 1320-CALCULA-BANDA-PUNTO.
023300     IF LK-TBL-DEFINIDO(WS-I) = 0
023400        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
023500        MOVE 0 TO LK-TBL-SALIDA-2(WS-I)
023600        MOVE 0 TO LK-TBL-SALIDA-3(WS-I)
023700     ELSE
023800        MOVE LK-TBL-SALIDA-1(WS-I) TO WS-DESV-ESTANDAR
023900        COMPUTE LK-TBL-SALIDA-1(WS-I) ROUNDED =
024000              WS-TBL-SMA-TEMP(WS-I) +
024100              (WS-DESV-ESTANDAR * LK-MULTIPLICADOR)
024200        COMPUTE LK-TBL-SALIDA-2(WS-I) ROUNDED =
024300              WS-TBL-SMA-TEMP(WS-I) -
024400              (WS-DESV-ESTANDAR * LK-MULTIPLICADOR)
024500        IF WS-TBL-SMA-TEMP(WS-I) NOT = 0
024600           COMPUTE LK-TBL-SALIDA-3(WS-I) ROUNDED =
024700                 (LK-TBL-SALIDA-1(WS-I) - LK-TBL-SALIDA-2(WS-I))
024800                 / WS-TBL-SMA-TEMP(WS-I)
024900        ELSE
025000           MOVE 0 TO LK-TBL-SALIDA-3(WS-I)
025100        END-IF
025200     END-IF
025300     ADD 1 TO WS-I.
025400*==================================================================*
025500*    1400  RANGO VERDADERO Y ATR (MEDIA MOVIL DEL RANGO)           *
025600*==================================================================*
025700 1400-TRUE-RANGE-ATR SECTION.
025800     MOVE 1 TO WS-I
025900     PERFORM 1410-CALCULA-TR-PUNTO UNTIL WS-I > LK-NUM-DATOS
026000     MOVE 1 TO WS-I
026100     PERFORM 1420-CALCULA-ATR-PUNTO UNTIL WS-I > LK-NUM-DATOS.
026200 1400-TRUE-RANGE-ATR-E. EXIT.
026300*                 EL RANGO VERDADERO SE GUARDA TEMPORALMENTE EN
026400*                 LK-TBL-SALIDA-2 PARA LUEGO PROMEDIARLO EN ATR
026500 1410-CALCULA-TR-PUNTO.
026600     COMPUTE WS-RANGO-REAL =
026700           LK-TBL-ALTO(WS-I) - LK-TBL-BAJO(WS-I)
026800     IF WS-I = 1
026900        MOVE WS-RANGO-REAL TO LK-TBL-SALIDA-2(WS-I)
027000     ELSE
027100        COMPUTE WS-RANGO-AB1 =
027200              LK-TBL-ALTO(WS-I) - LK-TBL-CIERRE(WS-I - 1)
027300        IF WS-RANGO-AB1 < 0
027400           COMPUTE WS-RANGO-AB1 = 0 - WS-RANGO-AB1
027500        END-IF
027600        COMPUTE WS-RANGO-AB2 =
027700              LK-TBL-BAJO(WS-I) - LK-TBL-CIERRE(WS-I - 1)
027800        IF WS-RANGO-AB2 < 0
027900           COMPUTE WS-RANGO-AB2 = 0 - WS-RANGO-AB2
028000        END-IF
028100        MOVE WS-RANGO-REAL TO WS-MAYOR-TEMP
028200        IF WS-RANGO-AB1 > WS-MAYOR-TEMP
028300           MOVE WS-RANGO-AB1 TO WS-MAYOR-TEMP
028400        END-IF
028500        IF WS-RANGO-AB2 > WS-MAYOR-TEMP
028600           MOVE WS-RANGO-AB2 TO WS-MAYOR-TEMP
028700        END-IF
028800        MOVE WS-MAYOR-TEMP TO LK-TBL-SALIDA-2(WS-I)
028900     END-IF
029000     ADD 1 TO WS-I.
029100
029200 1420-CALCULA-ATR-PUNTO.
029300     IF WS-I < LK-PERIODO
029400        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
029500        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
029600     ELSE
029700        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
029800        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
029900        MOVE 0 TO WS-SUMA
030000        MOVE WS-INICIO-VENT TO WS-J
030100        PERFORM 1421-SUMA-VENTANA-TR UNTIL WS-J > WS-I
030200        COMPUTE LK-TBL-SALIDA-1(WS-I) ROUNDED =
030300              WS-SUMA / LK-PERIODO
030400     END-IF
030500     ADD 1 TO WS-I.
030600
030700 1421-SUMA-VENTANA-TR.
030800     ADD LK-TBL-SALIDA-2(WS-J) TO WS-SUMA
030900     ADD 1 TO WS-J.
031000*==================================================================*
031100*    1500  NATR = ATR / CIERRE x 100                               *
031200*==================================================================*
031300 1500-NATR SECTION.
031400     PERFORM 1400-TRUE-RANGE-ATR
031500     MOVE 1 TO WS-I
031600     PERFORM 1510-CALCULA-NATR-PUNTO UNTIL WS-I > LK-NUM-DATOS.
031700 1500-NATR-E. EXIT.
031800
031900 1510-CALCULA-NATR-PUNTO.
032000     IF LK-TBL-DEFINIDO(WS-I) = 0 OR LK-TBL-CIERRE(WS-I) = 0
032100        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
032200     ELSE
032300        COMPUTE LK-TBL-SALIDA-1(WS-I) ROUNDED =
032400              (LK-TBL-SALIDA-1(WS-I) / LK-TBL-CIERRE(WS-I)) * 100
032500     END-IF
032600     ADD 1 TO WS-I.
032700*==================================================================*
032800*    1600  PICO DE VOLUMEN (VOLUMEN > MEDIA MOVIL x UMBRAL)        *
032900*==================================================================*
033000 1600-VOLUME-SPIKE SECTION.
033100     MOVE 1 TO WS-I
033200     PERFORM 1610-CALCULA-VOLMA-PUNTO UNTIL WS-I > LK-NUM-DATOS.
033300 1600-VOLUME-SPIKE-E. EXIT.
033400
033500 1610-CALCULA-VOLMA-PUNTO.
033600     IF WS-I < LK-PERIODO
033700        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
033800        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
033900        MOVE 0 TO LK-TBL-SALIDA-2(WS-I)
034000     ELSE
034100        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
034200        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
034300        MOVE 0 TO WS-SUMA
034400        MOVE WS-INICIO-VENT TO WS-J
034500        PERFORM 1611-SUMA-VENTANA-VOLUMEN UNTIL WS-J > WS-I
034600        COMPUTE WS-VOL-MA ROUNDED = WS-SUMA / LK-PERIODO
034700        MOVE WS-VOL-MA TO LK-TBL-SALIDA-1(WS-I)
034800        IF LK-TBL-VOLUMEN(WS-I) >
034900              WS-VOL-MA * LK-MULTIPLICADOR
035000           MOVE 1 TO LK-TBL-SALIDA-2(WS-I)
035100        ELSE
035200           MOVE 0 TO LK-TBL-SALIDA-2(WS-I)
035300        END-IF
035400     END-IF
035500     ADD 1 TO WS-I.
035600
035700 1611-SUMA-VENTANA-VOLUMEN.
035800     ADD LK-TBL-VOLUMEN(WS-J) TO WS-SUMA
035900     ADD 1 TO WS-J.
036000*==================================================================*
036100*    1700  QUANTIL DE TODA LA SERIE (RANGO MAS CERCANO)            *
036200*==================================================================*
036300 1700-QUANTILE SECTION.
036400     MOVE 0 TO WS-NUM-ORDEN
036500     MOVE 1 TO WS-I
036600     PERFORM 1710-COPIA-A-ORDEN UNTIL WS-I > LK-NUM-DATOS
036700     PERFORM 1720-ORDENA-BURBUJA
036800     COMPUTE WS-POS-PCTIL ROUNDED =
036900           LK-QUANTIL * WS-NUM-ORDEN
037000     COMPUTE WS-POS-ENTERA = WS-POS-PCTIL
037100     IF WS-POS-PCTIL > WS-POS-ENTERA
037200        ADD 1 TO WS-POS-ENTERA
037300     END-IF
037400     IF WS-POS-ENTERA < 1
037500        MOVE 1 TO WS-POS-ENTERA
037600     END-IF
037700     IF WS-POS-ENTERA > WS-NUM-ORDEN
037800        MOVE WS-NUM-ORDEN TO WS-POS-ENTERA
037900     END-IF
038000     MOVE BT-OR-VALOR(WS-POS-ENTERA) TO LK-VALOR-SALIDA.
038100 1700-QUANTILE-E. EXIT.
038200
038300 1710-COPIA-A-ORDEN.
038400     ADD 1 TO WS-NUM-ORDEN
038500     MOVE LK-TBL-CIERRE(WS-I) TO BT-OR-VALOR(WS-NUM-ORDEN)
038600     ADD 1 TO WS-I.
038700*                 ORDENAMIENTO BURBUJA ASCENDENTE DE BT-TBL-ORDEN
038800 1720-ORDENA-BURBUJA.
038900     MOVE 1 TO WS-PASADA-SWAP
039000     PERFORM 1721-UNA-PASADA-BURBUJA UNTIL NOT HUBO-SWAP.
039100 1721-UNA-PASADA-BURBUJA.
039200     MOVE 0 TO WS-PASADA-SWAP
039300     MOVE 1 TO WS-I
039400     PERFORM 1722-COMPARA-ADYACENTES UNTIL WS-I >= WS-NUM-ORDEN.
039500 1722-COMPARA-ADYACENTES.
039600     IF BT-OR-VALOR(WS-I) > BT-OR-VALOR(WS-I + 1)
039700        MOVE BT-OR-VALOR(WS-I)     TO WS-TEMP-SWAP
039800        MOVE BT-OR-VALOR(WS-I + 1) TO BT-OR-VALOR(WS-I)
039900        MOVE WS-TEMP-SWAP          TO BT-OR-VALOR(WS-I + 1)
040000        MOVE 1 TO WS-PASADA-SWAP
040100     END-IF
040200     ADD 1 TO WS-I.
040300*==================================================================*
040400*    1800  QUANTIL MOVIL (VENTANA DESLIZANTE)                      *
040500*==================================================================*
040600 1800-ROLLING-QUANTILE SECTION.
040700     MOVE 1 TO WS-I
040800     PERFORM 1810-CALCULA-RQ-PUNTO UNTIL WS-I > LK-NUM-DATOS.
040900 1800-ROLLING-QUANTILE-E. EXIT.
041000
041100 1810-CALCULA-RQ-PUNTO.
041200     IF WS-I < LK-PERIODO
041300        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
041400        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
041500     ELSE
041600        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
041700        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
041800        MOVE 0 TO WS-NUM-ORDEN
041900        MOVE WS-INICIO-VENT TO WS-J
042000        PERFORM 1811-COPIA-VENTANA-ORDEN UNTIL WS-J > WS-I
042100        PERFORM 1720-ORDENA-BURBUJA
042200        COMPUTE WS-POS-PCTIL ROUNDED =
042300              LK-QUANTIL * WS-NUM-ORDEN
042400        COMPUTE WS-POS-ENTERA = WS-POS-PCTIL
042500        IF WS-POS-PCTIL > WS-POS-ENTERA
042600           ADD 1 TO WS-POS-ENTERA
042700        END-IF
042800        IF WS-POS-ENTERA < 1
042900           MOVE 1 TO WS-POS-ENTERA
043000        END-IF
043100        IF WS-POS-ENTERA > WS-NUM-ORDEN
043200           MOVE WS-NUM-ORDEN TO WS-POS-ENTERA
043300        END-IF
043400        MOVE BT-OR-VALOR(WS-POS-ENTERA) TO LK-TBL-SALIDA-1(WS-I)
043500     END-IF
043600     ADD 1 TO WS-I.
043700
043800 1811-COPIA-VENTANA-ORDEN.
043900     ADD 1 TO WS-NUM-ORDEN
044000     MOVE LK-TBL-CIERRE(WS-J) TO BT-OR-VALOR(WS-NUM-ORDEN)
044100     ADD 1 TO WS-J.
044200*==================================================================*
044300*    1900  MAXIMO MOVIL (VENTANA DESLIZANTE) SOBRE LK-TBL-ALTO     *
044400*==================================================================*
044500 1900-ROLLING-MAX SECTION.
044600     MOVE 1 TO WS-I
044700     PERFORM 1910-CALCULA-RX-PUNTO UNTIL WS-I > LK-NUM-DATOS.
044800 1900-ROLLING-MAX-E. EXIT.
044900
045000 1910-CALCULA-RX-PUNTO.
045100     IF WS-I < LK-PERIODO
045200        MOVE 0 TO LK-TBL-DEFINIDO(WS-I)
045300        MOVE 0 TO LK-TBL-SALIDA-1(WS-I)
045400     ELSE
045500        MOVE 1 TO LK-TBL-DEFINIDO(WS-I)
045600        COMPUTE WS-INICIO-VENT = WS-I - LK-PERIODO + 1
045700        MOVE LK-TBL-ALTO(WS-INICIO-VENT) TO WS-MAX-TEMP
045800        MOVE WS-INICIO-VENT TO WS-J
045900        PERFORM 1911-COMPARA-VENTANA-ALTO UNTIL WS-J > WS-I
046000        MOVE WS-MAX-TEMP TO LK-TBL-SALIDA-1(WS-I)
046100     END-IF
046200     ADD 1 TO WS-I.
046300
046400 1911-COMPARA-VENTANA-ALTO.
046500     IF LK-TBL-ALTO(WS-J) > WS-MAX-TEMP
046600        MOVE LK-TBL-ALTO(WS-J) TO WS-MAX-TEMP
046700     END-IF
046800     ADD 1 TO WS-J.
046900*                 RAIZ CUADRADA POR APROXIMACIONES SUCESIVAS DE
047000*                 NEWTON (EL COMPILADOR DE LA CASA NO TRAE UNA
047100*                 RUTINA INTRINSECA DE RAIZ CUADRADA)
047200 1950-CALCULA-RAIZ-CUADRADA SECTION.
047300     IF WS-RAIZ-ENTRADA = 0
047400        MOVE 0 TO WS-RAIZ-RESULTADO
047500     ELSE
047600        MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO
047700        MOVE 1 TO WS-RAIZ-ITERACION
047800        PERFORM 1951-ITERA-NEWTON UNTIL WS-RAIZ-ITERACION > 20
047900     END-IF.
048000 1950-CALCULA-RAIZ-CUADRADA-E. EXIT.
048100
048200 1951-ITERA-NEWTON.
048300     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
048400           (WS-RAIZ-RESULTADO +
048500            (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO)) / 2
048600     ADD 1 TO WS-RAIZ-ITERACION.
