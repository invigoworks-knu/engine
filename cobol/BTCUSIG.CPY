000100******************************************************************
000200*    COPY      : BTCUSIG                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: SENAL DE OPERACION GENERADA POR EL PIPELINE   *
000500*                 EXTERNO DE MACHINE LEARNING (FILTRO CUSUM),   *
000600*                 YA ETIQUETADA CORRECTA/INCORRECTA POR EL      *
000700*                 METODO DE TRIPLE BARRERA                      *
000800*    LONGITUD   : 165                                           *
000900*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
001000******************************************************************
001100 01  BT-REG-SENAL-CUSUM.
001200     05  BTS-TIMESTAMP-SENAL             PIC 9(14).
001300     05  BTS-STRATEGY-ID                 PIC X(40).
001400     05  BTS-MODELO-ID                   PIC X(16).
001500     05  BTS-FOLD-ID                     PIC 9(01).
001600     05  BTS-ACCION-FINAL                PIC X(04).
001700         88  BTS-ES-COMPRA                         VALUE 'BUY '.
001800         88  BTS-ES-DESCARTE                       VALUE 'PASS'.
001900     05  BTS-CONFIANZA                   PIC S9(01)V9(04).
002000     05  BTS-UMBRAL                      PIC S9(01)V9(04).
002100     05  BTS-SELECTIVIDAD-PCT            PIC S9(03)V9(02).
002200     05  BTS-PESO-SUGERIDO               PIC S9(01)V9(04).
002300     05  BTS-PRECIO-ENTRADA-REF          PIC S9(15)V9(02).
002400     05  BTS-PRECIO-TOMA-GANANCIA        PIC S9(15)V9(02).
002500     05  BTS-PRECIO-STOP-LOSS            PIC S9(15)V9(02).
002600     05  BTS-TIMESTAMP-EXPIRACION        PIC 9(14).
002700     05  BTS-DIRECCION-REAL              PIC 9(01).
002800     05  BTS-ACIERTO-FLAG                PIC 9(01).
002900         88  BTS-ACERTO-TP                         VALUE 1.
003000         88  BTS-FALLO-SLTO                        VALUE 0.
003100     05  FILLER                          PIC X(03).
