000100******************************************************************
000200*    COPY      : BTINDLK                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: AREA DE ENLACE (LINKAGE) COMPARTIDA POR EL     *
000500*                 SUBPROGRAMA BTINDLIB Y SUS LLAMADORES, PARA    *
000600*                 EL CALCULO DE INDICADORES TECNICOS SOBRE UNA   *
000700*                 SERIE DE VELAS DE 4 HORAS                      *
000800*    FECHA ALTA: 14/02/2024   RQTZ   TKT-31120                   *
000900******************************************************************
001000 01  LK-PARAMS-INDICADOR.
001100*                 'SM'-SMA 'EM'-EMA 'DS'-DESV.ESTANDAR
001200*                 'BB'-BANDAS BOLLINGER 'AT'-ATR 'NA'-NATR
001300*                 'VS'-PICO DE VOLUMEN 'QT'-QUANTIL
001400*                 'RQ'-QUANTIL MOVIL  'RX'-MAXIMO MOVIL
001500     05  LK-FUNCION                  PIC X(02).
001600     05  LK-FUNCION-R REDEFINES LK-FUNCION.
001700         10  LK-FUNCION-1            PIC X(01).
001800         10  LK-FUNCION-2            PIC X(01).
001900     05  LK-PERIODO                  PIC 9(05) COMP.
002000     05  LK-MULTIPLICADOR            PIC S9(03)V9(04).
002100     05  LK-QUANTIL                  PIC S9(01)V9(04).
002200     05  LK-NUM-DATOS                PIC 9(05) COMP.
002300*                 ALTO/BAJO/CIERRE/VOLUMEN SON LAS SERIES DE
002400*                 ENTRADA PROPIAS DE LA VELA; PARA LAS FUNCIONES
002500*                 GENERICAS (QT/RQ/RX/SM/EM/DS) EL LLAMADOR
002600*                 CARGA LA SERIE QUE NECESITE EN LK-TBL-CIERRE
002700*                 (VALORES) O LK-TBL-ALTO (PARA MAXIMO MOVIL)
002800     05  LK-TBL-ALTO     OCCURS 1000 TIMES PIC S9(15)V9(02).
002900     05  LK-TBL-BAJO     OCCURS 1000 TIMES PIC S9(15)V9(02).
003000     05  LK-TBL-CIERRE   OCCURS 1000 TIMES PIC S9(15)V9(02).
003100     05  LK-TBL-VOLUMEN  OCCURS 1000 TIMES PIC S9(15)V9(04).
003200     05  LK-TBL-SALIDA-1 OCCURS 1000 TIMES PIC S9(15)V9(08).
003300     05  LK-TBL-SALIDA-2 OCCURS 1000 TIMES PIC S9(15)V9(08).
003400     05  LK-TBL-SALIDA-3 OCCURS 1000 TIMES PIC S9(15)V9(08).
003500     05  LK-TBL-DEFINIDO OCCURS 1000 TIMES PIC 9(01) COMP.
003600     05  LK-VALOR-SALIDA             PIC S9(15)V9(08).
003700     05  LK-COD-RETORNO              PIC 9(02) COMP.
003800     05  FILLER                      PIC X(04).
