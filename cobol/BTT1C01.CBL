000100******************************************************************
000200* PROGRAMA    : BTT1C01                                          *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : SIMULA UNA OPERACION POR CADA PREDICCION ADMITIDA*
000600*             : DEL FOLD, CON SALIDA POR TOMA DE GANANCIA, CORTE *
000700*             : DE PERDIDA O VENCIMIENTO DE PLAZO, BARRIENDO     *
000800*             : VELAS DE UN MINUTO                               *
000900* ARCHIVOS    : AIPREDIC  PREDICCIONES DEL MODELO DE IA (ENTRADA)*
001000*             : OHLCV1MN  VELAS DE 1 MINUTO KRW-ETH (ENTRADA)    *
001100*             : TRADEOUT  BITACORA DE OPERACIONES (SALIDA)       *
001200*             : FOLDOUT   RESUMEN DE RESULTADOS DEL FOLD (SALIDA)*
001300* PROGRAMA(S) : NINGUNO (PROGRAMA AUTOCONTENIDO)                 *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BTT1C01.
001700 AUTHOR.        P. RAMIREZ.
001800 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
001900 DATE-WRITTEN.  14/05/1986.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002200******************************************************************
002300* BITACORA DE CAMBIOS                                            *
002400******************************************************************
002500* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002600*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002700* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
002800*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
002900* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
003000*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
003100* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003200*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003300* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003400*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003500* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003600*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003700* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
003800*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
003900* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
004000*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
004100*   MERCADO DE DIVISAS A KRW-ETH                                 *
004200* 03/02/2024  RQTZ  TKT-31087  SE SEPARA EN PROGRAMA PROPIO EL   *
004300*   MOTOR DE TOMA DE GANANCIA / CORTE DE PERDIDA (TP/SL)         *
004400* 18/02/2024  RQTZ  TKT-31140  SE AGREGA TIMEOUT POR VENCIMIENTO *
004500*   DE PLAZO CUANDO NO SE TOCA NI TP NI SL                       *
004600* 05/03/2024  MVGR  TKT-31210  CALCULO DE SHARPE Y MDD SOBRE EL  *
004700*   HISTORIAL DE CAPITAL POR OPERACION                           *
004800* 09/08/2026  NPAZ  TKT-31822  SE CORRIGE EL DIMENSIONAMIENTO: EL*
004900*   KELLY/CONFIANZA SE CALCULA CON TP/SL Y PROBA-SUBE REALES DEL *
005000*   REGISTRO (ANTES TP/SL FIJO 5%/2%), Y SE CORRIGE BARRIDO DE   *
005100*   SALIDA QUE ARRANCABA EN LA VELA DE ENTRADA                   *
005200* 09/08/2026  RVLA  TKT-31840  OHLCV1MN VENIA LEYENDO BTOH4HR    *
005300*   (VELA DE 4 HORAS); EL BARRIDO DE TP/SL Y LA CARGA DE VELAS   *
005400*   PASAN A BTOH1MN (VELA DE 1 MINUTO), UNICA FORMA DE SABER SI  *
005500*   SE TOCA PRIMERO TP O SL DENTRO DE UN MISMO PERIODO; LA TABLA *
005600*   BT-TBL-VELAS SE AMPLIA A 50000 FILAS                         *
005700* 09/08/2026  RVLA  TKT-31845  SE AGREGA TOPE DE CAPACIDAD         *
005800*   (WS-NUM-VELAS < 50000) A LA CARGA DE BT-TBL-VELAS, MISMA       *
005900*   CONVENCION QUE BTR1C01, PARA EVITAR DESBORDE DE SUBINDICE SI   *
006000* 09/08/2026  RVLA  TKT-31850  EL PYG USABA UN ATAJO DE COSTO      *
006100*   PLANO (WS-COSTO-TOTAL-PCT) SOBRE EL RETORNO PORCENTUAL; SE     *
006200*   REEMPLAZA POR EL METODO DE CANTIDAD/COMISION POR LADO          *
006300*   (WS-COSTO-LADO-PCT) YA USADO EN BTR1C01/BTC1C01, CON COMISION  *
006400*   DE ENTRADA Y SALIDA REDONDEADAS HACIA ARRIBA AL CENTAVO        *
006500*   LA VENTANA DE VELAS DE 1 MINUTO EXCEDE LA CAPACIDAD DE TABLA   *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS CLASE-DIGITOS IS '0' THRU '9'
007200     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
007300            OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT AIPREDIC ASSIGN TO AIPREDIC
007700            FILE STATUS IS FS-AIPREDIC.
007800     SELECT OHLCV1MN ASSIGN TO OHLCV1MN
007900            FILE STATUS IS FS-OHLCV1MN.
008000     SELECT TRADEOUT ASSIGN TO TRADEOUT
008100            FILE STATUS IS FS-TRADEOUT.
008200     SELECT FOLDOUT  ASSIGN TO FOLDOUT
008300            FILE STATUS IS FS-FOLDOUT.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  AIPREDIC.
008700     COPY BTAIPRD.
008800 FD  OHLCV1MN.
008900     COPY BTOH1MN.
009000 FD  TRADEOUT.
009100     COPY BTTRADE.
009200 FD  FOLDOUT.
009300     COPY BTFLDRS.
009400 WORKING-STORAGE SECTION.
009500     COPY BTFLDCF.
009600*----------------------------------------------------------------*
009700*    TARJETA DE PARAMETROS (SYSIN)                                *
009800*    COL 01    : FOLD (1-8)                                       *
009900*    COL 02-16 : CAPITAL INICIAL  9(13)V99                        *
010000*    COL 17-20 : MINIMO PROBA-SUBE REQUERIDO  PIC 9V999           *
010100*    COL 21-23 : PLAZO MAXIMO EN DIAS (DEFECTO 008)                *
010200*----------------------------------------------------------------*
010300 01  WS-PARM-CARD.
010400     05  WS-PARM-TEXTO                PIC X(80).
010500 01  WS-PARM-R REDEFINES WS-PARM-CARD.
010600     05  WS-P-FOLD                    PIC 9(01).
010700     05  WS-P-CAPITAL-INI             PIC 9(13)V99.
010800     05  WS-P-MIN-PROBA-SUBE          PIC 9(01)V999.
010900     05  WS-P-PLAZO-DIAS              PIC 9(03).
011000     05  FILLER                       PIC X(59).
011100 01  WS-CONSTANTES.
011200     05  WS-MERCADO                   PIC X(32) VALUE 'KRW-ETH'.
011300     05  WS-COSTO-LADO-PCT            PIC S9(01)V9(08)
011400                                           VALUE 0.00050000.
011500     05  WS-PLAZO-DIAS-DEFECTO        PIC 9(03) VALUE 008.
011600     05  WS-HORA-ENTRADA-MIN          PIC 9(04) VALUE 0900.
011700     05  FILLER                       PIC X(01).
011800 01  WS-ARCHIVOS-STATUS.
011900     05  FS-AIPREDIC                  PIC 9(02) VALUE ZEROES.
012000     05  FS-OHLCV1MN                  PIC 9(02) VALUE ZEROES.
012100     05  FS-TRADEOUT                  PIC 9(02) VALUE ZEROES.
012200     05  FS-FOLDOUT                   PIC 9(02) VALUE ZEROES.
012300     05  FILLER                       PIC X(02).
012400 01  WS-FLAGS.
012500     05  WS-EOF-PRED                  PIC 9(01) COMP VALUE 0.
012600         88  FIN-AIPREDIC                      VALUE 1.
012700     05  WS-EOF-VELA                  PIC 9(01) COMP VALUE 0.
012800         88  FIN-OHLCV1MN                      VALUE 1.
012900     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
013000     05  FILLER                       PIC X(01).
013100 01  WS-CONTADORES.
013200     05  WS-NUM-PRED                  PIC 9(05) COMP VALUE 0.
013300     05  WS-NUM-VELAS                 PIC 9(05) COMP VALUE 0.
013400     05  WS-I                         PIC 9(05) COMP VALUE 0.
013500     05  WS-J                         PIC 9(05) COMP VALUE 0.
013600     05  WS-TRADE-SEQ                 PIC 9(06) COMP VALUE 0.
013700     05  FILLER                       PIC X(02).
013800*----------------------------------------------------------------*
013900*    PREDICCIONES DEL FOLD, YA FILTRADAS POR PROBA-SUBE MINIMA   *
014000*----------------------------------------------------------------*
014100 01  BT-TBL-PRED.
014200     05  BT-PF-FILA OCCURS 2000 TIMES.
014300         10  BT-PF-FECHA              PIC 9(08).
014400         10  BT-PF-PROBA-SUBE         PIC S9(01)V9(08).
014500         10  BT-PF-CONFIANZA          PIC S9(01)V9(08).
014600         10  BT-PF-PRECIO-TP          PIC S9(15)V9(02).
014700         10  BT-PF-PRECIO-SL          PIC S9(15)V9(02).
014800     05  FILLER                       PIC X(01).
014900*----------------------------------------------------------------*
015000*    VELAS DE 1 MINUTO DEL FOLD (CON MARGEN PARA EL PLAZO)       *
015100*----------------------------------------------------------------*
015200 01  BT-TBL-VELAS.
015300     05  BT-VF-FILA OCCURS 50000 TIMES.
015400         10  BT-VF-TIMESTAMP          PIC 9(12).
015500         10  BT-VF-APERTURA           PIC S9(15)V9(02).
015600         10  BT-VF-MAXIMO             PIC S9(15)V9(02).
015700         10  BT-VF-MINIMO             PIC S9(15)V9(02).
015800         10  BT-VF-CIERRE             PIC S9(15)V9(02).
015900     05  FILLER                       PIC X(01).
016000*----------------------------------------------------------------*
016100*    HISTORIAL DE CAPITAL Y RETORNOS PARA MDD/SHARPE             *
016200*----------------------------------------------------------------*
016300 01  BT-TBL-CAPITAL-HIST.
016400     05  BT-CH-CAPITAL OCCURS 2000 TIMES PIC S9(15)V9(02).
016500     05  FILLER                       PIC X(01).
016600 77  WS-NUM-CAPITAL-HIST              PIC 9(05) COMP VALUE 0.
016700 01  BT-TBL-RETORNOS-TRADE.
016800     05  BT-RT-RETORNO-PCT OCCURS 2000 TIMES PIC S9(05)V9(08).
016900     05  FILLER                       PIC X(01).
017000 77  WS-NUM-RETORNOS-TRADE            PIC 9(05) COMP VALUE 0.
017100 01  WS-FOLD-TRABAJO.
017200     05  WS-FOLD-DESDE                PIC 9(08).
017300     05  WS-FOLD-DESDE-R REDEFINES WS-FOLD-DESDE.
017400         10  WS-FD-ANO-INI            PIC 9(04).
017500         10  WS-FD-MES-INI            PIC 9(02).
017600         10  WS-FD-DIA-INI            PIC 9(02).
017700     05  WS-FOLD-HASTA                PIC 9(08).
017800     05  WS-FOLD-HASTA-R REDEFINES WS-FOLD-HASTA.
017900         10  WS-FD-ANO-FIN            PIC 9(04).
018000         10  WS-FD-MES-FIN            PIC 9(02).
018100         10  WS-FD-DIA-FIN            PIC 9(02).
018200     05  WS-FOLD-REGIMEN              PIC X(16).
018300     05  FILLER                       PIC X(01).
018400*----------------------------------------------------------------*
018500*    CAMPOS DE TRABAJO DE LA SIMULACION DE UNA OPERACION         *
018600*----------------------------------------------------------------*
018700 01  WS-OPERACION.
018800     05  WS-CAPITAL-ACTUAL            PIC S9(15)V9(02).
018900     05  WS-POSICION-TAM              PIC S9(15)V9(02).
019000     05  WS-PRECIO-ENTRADA            PIC S9(15)V9(02).
019100     05  WS-TIMESTAMP-ENTRADA         PIC 9(12).
019200     05  WS-PRECIO-TP                 PIC S9(15)V9(02).
019300     05  WS-PRECIO-SL                 PIC S9(15)V9(02).
019400     05  WS-TIMESTAMP-LIMITE          PIC 9(12).
019500     05  WS-RATIO-RIESGO              PIC S9(05)V9(08).
019600     05  WS-KELLY-FRACCION            PIC S9(05)V9(08).
019700     05  WS-RATIO-INVERSION           PIC S9(15)V9(08).
019800     05  WS-PRECIO-SALIDA             PIC S9(15)V9(02).
019900     05  WS-TIMESTAMP-SALIDA          PIC 9(12).
020000     05  WS-MOTIVO-SALIDA             PIC X(12).
020100     05  WS-RETORNO-PCT               PIC S9(05)V9(04).
020200     05  WS-GANANCIA                  PIC S9(15)V9(02).
020300     05  WS-DIAS-TENENCIA             PIC S9(05)V9(02).
020400     05  WS-ENTRY-FEE                 PIC S9(15)V9(02).
020500     05  WS-ENTRY-FEE-CALC            PIC S9(15)V9(06).
020600     05  WS-CANTIDAD                  PIC S9(15)V9(08).
020700     05  WS-PROCEEDS                  PIC S9(15)V9(02).
020800     05  WS-EXIT-FEE                  PIC S9(15)V9(02).
020900     05  WS-EXIT-FEE-CALC             PIC S9(15)V9(06).
021000     05  WS-HALLADO                   PIC 9(01) COMP.
021100         88  SE-HALLO-ENTRADA                 VALUE 1.
021200     05  WS-SALIO                     PIC 9(01) COMP.
021300         88  YA-SALIO                         VALUE 1.
021400     05  FILLER                       PIC X(03).
021500*----------------------------------------------------------------*
021600*    TOTALES DE LA CORRIDA                                       *
021700*----------------------------------------------------------------*
021800 01  WS-TOTALES.
021900     05  WS-TRADES-TOTAL              PIC 9(06) COMP VALUE 0.
022000     05  WS-WINS-TOTAL                PIC 9(06) COMP VALUE 0.
022100     05  WS-LOSSES-TOTAL              PIC 9(06) COMP VALUE 0.
022200     05  WS-TP-TOTAL                  PIC 9(06) COMP VALUE 0.
022300     05  WS-SL-TOTAL                  PIC 9(06) COMP VALUE 0.
022400     05  WS-TIMEOUT-TOTAL             PIC 9(06) COMP VALUE 0.
022500     05  WS-SUMA-DIAS-TENENCIA        PIC S9(09)V9(02).
022600     05  WS-SUMA-WINS                 PIC S9(09)V9(04).
022700     05  WS-SUMA-LOSSES               PIC S9(09)V9(04).
022800     05  WS-WINRATE-PCT               PIC S9(03)V9(04).
022900     05  WS-AVG-HOLD-DIAS             PIC S9(05)V9(02).
023000     05  WS-AVG-WIN                   PIC S9(05)V9(04).
023100     05  WS-AVG-LOSS                  PIC S9(05)V9(04).
023200     05  WS-WL-RATIO                  PIC S9(05)V9(04).
023300     05  WS-MDD-PCT                   PIC S9(03)V9(04).
023400     05  WS-SHARPE                    PIC S9(03)V9(04).
023500     05  FILLER                       PIC X(01).
023600 01  WS-CALC.
023700     05  WS-PICO                      PIC S9(15)V9(02).
023800     05  WS-DD-ACTUAL                 PIC S9(05)V9(04).
023900     05  WS-DD-MAYOR                  PIC S9(05)V9(04).
024000     05  WS-SUMA-RET                  PIC S9(07)V9(08).
024100     05  WS-PROMEDIO-RET              PIC S9(05)V9(08).
024200     05  WS-SUMA-DESV2                PIC S9(09)V9(08).
024300     05  WS-VARIANZA                  PIC S9(07)V9(08).
024400     05  WS-DESV-ESTANDAR             PIC S9(03)V9(08).
024500     05  WS-RAIZ-ENTRADA              PIC S9(09)V9(08).
024600     05  WS-RAIZ-RESULTADO            PIC S9(09)V9(08).
024700     05  WS-RAIZ-ITERACION            PIC 9(02) COMP VALUE 0.
024800     05  FILLER                       PIC X(01).
024900*
025000 PROCEDURE DIVISION.
025100 0000-PRINCIPAL SECTION.
025200     PERFORM 1000-INICIO
025300     MOVE 1 TO WS-I
025400     PERFORM 3000-SIMULA-UNA-PREDICCION UNTIL WS-I > WS-NUM-PRED
025500     PERFORM 7000-CALCULA-TOTALES
025600     PERFORM 7100-EMITE-RESUMEN
025700     PERFORM 9000-CIERRE
025800     STOP RUN.
025900 0000-PRINCIPAL-E. EXIT.
026000
026100 1000-INICIO SECTION.
026200     ACCEPT WS-PARM-CARD FROM SYSIN
026300     OPEN INPUT  AIPREDIC OHLCV1MN
026400          OUTPUT TRADEOUT FOLDOUT
026500     IF FS-AIPREDIC NOT = 0 OR FS-OHLCV1MN NOT = 0
026600        OR FS-TRADEOUT NOT = 0 OR FS-FOLDOUT NOT = 0
026700        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE BTT1C01 <==' UPON CONSOLE
026800        MOVE 91 TO RETURN-CODE
026900        CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT
027000        STOP RUN
027100     END-IF
027200     IF WS-P-PLAZO-DIAS = ZERO
027300        MOVE WS-PLAZO-DIAS-DEFECTO TO WS-P-PLAZO-DIAS
027400     END-IF
027500     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-ACTUAL
027600     MOVE 1 TO WS-I
027700     PERFORM 1100-BUSCA-FOLD-TABLA UNTIL WS-I > 8
027800     PERFORM 1200-CARGA-PREDICCIONES
027900     PERFORM 1300-CARGA-VELAS.
028000 1000-INICIO-E. EXIT.
028100
028200 1100-BUSCA-FOLD-TABLA.
028300     IF BT-FOLD-NUMERO-T(WS-I) = WS-P-FOLD
028400        MOVE BT-FOLD-DESDE-T(WS-I)   TO WS-FOLD-DESDE
028500        MOVE BT-FOLD-HASTA-T(WS-I)   TO WS-FOLD-HASTA
028600        MOVE BT-FOLD-REGIMEN-T(WS-I) TO WS-FOLD-REGIMEN
028700     END-IF
028800     ADD 1 TO WS-I.
028900
029000 1200-CARGA-PREDICCIONES SECTION.
029100     MOVE ZERO TO WS-NUM-PRED
029200     PERFORM 1201-LEE-PRIMERA-PRED
029300     PERFORM 1202-LEE-UNA-PRED UNTIL FIN-AIPREDIC.
029400 1200-CARGA-PREDICCIONES-E. EXIT.
029500
029600 1201-LEE-PRIMERA-PRED.
029700     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
029800
029900 1202-LEE-UNA-PRED.
030000     IF BTP-MERCADO = WS-MERCADO AND BTP-FOLD-NUMERO = WS-P-FOLD
030100        AND BTP-DIRECCION-PRED = 1
030200        AND BTP-PROBA-SUBE >= WS-P-MIN-PROBA-SUBE
030300        ADD 1 TO WS-NUM-PRED
030400        MOVE BTP-FECHA-PREDICCION TO BT-PF-FECHA(WS-NUM-PRED)
030500        MOVE BTP-PROBA-SUBE       TO BT-PF-PROBA-SUBE(WS-NUM-PRED)
030600        MOVE BTP-CONFIANZA        TO BT-PF-CONFIANZA(WS-NUM-PRED)
030700        MOVE BTP-PRECIO-TOMA-GANANCIA TO
030800              BT-PF-PRECIO-TP(WS-NUM-PRED)
030900        MOVE BTP-PRECIO-STOP-LOSS     TO
031000              BT-PF-PRECIO-SL(WS-NUM-PRED)
031100     END-IF
031200     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
031300
031400 1300-CARGA-VELAS SECTION.
031500     MOVE ZERO TO WS-NUM-VELAS
031600     PERFORM 1301-LEE-PRIMERA-VELA
031700     PERFORM 1302-LEE-UNA-VELA UNTIL FIN-OHLCV1MN.
031800 1300-CARGA-VELAS-E. EXIT.
031900
032000 1301-LEE-PRIMERA-VELA.
032100     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
032200
032300 1302-LEE-UNA-VELA.
032400     IF BT1-MERCADO = WS-MERCADO
032500        AND WS-NUM-VELAS < 50000
032600        ADD 1 TO WS-NUM-VELAS
032700        MOVE BT1-TIMESTAMP       TO BT-VF-TIMESTAMP(WS-NUM-VELAS)
032800        MOVE BT1-PRECIO-APERTURA TO BT-VF-APERTURA(WS-NUM-VELAS)
032900        MOVE BT1-PRECIO-MAXIMO   TO BT-VF-MAXIMO(WS-NUM-VELAS)
033000        MOVE BT1-PRECIO-MINIMO   TO BT-VF-MINIMO(WS-NUM-VELAS)
033100        MOVE BT1-PRECIO-CIERRE   TO BT-VF-CIERRE(WS-NUM-VELAS)
033200     END-IF
033300     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
033400*==================================================================*
033500*    3000  SIMULA UNA OPERACION POR PREDICCION ADMITIDA            *
033600*==================================================================*
033700 3000-SIMULA-UNA-PREDICCION SECTION.
033800     PERFORM 3100-BUSCA-ENTRADA
033900     IF SE-HALLO-ENTRADA
034000        PERFORM 3200-DIMENSIONA-POSICION
034100        IF WS-POSICION-TAM >= 1
034200           PERFORM 3300-CALCULA-TP-SL
034300           PERFORM 3400-BARRIDO-SALIDA
034400           PERFORM 3500-LIQUIDA-OPERACION
034500           PERFORM 3600-ESCRIBE-TRADE
034600        END-IF
034700     END-IF
034800     ADD 1 TO WS-I.
034900 3000-SIMULA-UNA-PREDICCION-E. EXIT.
035000*                 BUSCA LA PRIMERA VELA DE 09:00 KST O POSTERIOR
035100*                 EN LA FECHA DE LA PREDICCION
035200 3100-BUSCA-ENTRADA SECTION.
035300     MOVE 0 TO WS-HALLADO
035400     MOVE 1 TO WS-J
035500     PERFORM 3110-EXAMINA-VELA-ENTRADA
035600             UNTIL WS-J > WS-NUM-VELAS OR SE-HALLO-ENTRADA.
035700 3100-BUSCA-ENTRADA-E. EXIT.
035800
035900 3110-EXAMINA-VELA-ENTRADA.
036000     IF BT-VF-TIMESTAMP(WS-J) >=
036100           BT-PF-FECHA(WS-I) * 10000 + WS-HORA-ENTRADA-MIN
036200        MOVE 1 TO WS-HALLADO
036300        MOVE BT-VF-APERTURA(WS-J)  TO WS-PRECIO-ENTRADA
036400        MOVE BT-VF-TIMESTAMP(WS-J) TO WS-TIMESTAMP-ENTRADA
036500        ADD 1 TO WS-J
036600     ELSE
036700        ADD 1 TO WS-J
036800     END-IF.
036900*                 DIMENSIONA LA POSICION SEGUN KELLY x CONFIANZA,
037000*                 USANDO EL PRECIO DE ENTRADA REAL Y LOS PRECIOS
037100*                 DE TOMA DE GANANCIA / CORTE DE PERDIDA PROPIOS
037200*                 DEL REGISTRO; SE DESCARTA SI EL RATIO RIESGO/
037300*                 BENEFICIO NO ES POSITIVO O LA POSICION RESULTA
037400*                 MENOR A UNA UNIDAD DE CAPITAL
037500 3200-DIMENSIONA-POSICION SECTION.
037600     MOVE ZERO TO WS-POSICION-TAM
037700     MOVE ZERO TO WS-RATIO-RIESGO
037800     MOVE ZERO TO WS-KELLY-FRACCION
037900     MOVE ZERO TO WS-RATIO-INVERSION
038000     IF (WS-PRECIO-ENTRADA - BT-PF-PRECIO-SL(WS-I)) > 0
038100        COMPUTE WS-RATIO-RIESGO ROUNDED =
038200              (BT-PF-PRECIO-TP(WS-I) - WS-PRECIO-ENTRADA)
038300              / (WS-PRECIO-ENTRADA - BT-PF-PRECIO-SL(WS-I))
038400     END-IF
038500     IF WS-RATIO-RIESGO > 0
038600        COMPUTE WS-KELLY-FRACCION ROUNDED =
038700              ((WS-RATIO-RIESGO * BT-PF-PROBA-SUBE(WS-I))
038800              - (1 - BT-PF-PROBA-SUBE(WS-I))) / WS-RATIO-RIESGO
038900     END-IF
039000     COMPUTE WS-RATIO-INVERSION ROUNDED =
039100           WS-KELLY-FRACCION * BT-PF-CONFIANZA(WS-I)
039200     IF WS-RATIO-INVERSION < 0
039300        MOVE ZERO TO WS-RATIO-INVERSION
039400     END-IF
039500     IF WS-RATIO-INVERSION > 1
039600        MOVE 1 TO WS-RATIO-INVERSION
039700     END-IF
039800     IF WS-RATIO-INVERSION > 0
039900        COMPUTE WS-POSICION-TAM ROUNDED =
040000              WS-CAPITAL-ACTUAL * WS-RATIO-INVERSION
040100     END-IF
040200     IF WS-POSICION-TAM >= 1
040300        COMPUTE WS-ENTRY-FEE-CALC =
040400              WS-POSICION-TAM * WS-COSTO-LADO-PCT
040500        MOVE WS-ENTRY-FEE-CALC TO WS-ENTRY-FEE
040600        IF WS-ENTRY-FEE-CALC > WS-ENTRY-FEE
040700           ADD 0.01 TO WS-ENTRY-FEE
040800        END-IF
040900        COMPUTE WS-CANTIDAD =
041000              (WS-POSICION-TAM - WS-ENTRY-FEE) / WS-PRECIO-ENTRADA
041100     END-IF.
041200 3200-DIMENSIONA-POSICION-E. EXIT.
041300*                 ADOPTA COMO OBJETIVOS DE SALIDA LOS PRECIOS DE
041400*                 TOMA DE GANANCIA Y CORTE DE PERDIDA PROPIOS DEL
041500*                 REGISTRO DE PREDICCION, Y CALCULA EL LIMITE DE
041600*                 TIEMPO POR VENCIMIENTO DE PLAZO
041700 3300-CALCULA-TP-SL SECTION.
041800     MOVE BT-PF-PRECIO-TP(WS-I) TO WS-PRECIO-TP
041900     MOVE BT-PF-PRECIO-SL(WS-I) TO WS-PRECIO-SL
042000     COMPUTE WS-TIMESTAMP-LIMITE =
042100           WS-TIMESTAMP-ENTRADA + (WS-P-PLAZO-DIAS * 10000).
042200 3300-CALCULA-TP-SL-E. EXIT.
042300*                 BARRIDO MINUTO A MINUTO: SALE POR TP, POR SL
042400*                 O POR VENCIMIENTO DEL PLAZO (TIMEOUT)
042500 3400-BARRIDO-SALIDA SECTION.
042600     MOVE 0 TO WS-SALIO
042700     IF WS-J > WS-NUM-VELAS
042800        MOVE 1 TO WS-SALIO
042900        MOVE BT-VF-CIERRE(WS-NUM-VELAS)    TO WS-PRECIO-SALIDA
043000        MOVE BT-VF-TIMESTAMP(WS-NUM-VELAS) TO WS-TIMESTAMP-SALIDA
043100        MOVE 'END_OF_PERIO'                TO WS-MOTIVO-SALIDA
043200     ELSE
043300        PERFORM 3410-EXAMINA-VELA-SALIDA
043400                UNTIL WS-J > WS-NUM-VELAS OR YA-SALIO
043500     END-IF.
043600 3400-BARRIDO-SALIDA-E. EXIT.
043700
043800 3410-EXAMINA-VELA-SALIDA.
043900     IF BT-VF-MAXIMO(WS-J) >= WS-PRECIO-TP
044000        MOVE 1 TO WS-SALIO
044100        MOVE WS-PRECIO-TP          TO WS-PRECIO-SALIDA
044200        MOVE BT-VF-TIMESTAMP(WS-J) TO WS-TIMESTAMP-SALIDA
044300        MOVE 'TAKE_PROFIT '        TO WS-MOTIVO-SALIDA
044400     ELSE
044500        IF BT-VF-MINIMO(WS-J) <= WS-PRECIO-SL
044600           MOVE 1 TO WS-SALIO
044700           MOVE WS-PRECIO-SL          TO WS-PRECIO-SALIDA
044800           MOVE BT-VF-TIMESTAMP(WS-J) TO WS-TIMESTAMP-SALIDA
044900           MOVE 'STOP_LOSS   '        TO WS-MOTIVO-SALIDA
045000        ELSE
045100           IF BT-VF-TIMESTAMP(WS-J) >= WS-TIMESTAMP-LIMITE
045200              MOVE 1 TO WS-SALIO
045300              MOVE BT-VF-CIERRE(WS-J)    TO WS-PRECIO-SALIDA
045400              MOVE BT-VF-TIMESTAMP(WS-J) TO WS-TIMESTAMP-SALIDA
045500              MOVE 'TIMEOUT     '        TO WS-MOTIVO-SALIDA
045600           END-IF
045700        END-IF
045800     END-IF
045900     IF NOT YA-SALIO
046000        ADD 1 TO WS-J
046100        IF WS-J > WS-NUM-VELAS
046200           MOVE 1 TO WS-SALIO
046300           MOVE BT-VF-CIERRE(WS-NUM-VELAS)    TO WS-PRECIO-SALIDA
046400           MOVE BT-VF-TIMESTAMP(WS-NUM-VELAS) TO WS-TIMESTAMP-SALIDA
046500           MOVE 'END_OF_PERIO'                TO WS-MOTIVO-SALIDA
046600        END-IF
046700     END-IF.
046800*==================================================================*
046900*    3500  LIQUIDA LA OPERACION (COMISIONES, CAPITAL, ACUMULADOS) *
047000*==================================================================*
047100 3500-LIQUIDA-OPERACION SECTION.
047200     COMPUTE WS-PROCEEDS = WS-CANTIDAD * WS-PRECIO-SALIDA
047300     COMPUTE WS-EXIT-FEE-CALC = WS-PROCEEDS * WS-COSTO-LADO-PCT
047400     MOVE WS-EXIT-FEE-CALC TO WS-EXIT-FEE
047500     IF WS-EXIT-FEE-CALC > WS-EXIT-FEE
047600        ADD 0.01 TO WS-EXIT-FEE
047700     END-IF
047800     COMPUTE WS-GANANCIA =
047900           (WS-PROCEEDS - WS-EXIT-FEE) - WS-POSICION-TAM
048000     COMPUTE WS-RETORNO-PCT ROUNDED =
048100           (WS-GANANCIA / WS-POSICION-TAM) * 100
048200     ADD WS-GANANCIA TO WS-CAPITAL-ACTUAL
048300     COMPUTE WS-DIAS-TENENCIA ROUNDED =
048400           (WS-TIMESTAMP-SALIDA - WS-TIMESTAMP-ENTRADA) / 10000
048500     ADD 1 TO WS-NUM-CAPITAL-HIST
048600     MOVE WS-CAPITAL-ACTUAL TO BT-CH-CAPITAL(WS-NUM-CAPITAL-HIST)
048700     ADD 1 TO WS-NUM-RETORNOS-TRADE
048800     MOVE WS-RETORNO-PCT TO BT-RT-RETORNO-PCT(WS-NUM-RETORNOS-TRADE)
048900     ADD 1 TO WS-TRADES-TOTAL
049000     IF WS-GANANCIA > 0
049100        ADD 1 TO WS-WINS-TOTAL
049200        ADD WS-RETORNO-PCT TO WS-SUMA-WINS
049300     ELSE
049400        ADD 1 TO WS-LOSSES-TOTAL
049500        IF WS-RETORNO-PCT < 0
049600           COMPUTE WS-SUMA-LOSSES ROUNDED =
049700                 WS-SUMA-LOSSES - WS-RETORNO-PCT
049800        ELSE
049900           COMPUTE WS-SUMA-LOSSES ROUNDED =
050000                 WS-SUMA-LOSSES + WS-RETORNO-PCT
050100        END-IF
050200     END-IF
050300     ADD WS-DIAS-TENENCIA TO WS-SUMA-DIAS-TENENCIA
050400     IF WS-MOTIVO-SALIDA = 'TAKE_PROFIT '
050500        ADD 1 TO WS-TP-TOTAL
050600     ELSE
050700        IF WS-MOTIVO-SALIDA = 'STOP_LOSS   '
050800           ADD 1 TO WS-SL-TOTAL
050900        ELSE
051000           ADD 1 TO WS-TIMEOUT-TOTAL
051100        END-IF
051200     END-IF.
051300 3500-LIQUIDA-OPERACION-E. EXIT.
051400
051500 3600-ESCRIBE-TRADE SECTION.
051600     ADD 1 TO WS-TRADE-SEQ
051700     MOVE WS-TRADE-SEQ                     TO BTT-NUMERO-TRADE
051800     DIVIDE WS-TIMESTAMP-ENTRADA BY 10000
051900            GIVING BTT-FECHA-ENTRADA
052000     MOVE WS-PRECIO-ENTRADA                TO BTT-PRECIO-ENTRADA
052100     DIVIDE WS-TIMESTAMP-SALIDA BY 10000
052200            GIVING BTT-FECHA-SALIDA
052300     MOVE WS-PRECIO-SALIDA                 TO BTT-PRECIO-SALIDA
052400     MOVE WS-POSICION-TAM                  TO BTT-TAMANO-POSICION
052500     MOVE WS-RATIO-INVERSION               TO BTT-RATIO-INVERSION
052600     MOVE WS-GANANCIA                      TO BTT-MONTO-GANANCIA
052700     MOVE WS-RETORNO-PCT                   TO BTT-RETORNO-PCT
052800     MOVE WS-MOTIVO-SALIDA                 TO BTT-MOTIVO-SALIDA
052900     MOVE WS-DIAS-TENENCIA                 TO BTT-DIAS-TENENCIA
053000     MOVE WS-CAPITAL-ACTUAL                TO BTT-CAPITAL-DESPUES
053100     WRITE BT-REG-DETALLE-TRADE
053200     IF FS-TRADEOUT NOT = 0
053300        DISPLAY '==> ERROR ESCRIBIENDO TRADEOUT, FS='
053400                 FS-TRADEOUT UPON CONSOLE
053500     END-IF.
053600 3600-ESCRIBE-TRADE-E. EXIT.
053700*==================================================================*
053800*    7000  TOTALES Y ESTADISTICAS DE LA CORRIDA                    *
053900*==================================================================*
054000 7000-CALCULA-TOTALES SECTION.
054100     IF WS-TRADES-TOTAL > 0
054200        COMPUTE WS-WINRATE-PCT ROUNDED =
054300              (WS-WINS-TOTAL / WS-TRADES-TOTAL) * 100
054400        COMPUTE WS-AVG-HOLD-DIAS ROUNDED =
054500              WS-SUMA-DIAS-TENENCIA / WS-TRADES-TOTAL
054600     ELSE
054700        MOVE ZERO TO WS-WINRATE-PCT WS-AVG-HOLD-DIAS
054800     END-IF
054900     IF WS-WINS-TOTAL > 0
055000        COMPUTE WS-AVG-WIN ROUNDED = WS-SUMA-WINS / WS-WINS-TOTAL
055100     ELSE
055200        MOVE ZERO TO WS-AVG-WIN
055300     END-IF
055400     IF WS-LOSSES-TOTAL > 0
055500        COMPUTE WS-AVG-LOSS ROUNDED = WS-SUMA-LOSSES / WS-LOSSES-TOTAL
055600     ELSE
055700        MOVE ZERO TO WS-AVG-LOSS
055800     END-IF
055900     IF WS-AVG-LOSS > 0
056000        COMPUTE WS-WL-RATIO ROUNDED = WS-AVG-WIN / WS-AVG-LOSS
056100     ELSE
056200        MOVE ZERO TO WS-WL-RATIO
056300     END-IF
056400     PERFORM 7010-CALCULA-MDD
056500     PERFORM 7020-CALCULA-SHARPE.
056600 7000-CALCULA-TOTALES-E. EXIT.
056700
056800 7010-CALCULA-MDD SECTION.
056900     MOVE ZERO TO WS-PICO WS-DD-MAYOR
057000     MOVE 1 TO WS-I
057100     PERFORM 7011-COMPARA-CAPITAL UNTIL WS-I > WS-NUM-CAPITAL-HIST
057200     MOVE WS-DD-MAYOR TO WS-MDD-PCT.
057300 7010-CALCULA-MDD-E. EXIT.
057400
057500 7011-COMPARA-CAPITAL.
057600     IF BT-CH-CAPITAL(WS-I) > WS-PICO
057700        MOVE BT-CH-CAPITAL(WS-I) TO WS-PICO
057800     END-IF
057900     IF WS-PICO > 0
058000        COMPUTE WS-DD-ACTUAL ROUNDED =
058100              ((WS-PICO - BT-CH-CAPITAL(WS-I)) / WS-PICO) * 100
058200        IF WS-DD-ACTUAL > WS-DD-MAYOR
058300           MOVE WS-DD-ACTUAL TO WS-DD-MAYOR
058400        END-IF
058500     END-IF
058600     ADD 1 TO WS-I.
058700
058800 7020-CALCULA-SHARPE SECTION.
058900     MOVE ZERO TO WS-SUMA-RET
059000     MOVE 1 TO WS-I
059100     PERFORM 7021-SUMA-RETORNO UNTIL WS-I > WS-NUM-RETORNOS-TRADE
059200     IF WS-NUM-RETORNOS-TRADE < 2
059300        MOVE ZERO TO WS-SHARPE
059400     ELSE
059500        COMPUTE WS-PROMEDIO-RET ROUNDED =
059600              WS-SUMA-RET / WS-NUM-RETORNOS-TRADE
059700        MOVE ZERO TO WS-SUMA-DESV2
059800        MOVE 1 TO WS-I
059900        PERFORM 7022-SUMA-DESV2 UNTIL WS-I > WS-NUM-RETORNOS-TRADE
060000        COMPUTE WS-VARIANZA ROUNDED =
060100              WS-SUMA-DESV2 / WS-NUM-RETORNOS-TRADE
060200        MOVE WS-VARIANZA TO WS-RAIZ-ENTRADA
060300        PERFORM 7023-CALCULA-RAIZ-CUADRADA
060400        MOVE WS-RAIZ-RESULTADO TO WS-DESV-ESTANDAR
060500        IF WS-DESV-ESTANDAR = 0
060600           MOVE ZERO TO WS-SHARPE
060700        ELSE
060800           COMPUTE WS-SHARPE ROUNDED =
060900                 WS-PROMEDIO-RET / WS-DESV-ESTANDAR
061000        END-IF
061100     END-IF.
061200 7020-CALCULA-SHARPE-E. EXIT.
061300
061400 7021-SUMA-RETORNO.
061500     ADD BT-RT-RETORNO-PCT(WS-I) TO WS-SUMA-RET
061600     ADD 1 TO WS-I.
061700*                 RAIZ CUADRADA POR APROXIMACIONES SUCESIVAS DE
061800*                 NEWTON (EL COMPILADOR DE LA CASA NO TRAE UNA
061900*                 RUTINA INTRINSECA DE RAIZ CUADRADA)
062000 7023-CALCULA-RAIZ-CUADRADA SECTION.
062100     IF WS-RAIZ-ENTRADA = 0
062200        MOVE 0 TO WS-RAIZ-RESULTADO
062300     ELSE
062400        MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO
062500        MOVE 1 TO WS-RAIZ-ITERACION
062600        PERFORM 7024-ITERA-NEWTON UNTIL WS-RAIZ-ITERACION > 20
062700     END-IF.
062800 7023-CALCULA-RAIZ-CUADRADA-E. EXIT.
062900
063000 7024-ITERA-NEWTON.
063100     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
063200           (WS-RAIZ-RESULTADO +
063300            (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO)) / 2
063400     ADD 1 TO WS-RAIZ-ITERACION.
063500
063600 7022-SUMA-DESV2.
063700     COMPUTE WS-SUMA-DESV2 ROUNDED = WS-SUMA-DESV2 +
063800           ((BT-RT-RETORNO-PCT(WS-I) - WS-PROMEDIO-RET) *
063900            (BT-RT-RETORNO-PCT(WS-I) - WS-PROMEDIO-RET))
064000     ADD 1 TO WS-I.
064100
064200 7100-EMITE-RESUMEN SECTION.
064300     MOVE WS-P-FOLD                TO BTF-FOLD-NUMERO
064400     MOVE WS-FOLD-REGIMEN          TO BTF-REGIMEN
064500     MOVE WS-P-CAPITAL-INI         TO BTF-CAPITAL-INICIAL-EST
064600     MOVE WS-CAPITAL-ACTUAL        TO BTF-CAPITAL-FINAL-EST
064700     COMPUTE BTF-RETORNO-PCT-EST ROUNDED =
064800           ((WS-CAPITAL-ACTUAL / WS-P-CAPITAL-INI) - 1) * 100
064900     MOVE WS-TRADES-TOTAL          TO BTF-TRADES-EST
065000     MOVE WS-WINS-TOTAL            TO BTF-GANADORAS-EST
065100     MOVE WS-LOSSES-TOTAL          TO BTF-PERDEDORAS-EST
065200     MOVE WS-WINRATE-PCT           TO BTF-TASA-ACIERTO-EST
065300     MOVE WS-MDD-PCT               TO BTF-MDD-EST
065400     MOVE ZERO                     TO BTF-CAPITAL-FINAL-BYH
065500     MOVE ZERO                     TO BTF-RETORNO-PCT-BYH
065600     MOVE ZERO                     TO BTF-ALPHA-PCT
065700     MOVE 'KELLY       '           TO BTF-GANADOR
065800     WRITE BT-REG-RESUMEN-FOLD
065900     IF FS-FOLDOUT NOT = 0
066000        DISPLAY '==> ERROR ESCRIBIENDO FOLDOUT, FS='
066100                 FS-FOLDOUT UPON CONSOLE
066200     END-IF
066300     DISPLAY 'TP=' WS-TP-TOTAL ' SL=' WS-SL-TOTAL
066400             ' TIMEOUT=' WS-TIMEOUT-TOTAL
066500             ' SHARPE=' WS-SHARPE UPON CONSOLE.
066600 7100-EMITE-RESUMEN-E. EXIT.
066700
066800 9000-CIERRE SECTION.
066900     CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT.
067000 9000-CIERRE-E. EXIT.
