000100******************************************************************
000200* PROGRAMA    : BTB1C01                                          *
000300* APLICACION  : BACKTESTING DE ESTRATEGIAS ETH                   *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : CALCULA EL BENEFICIO DE COMPRAR AL INICIO DE UN  *
000600*             : FOLD Y MANTENER LA POSICION HASTA SU CIERRE      *
000700*             : (COMPRAR Y MANTENER), SIN NINGUNA SENAL DE       *
000800*             : ENTRADA O SALIDA; SIRVE COMO LINEA BASE DE       *
000900*             : COMPARACION PARA LAS DEMAS ESTRATEGIAS DEL       *
001000*             : SUBSISTEMA.                                      *
001100* ARCHIVOS    : AIPREDIC - PREDIC. DE LA IA (FECHAS, ENTRADA)    *
001200*             : OHLCV1MN - VELAS INTRADIA 1 MINUTO (ENTRADA)     *
001300*             : TRADEOUT - DETALLE OPERACION (SALIDA, 1 FILA)    *
001400*             : FOLDOUT  - RESUMEN DEL FOLD  (SALIDA, 1 FILA)    *
001500* PROGRAMA(S) : NINGUNO (AUTONOMO)                               *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    BTB1C01.
001900 AUTHOR.        P. RAMIREZ.
002000 INSTALLATION.  CENTRO DE COMPUTO - DIVISAS Y TESORERIA.
002100 DATE-WRITTEN.  14/05/1986.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500* BITACORA DE CAMBIOS                                            *
002600******************************************************************
002700* 14/05/1986  EDRD  TKT-00112  VERSION INICIAL: SIMULADOR DE     *
002800*   POSICIONES DE DIVISAS (MERCADO OFICIAL VS PARALELO)          *
002900* 02/09/1989  EDRD  TKT-00340  SE AGREGA CALCULO DE RENDIMIENTO  *
003000*   ACUMULADO Y COMPARATIVO CONTRA MANTENER POSICION             *
003100* 11/01/1993  JQAM  TKT-00812  CORRIGE REDONDEO DE COMISIONES,   *
003200*   SE UNIFICA A 2 DECIMALES EN TODO EL MODULO                   *
003300* 23/11/1998  JQAM  TKT-01190  AJUSTE Y2K: FECHAS DE 6 POSIC.    *
003400*   (AAMMDD) SE AMPLIAN A 8 POSIC.(AAAAMMDD)                     *
003500* 07/03/1999  JQAM  TKT-01204  PRUEBAS DE REGRESION POST-Y2K,    *
003600*   SIN HALLAZGOS. SE DEJA CONSTANCIA EN ACTA                    *
003700* 19/06/2004  LFTR  TKT-01790  SE MIGRA DE CINTA A DISCO VSAM    *
003800*   LOS ARCHIVOS MAESTROS DE COTIZACIONES                        *
003900* 30/08/2011  LFTR  TKT-02355  SE AGREGA BITACORA DE OPERACIONES *
004000*   DETALLADA (ANTES SOLO SE EMITIA RESUMEN)                     *
004100* 12/04/2021  PEDR  TKT-29010  TESORERIA CEDE EL MOTOR A LA      *
004200*   NUEVA LINEA DE ACTIVOS DIGITALES; SE RENOMBRA EL             *
004300*   MERCADO DE DIVISAS A KRW-ETH                                 *
004400* 11/03/2024  PEDR  TKT-30402  SE SEPARA EL BENCHMARK COMPRAR-Y- *
004500*   MANTENER COMO PROGRAMA INDEPENDIENTE; BUSQUEDA DE LA VELA    *
004600*   INTRADIA MAS CERCANA A LA APERTURA Y AL CIERRE DEL FOLD      *
004700* 09/08/2026  RVLA  TKT-31841  OHLCV1MN VENIA LEYENDO BTOH4HR    *
004800*   (VELA DE 4 HORAS); LA BUSQUEDA DE ENTRADA Y SALIDA PASA A    *
004900*   BTOH1MN (VELA DE 1 MINUTO) PARA UBICAR LA VELA MAS CERCANA   *
005000*   CON LA PRECISION QUE EL NOMBRE DEL ARCHIVO SIEMPRE PROMETIO; *
005100*   LA TABLA BT-TBL-CIERRES SE AMPLIA A 50000 FILAS              *
005200* 09/08/2026  RVLA  TKT-31846  SE AGREGA TOPE DE CAPACIDAD         *
005300*   (WS-NUM-CIERRES < 50000) AL BARRIDO DE SALIDA, MISMA           *
005400*   CONVENCION QUE BTR1C01, PARA EVITAR DESBORDE DE SUBINDICE EN   *
005500*   BT-TBL-CIERRES SI EL ARCHIVO TRAE MUCHOS DIAS POSTERIORES AL   *
005600*   CIERRE DEL FOLD                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-DIGITOS IS '0' THRU '9'
006300     UPSI-0 ON  STATUS IS WS-SW-PRUEBAS-ACTIVAS
006400            OFF STATUS IS WS-SW-PRUEBAS-INACTIVAS.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT AIPREDIC ASSIGN TO AIPREDIC
006800            FILE STATUS IS FS-AIPREDIC.
006900     SELECT OHLCV1MN ASSIGN TO OHLCV1MN
007000            FILE STATUS IS FS-OHLCV1MN.
007100     SELECT TRADEOUT ASSIGN TO TRADEOUT
007200            FILE STATUS IS FS-TRADEOUT.
007300     SELECT FOLDOUT  ASSIGN TO FOLDOUT
007400            FILE STATUS IS FS-FOLDOUT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*                   ARCHIVO DE PREDICCIONES (SOLO PARA CONOCER
007800*                   EL RANGO DE FECHAS DEL FOLD, NO SE USA LA
007900*                   DIRECCION NI LA CONFIANZA)
008000 FD  AIPREDIC.
008100     COPY BTAIPRD.
008200*                   VELAS DE 1 MINUTO (ENTRADA)
008300 FD  OHLCV1MN.
008400     COPY BTOH1MN.
008500*                   LIBRO DE OPERACIONES (SALIDA, UNA SOLA FILA)
008600 FD  TRADEOUT.
008700     COPY BTTRADE.
008800*                   RESUMEN DEL FOLD (SALIDA, UNA SOLA FILA)
008900 FD  FOLDOUT.
009000     COPY BTFLDRS.
009100 WORKING-STORAGE SECTION.
009200     COPY BTFLDCF.
009300*----------------------------------------------------------------*
009400*    TARJETA DE PARAMETROS (SYSIN)                               *
009500*    COL 01    : NUMERO DE FOLD (1-8)                             *
009600*    COL 02-16 : CAPITAL INICIAL  9(13)V99                        *
009700*----------------------------------------------------------------*
009800 01  WS-PARM-CARD.
009900     05  WS-PARM-TEXTO                PIC X(80).
010000 01  WS-PARM-R REDEFINES WS-PARM-CARD.
010100     05  WS-P-FOLD                    PIC 9(01).
010200     05  WS-P-CAPITAL-INI             PIC 9(13)V99.
010300     05  FILLER                       PIC X(66).
010400 01  WS-CONSTANTES.
010500     05  WS-MERCADO                   PIC X(32) VALUE 'KRW-ETH'.
010600     05  WS-COMISION-BYH-PCT          PIC S9(01)V9(08)
010700                                           VALUE 0.0010.
010800     05  WS-HORA-ENTRADA-MIN          PIC 9(04) VALUE 0900.
010900     05  WS-HORA-SALIDA-MAX           PIC 9(04) VALUE 2359.
011000     05  FILLER                       PIC X(01).
011100 01  WS-ARCHIVOS-STATUS.
011200     05  FS-AIPREDIC                  PIC 9(02) VALUE ZEROES.
011300     05  FS-OHLCV1MN                  PIC 9(02) VALUE ZEROES.
011400     05  FS-TRADEOUT                  PIC 9(02) VALUE ZEROES.
011500     05  FS-FOLDOUT                   PIC 9(02) VALUE ZEROES.
011600     05  FILLER                       PIC X(02).
011700 01  WS-FLAGS.
011800     05  WS-EOF-PRED                  PIC 9(01) COMP VALUE 0.
011900         88  FIN-AIPREDIC                      VALUE 1.
012000     05  WS-EOF-VELA                  PIC 9(01) COMP VALUE 0.
012100         88  FIN-OHLCV1MN                      VALUE 1.
012200     05  WS-SW-PRUEBAS-ACTIVAS        PIC 9(01) COMP VALUE 0.
012300     05  FILLER                       PIC X(01).
012400 01  WS-CONTADORES.
012500     05  WS-I                         PIC 9(05) COMP VALUE 0.
012600     05  WS-TRADE-SEQ                 PIC 9(06) COMP VALUE 0.
012700     05  FILLER                       PIC X(02).
012800*----------------------------------------------------------------*
012900*    HISTORIAL DE CIERRES PARA EL CALCULO DE MDD DEL PERIODO     *
013000*----------------------------------------------------------------*
013100 01  BT-TBL-CIERRES.
013200     05  BT-CI-CIERRE OCCURS 50000 TIMES PIC S9(15)V9(02).
013300     05  FILLER                       PIC X(01).
013400 77  WS-NUM-CIERRES                   PIC 9(05) COMP VALUE 0.
013500 01  WS-FOLD-TRABAJO.
013600     05  WS-FOLD-DESDE                PIC 9(08).
013700     05  WS-FOLD-DESDE-R REDEFINES WS-FOLD-DESDE.
013800         10  WS-FD-ANO-INI            PIC 9(04).
013900         10  WS-FD-MES-INI            PIC 9(02).
014000         10  WS-FD-DIA-INI            PIC 9(02).
014100     05  WS-FOLD-HASTA                PIC 9(08).
014200     05  WS-FOLD-HASTA-R REDEFINES WS-FOLD-HASTA.
014300         10  WS-FD-ANO-FIN            PIC 9(04).
014400         10  WS-FD-MES-FIN            PIC 9(02).
014500         10  WS-FD-DIA-FIN            PIC 9(02).
014600     05  WS-FOLD-REGIMEN              PIC X(16).
014700     05  FILLER                       PIC X(01).
014800 01  WS-CALC.
014900     05  WS-PRECIO-ENTRADA            PIC S9(15)V9(02).
015000     05  WS-FECHA-ENTRADA             PIC 9(08).
015100     05  WS-PRECIO-SALIDA             PIC S9(15)V9(02).
015200     05  WS-FECHA-SALIDA              PIC 9(08).
015300     05  WS-RETORNO-PRECIO            PIC S9(05)V9(08).
015400     05  WS-RETORNO-NETO              PIC S9(05)V9(08).
015500     05  WS-CAPITAL-FINAL             PIC S9(15)V9(02).
015600     05  WS-GANANCIA                  PIC S9(15)V9(02).
015700     05  WS-DIAS-TENENCIA             PIC S9(05)V9(02).
015800     05  WS-PICO                      PIC S9(15)V9(02).
015900     05  WS-DD-ACTUAL                 PIC S9(05)V9(04).
016000     05  WS-DD-MAYOR                  PIC S9(05)V9(04).
016100     05  WS-HALLADO-ENT               PIC 9(01) COMP.
016200         88  SE-HALLO-ENTRADA                 VALUE 1.
016300     05  WS-HALLADO-SAL               PIC 9(01) COMP.
016400         88  SE-HALLO-SALIDA                  VALUE 1.
016500     05  FILLER                       PIC X(01).
016600*
016700 PROCEDURE DIVISION.
016800 0000-PRINCIPAL SECTION.
016900     PERFORM 1000-INICIO
017000     PERFORM 2000-LEE-FOLD-DE-PREDICCIONES
017100     PERFORM 3000-BUSCA-VELA-ENTRADA
017200     PERFORM 3100-BUSCA-VELA-SALIDA
017300     PERFORM 4000-CALCULA-PYG
017400     PERFORM 4100-CALCULA-MDD-PERIODO
017500     PERFORM 5000-EMITE-TRADE
017600     PERFORM 5100-EMITE-RESUMEN
017700     PERFORM 9000-CIERRE
017800     STOP RUN.
017900 0000-PRINCIPAL-E. EXIT.
018000
018100 1000-INICIO SECTION.
018200     ACCEPT WS-PARM-CARD FROM SYSIN
018300     OPEN INPUT  AIPREDIC OHLCV1MN
018400          OUTPUT TRADEOUT FOLDOUT
018500     IF FS-AIPREDIC NOT = 0 OR FS-OHLCV1MN NOT = 0
018600        OR FS-TRADEOUT NOT = 0 OR FS-FOLDOUT NOT = 0
018700        DISPLAY '==> ERROR AL ABRIR ARCHIVOS DE BTB1C01 <==' UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT
019000        STOP RUN
019100     END-IF
019200     MOVE WS-P-CAPITAL-INI TO WS-CAPITAL-FINAL
019300     MOVE 1 TO WS-I
019400     PERFORM 1100-BUSCA-FOLD-TABLA UNTIL WS-I > 8.
019500 1000-INICIO-E. EXIT.
019600
019700 1100-BUSCA-FOLD-TABLA.
019800     IF BT-FOLD-NUMERO-T(WS-I) = WS-P-FOLD
019900        MOVE BT-FOLD-DESDE-T(WS-I)   TO WS-FOLD-DESDE
020000        MOVE BT-FOLD-HASTA-T(WS-I)   TO WS-FOLD-HASTA
020100        MOVE BT-FOLD-REGIMEN-T(WS-I) TO WS-FOLD-REGIMEN
020200     END-IF
020300     ADD 1 TO WS-I.
020400*                 LA FECHA DE INICIO/FIN REAL DEL FOLD SE TOMA DE
020500*                 LA PRIMERA/ULTIMA PREDICCION DE ESE FOLD, NO DE
020600*                 LA TABLA FIJA (PUEDEN NO COINCIDIR EN LOS BORDES)
020700 2000-LEE-FOLD-DE-PREDICCIONES SECTION.
020800     MOVE 99999999 TO WS-FOLD-DESDE
020900     MOVE ZERO     TO WS-FOLD-HASTA
021000     PERFORM 2001-LEE-PRIMERA-PRED
021100     PERFORM 2002-LEE-UNA-PRED UNTIL FIN-AIPREDIC.
021200 2000-LEE-FOLD-DE-PREDICCIONES-E. EXIT.
021300
021400 2001-LEE-PRIMERA-PRED.
021500     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
021600
021700 2002-LEE-UNA-PRED.
021800     IF BTP-MERCADO = WS-MERCADO AND BTP-FOLD-NUMERO = WS-P-FOLD
021900        IF BTP-FECHA-PREDICCION < WS-FOLD-DESDE
022000           MOVE BTP-FECHA-PREDICCION TO WS-FOLD-DESDE
022100        END-IF
022200        IF BTP-FECHA-PREDICCION > WS-FOLD-HASTA
022300           MOVE BTP-FECHA-PREDICCION TO WS-FOLD-HASTA
022400        END-IF
022500     END-IF
022600     READ AIPREDIC AT END SET FIN-AIPREDIC TO TRUE END-READ.
022700*==================================================================*
022800*    3000  BUSCA LA PRIMERA VELA DE 09:00 KST O POSTERIOR EN EL   *
022900*          DIA DE INICIO DEL FOLD (ENTRADA DE LA POSICION)        *
023000*==================================================================*
023100 3000-BUSCA-VELA-ENTRADA SECTION.
023200     MOVE 0 TO WS-HALLADO-ENT
023300     PERFORM 3001-LEE-PRIMERA-VELA
023400     PERFORM 3002-EXAMINA-VELA-ENTRADA
023500             UNTIL FIN-OHLCV1MN OR SE-HALLO-ENTRADA.
023600 3000-BUSCA-VELA-ENTRADA-E. EXIT.
023700
023800 3001-LEE-PRIMERA-VELA.
023900     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
024000
024100 3002-EXAMINA-VELA-ENTRADA.
024200     IF BT1-MERCADO = WS-MERCADO
024300        AND BT1-TIMESTAMP >=
024400            WS-FOLD-DESDE * 10000 + WS-HORA-ENTRADA-MIN
024500        AND BT1-TIMESTAMP <  (WS-FOLD-DESDE + 1) * 10000
024600        MOVE 1 TO WS-HALLADO-ENT
024700        MOVE BT1-PRECIO-APERTURA TO WS-PRECIO-ENTRADA
024800        MOVE WS-FOLD-DESDE       TO WS-FECHA-ENTRADA
024900     END-IF
025000     IF NOT SE-HALLO-ENTRADA
025100        READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ
025200     END-IF.
025300*==================================================================*
025400*    3100  CONTINUA EL BARRIDO HASTA LA ULTIMA VELA <= 23:59 KST  *
025500*          DEL DIA DE CIERRE DEL FOLD (SALIDA DE LA POSICION)     *
025600*==================================================================*
025700 3100-BUSCA-VELA-SALIDA SECTION.
025800     MOVE 0 TO WS-HALLADO-SAL
025900     PERFORM 3101-EXAMINA-VELA-SALIDA
026000             UNTIL FIN-OHLCV1MN.
026100 3100-BUSCA-VELA-SALIDA-E. EXIT.
026200
026300 3101-EXAMINA-VELA-SALIDA.
026400     IF BT1-MERCADO = WS-MERCADO
026500        AND BT1-TIMESTAMP >= WS-FOLD-HASTA * 10000
026600        AND BT1-TIMESTAMP <=
026700            WS-FOLD-HASTA * 10000 + WS-HORA-SALIDA-MAX
026800        MOVE 1 TO WS-HALLADO-SAL
026900        MOVE BT1-PRECIO-CIERRE TO WS-PRECIO-SALIDA
027000        MOVE WS-FOLD-HASTA     TO WS-FECHA-SALIDA
027100     END-IF
027200     IF WS-NUM-CIERRES < 50000
027300        ADD 1 TO WS-NUM-CIERRES
027400        IF BT1-MERCADO = WS-MERCADO
027500           MOVE BT1-PRECIO-CIERRE TO BT-CI-CIERRE(WS-NUM-CIERRES)
027600        END-IF
027700     END-IF
027800     READ OHLCV1MN AT END SET FIN-OHLCV1MN TO TRUE END-READ.
027900*==================================================================*
028000*    4000  GANANCIA O PERDIDA DE LA UNICA POSICION                 *
028100*==================================================================*
028200 4000-CALCULA-PYG SECTION.
028300     COMPUTE WS-RETORNO-PRECIO ROUNDED =
028400           (WS-PRECIO-SALIDA / WS-PRECIO-ENTRADA) - 1
028500     COMPUTE WS-RETORNO-NETO ROUNDED =
028600           WS-RETORNO-PRECIO - WS-COMISION-BYH-PCT
028700     COMPUTE WS-CAPITAL-FINAL ROUNDED =
028800           WS-CAPITAL-FINAL * (1 + WS-RETORNO-NETO)
028900     COMPUTE WS-GANANCIA ROUNDED =
029000           WS-CAPITAL-FINAL - WS-P-CAPITAL-INI
029100     COMPUTE WS-DIAS-TENENCIA =
029200           WS-FECHA-SALIDA - WS-FECHA-ENTRADA.
029300 4000-CALCULA-PYG-E. EXIT.
029400*                 MDD PICO-A-VALLE SOBRE LOS CIERRES DEL FOLD
029500 4100-CALCULA-MDD-PERIODO SECTION.
029600     MOVE ZERO TO WS-PICO WS-DD-MAYOR
029700     MOVE 1 TO WS-I
029800     PERFORM 4110-COMPARA-CIERRE UNTIL WS-I > WS-NUM-CIERRES.
029900 4100-CALCULA-MDD-PERIODO-E. EXIT.
030000
030100 4110-COMPARA-CIERRE.
030200     IF BT-CI-CIERRE(WS-I) > WS-PICO
030300        MOVE BT-CI-CIERRE(WS-I) TO WS-PICO
030400     END-IF
030500     IF WS-PICO > 0
030600        COMPUTE WS-DD-ACTUAL ROUNDED =
030700              ((WS-PICO - BT-CI-CIERRE(WS-I)) / WS-PICO) * 100
030800        IF WS-DD-ACTUAL > WS-DD-MAYOR
030900           MOVE WS-DD-ACTUAL TO WS-DD-MAYOR
031000        END-IF
031100     END-IF
031200     ADD 1 TO WS-I.
031300*==================================================================*
031400*    5000  EMITE LA UNICA FILA DEL LIBRO DE OPERACIONES            *
031500*==================================================================*
031600 5000-EMITE-TRADE SECTION.
031700     ADD 1 TO WS-TRADE-SEQ
031800     MOVE WS-TRADE-SEQ            TO BTT-NUMERO-TRADE
031900     MOVE WS-FECHA-ENTRADA        TO BTT-FECHA-ENTRADA
032000     MOVE WS-PRECIO-ENTRADA       TO BTT-PRECIO-ENTRADA
032100     MOVE WS-FECHA-SALIDA         TO BTT-FECHA-SALIDA
032200     MOVE WS-PRECIO-SALIDA        TO BTT-PRECIO-SALIDA
032300     MOVE WS-P-CAPITAL-INI        TO BTT-TAMANO-POSICION
032400     MOVE 1.0000                  TO BTT-RATIO-INVERSION
032500     MOVE WS-GANANCIA             TO BTT-MONTO-GANANCIA
032600     COMPUTE BTT-RETORNO-PCT ROUNDED = WS-RETORNO-NETO * 100
032700     MOVE 'BUY_AND_HOLD'          TO BTT-MOTIVO-SALIDA
032800     MOVE WS-DIAS-TENENCIA        TO BTT-DIAS-TENENCIA
032900     MOVE WS-CAPITAL-FINAL        TO BTT-CAPITAL-DESPUES
033000     WRITE BT-REG-DETALLE-TRADE
033100     IF FS-TRADEOUT NOT = 0
033200        DISPLAY '==> ERROR ESCRIBIENDO TRADEOUT, FS='
033300                 FS-TRADEOUT UPON CONSOLE
033400     END-IF.
033500 5000-EMITE-TRADE-E. EXIT.
033600
033700 5100-EMITE-RESUMEN SECTION.
033800     MOVE WS-P-FOLD               TO BTF-FOLD-NUMERO
033900     MOVE WS-FOLD-REGIMEN         TO BTF-REGIMEN
034000     MOVE WS-P-CAPITAL-INI        TO BTF-CAPITAL-INICIAL-EST
034100     MOVE WS-P-CAPITAL-INI        TO BTF-CAPITAL-FINAL-EST
034200     MOVE ZERO                    TO BTF-RETORNO-PCT-EST
034300     MOVE ZERO                    TO BTF-TRADES-EST
034400     MOVE ZERO                    TO BTF-GANADORAS-EST
034500     MOVE ZERO                    TO BTF-PERDEDORAS-EST
034600     MOVE ZERO                    TO BTF-TASA-ACIERTO-EST
034700     MOVE ZERO                    TO BTF-MDD-EST
034800     MOVE WS-CAPITAL-FINAL        TO BTF-CAPITAL-FINAL-BYH
034900     COMPUTE BTF-RETORNO-PCT-BYH ROUNDED = WS-RETORNO-NETO * 100
035000     MOVE ZERO                    TO BTF-ALPHA-PCT
035100     MOVE 'BUY_AND_HOLD' TO BTF-GANADOR
035200     WRITE BT-REG-RESUMEN-FOLD
035300     IF FS-FOLDOUT NOT = 0
035400        DISPLAY '==> ERROR ESCRIBIENDO FOLDOUT, FS='
035500                 FS-FOLDOUT UPON CONSOLE
035600     END-IF
035700     DISPLAY 'MDD DEL PERIODO (REFERENCIA): ' WS-DD-MAYOR UPON CONSOLE.
035800 5100-EMITE-RESUMEN-E. EXIT.
035900
036000 9000-CIERRE SECTION.
036100     CLOSE AIPREDIC OHLCV1MN TRADEOUT FOLDOUT.
036200 9000-CIERRE-E. EXIT.
