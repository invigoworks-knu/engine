000100******************************************************************
000200*    COPY      : BTOHDIA                                        *
000300*    APLICACION: BACKTESTING ETH                                *
000400*    DESCRIPCION: VELA DIARIA (OHLCV) DE UN MERCADO, UN REGISTRO*
000500*                 POR DIA DE NEGOCIACION (HORA DE COREA - KST)  *
000600*    LONGITUD   : 200                                           *
000700*    FECHA ALTA : 11/03/2024   PEDR   TKT-30401                 *
000800******************************************************************
000900 01  BT-REG-OHLCV-DIA.
001000     05  BTD-MERCADO                     PIC X(32).
001100     05  BTD-FECHA-VELA                  PIC 9(08).
001200     05  BTD-PRECIO-APERTURA             PIC S9(22)V9(08).
001300     05  BTD-PRECIO-MAXIMO               PIC S9(22)V9(08).
001400     05  BTD-PRECIO-MINIMO               PIC S9(22)V9(08).
001500     05  BTD-PRECIO-CIERRE               PIC S9(22)V9(08).
001600     05  BTD-VOLUMEN-NEGOCIADO           PIC S9(22)V9(08).
001700     05  FILLER                          PIC X(10).
